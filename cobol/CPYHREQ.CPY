000100****************************************************************  00000100
000200* COPYLIB:  CPYHREQ                                               00000200
000300* TRANSACTION HISTORY REQUEST RECORD -- ONE ROW REQUESTS ONE      00000300
000400* ACCOUNT'S HISTORY LISTING.  READ IN FILE ORDER BY TRANHIST      00000400
000500* FROM HISTORY-REQUEST-FILE.                                      00000500
000600*---------------------------------------------------------------- 00000600
000700* 1995-11-02  K.ALVAREZ  ORIGINAL LAYOUT FOR TRANHIST (CHG RQ     00000700
000800*                        95-0177)                                 00000800
000900****************************************************************  00000900
001000 01  HISTORY-REQUEST-REC.                                         00001000
001100     05  HR-ACCOUNT-NUMBER      PIC X(13).                        00001100
001200     05  FILLER                 PIC X(17).                        00001200
