000100****************************************************************  00000100
000200* COPYLIB:  CPYUREQ                                               00000200
000300* USER MAINTENANCE REQUEST RECORD -- DRIVES USERMAINT.            00000300
000400* UR-REQ-TYPE = 'REGISTER' -- UR-USERNAME THRU UR-ADDRESS ARE     00000400
000500*                             USED.                               00000500
000600* UR-REQ-TYPE = 'LOGIN   ' -- ONLY UR-USERNAME AND UR-PASSWORD    00000600
000700*                             ARE USED, REST IS BLANK.            00000700
000750* UR-REQ-TYPE = 'CHGPWD  ' -- UR-USERNAME, UR-PASSWORD (THE OLD   00000750
000760*                             PASSWORD) AND UR-NEW-PASSWORD ARE   00000760
000770*                             USED, REST IS BLANK.  THE OLD       00000770
000780*                             PASSWORD MUST HASH-MATCH BEFORE THE 00000780
000790*                             NEW ONE IS STORED (CHG RQ 01-0077). 00000790
000800*---------------------------------------------------------------- 00000800
000900* 1992-05-11  R.DUTTON   ORIGINAL LAYOUT FOR USERMAINT            00000900
000950* 2001-04-09  P.BRENNAN  ADDED UR-NEW-PASSWORD FOR CHGPWD REQUEST 00000950
000960*                        TYPE (CHG RQ 01-0077)                    00000960
001000****************************************************************  00001000
001100 01  USER-REQUEST-REC.                                            00001100
001200     05  UR-REQ-TYPE             PIC X(08).                       00001200
001300         88  UR-IS-REGISTER            VALUE 'REGISTER'.          00001300
001400         88  UR-IS-LOGIN               VALUE 'LOGIN'.             00001400
001450         88  UR-IS-CHANGE-PW           VALUE 'CHGPWD'.            00001450
001500     05  UR-USERNAME             PIC X(30).                       00001500
001600     05  UR-PASSWORD             PIC X(30).                       00001600
001650     05  UR-NEW-PASSWORD         PIC X(30).                       00001650
001700     05  UR-EMAIL                PIC X(50).                       00001700
001800     05  UR-PHONE                PIC X(20).                       00001800
001900     05  UR-ADDRESS              PIC X(100).                      00001900
002000     05  FILLER                  PIC X(10).                       00002000

