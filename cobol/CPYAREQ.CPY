000100****************************************************************  00000100
000200* COPYLIB:  CPYAREQ                                               00000200
000300* ACCOUNT MAINTENANCE REQUEST RECORD -- DRIVES ACCTMAINT.         00000300
000400* AR-REQ-TYPE = 'OPEN '  -- NEW ACCOUNT, AR-USER-ID THRU          00000400
000500*                          AR-CURRENCY ARE USED, AR-CLOSE-ACCT    00000500
000600*                          IS BLANK.                              00000600
000700* AR-REQ-TYPE = 'CLOSE'  -- SOFT-DELETE, ONLY AR-CLOSE-ACCT IS    00000700
000800*                          USED, REST OF RECORD IS BLANK.         00000800
000900*---------------------------------------------------------------- 00000900
001000* 1992-05-11  R.DUTTON   ORIGINAL LAYOUT FOR ACCTMAINT            00001000
001100****************************************************************  00001100
001200 01  ACCT-REQUEST-REC.                                            00001200
001300     05  AR-REQ-TYPE             PIC X(05).                       00001300
001400         88  AR-IS-OPEN                VALUE 'OPEN'.              00001400
001500         88  AR-IS-CLOSE               VALUE 'CLOSE'.             00001500
001600     05  AR-USER-ID              PIC 9(09).                       00001600
001700     05  AR-ACCT-TYPE            PIC X(20).                       00001700
001800     05  AR-BALANCE              PIC S9(13)V99.                   00001800
001900     05  AR-CURRENCY             PIC X(03).                       00001900
002000     05  AR-CLOSE-ACCT           PIC X(13).                       00002000
002100     05  FILLER                  PIC X(10).                       00002100

