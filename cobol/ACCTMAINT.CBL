000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST BANK             00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ACCTMAINT                                             00000500
000600*                                                                 00000600
000700* AUTHOR :  R. DUTTON                                             00000700
000800* INSTALLATION. MIDLAND TRUST BANK - DATA PROCESSING CENTER.      00000800
000900* DATE-WRITTEN. 05/11/92.                                         00000900
001000* DATE-COMPILED.                                                  00001000
001100* SECURITY.  NON-CONFIDENTIAL.                                    00001100
001200*                                                                 00001200
001300* ACCOUNT LIFECYCLE MAINTENANCE RUN.  READS THE ACCOUNT REQUEST   00001300
001400* FILE AND OPENS NEW ACCOUNTS OR CLOSES EXISTING ONES AGAINST     00001400
001500* THE RELATIVE ACCOUNT MASTER.  EVERY OPEN IS CHECKED AGAINST     00001500
001600* THE USER MASTER TO MAKE SURE THE OWNER REALLY EXISTS -- OPS     00001600
001700* GOT BURNED IN 1993 BY A BATCH OF REQUESTS KEYED TO A USER-ID    00001700
001800* THAT HAD NEVER BEEN REGISTERED.                                 00001800
001900*---------------------------------------------------------------- 00001900
002000* 05/11/92  RD    INITIAL VERSION -- OPEN ACCOUNT ONLY            00002000
002100* 02/03/93  RD    ADDED CLOSE-ACCOUNT REQUEST TYPE                00002100
002200* 08/19/93  RD    ADDED 200-CHECK-OWNER-EXISTS AGAINST USER       00002200
002300*                 MASTER AFTER THE 1993-08 MISROUTED BATCH        00002300
002400*                 (CHG RQ 93-0261)                                00002400
002500* 11/18/94  KA    ACCT-NUMBER GENERATOR NOW EMITS 'ACC' PLUS A    00002500
002600*                 10-DIGIT NUMBER, PER THE CLEARINGHOUSE SPEC     00002600
002700* 09/30/98  TM    Y2K -- WS-ACCT-CREATED-DATE WIDENED TO          00002700
002800*                 CCYYMMDD (WAS YYMMDD), CHG RQ 98-0447           00002800
002900* 04/02/99  TM    ACCOUNT NUMBER COLLISION CHECK NOW RE-SEARCHES  00002900
003000*                 THE IN-MEMORY XREF TABLE INSTEAD OF STOPPING    00003000
003100*                 THE RUN -- REQUEST VOLUME HAD STARTED TO MAKE   00003100
003200*                 COLLISIONS IN THE 1,000,000,000-9,999,999,999   00003200
003300*                 (CHG RQ 99-0142)                                00003300
003400* 02/27/01  PB    ADDED THE ACCT-RECORD DIAGNOSTIC DUMP REDEFINES 00003400
003500*                 FOR 900-ABEND-DUMP, NO LOGIC CHANGE (CHG RQ     00003500
003600*                 01-0033)                                        00003600
003700****************************************************************  00003700
003800 IDENTIFICATION DIVISION.                                         00003800
003900 PROGRAM-ID. ACCTMAINT.                                           00003900
004000 AUTHOR. R. DUTTON.                                               00004000
004100 INSTALLATION. MIDLAND TRUST BANK - DATA PROCESSING CENTER.       00004100
004200 DATE-WRITTEN. 05/11/92.                                          00004200
004300 DATE-COMPILED.                                                   00004300
004400 SECURITY. NON-CONFIDENTIAL.                                      00004400

004500****************************************************************  00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER. IBM-370.                                        00004800
004900 OBJECT-COMPUTER. IBM-370.                                        00004900
005000 SPECIAL-NAMES.                                                   00005000
005100     C01 IS TOP-OF-FORM.                                          00005100
005200*-----------------------------------------------------------------00005200
005300 INPUT-OUTPUT SECTION.                                            00005300
005400 FILE-CONTROL.                                                    00005400
005500* OPENED I-O -- NEW ACCOUNTS ARE WRITTEN HERE AND CLOSED          00005500
005600* ACCOUNTS ARE REWRITTEN HERE.                                    00005600
005700     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR                     00005700
005800         ORGANIZATION IS RELATIVE                                 00005800
005900         ACCESS MODE IS DYNAMIC                                   00005900
006000         RELATIVE KEY IS WS-ACCT-REL-KEY                          00006000
006100         FILE STATUS IS WS-ACCTMSTR-STATUS.                       00006100

006200* READ-ONLY FROM THIS PROGRAM'S POINT OF VIEW -- ACCOUNT          00006200
006300* OWNERSHIP IS VERIFIED HERE BUT THE USER ROW IS NEVER CHANGED.   00006300
006400     SELECT USER-MASTER ASSIGN TO USERMSTR                        00006400
006500         ORGANIZATION IS RELATIVE                                 00006500
006600         ACCESS MODE IS DYNAMIC                                   00006600
006700         RELATIVE KEY IS WS-USER-REL-KEY                          00006700
006800         FILE STATUS IS WS-USERMSTR-STATUS.                       00006800

006900* ONE RECORD PER OPEN OR CLOSE REQUEST FOR THE RUN.               00006900
007000     SELECT ACCOUNT-REQUEST-FILE ASSIGN TO ACCTREQ                00007000
007100         ORGANIZATION IS LINE SEQUENTIAL                          00007100
007200         FILE STATUS IS WS-ACCTREQ-STATUS.                        00007200

007300* PRINTED CONTROL-TOTALS REPORT FOR THE NIGHT OPERATOR.           00007300
007400     SELECT REPORT-FILE ASSIGN TO ACCTRPT                         00007400
007500         FILE STATUS IS WS-REPORT-STATUS.                         00007500

007600****************************************************************  00007600
007700 DATA DIVISION.                                                   00007700
007800 FILE SECTION.                                                    00007800
007900*                                                                 00007900
008000* SAME CPYACCT LAYOUT USED BY TRANPOST AND USERMAINT.             00008000
008100 FD  ACCOUNT-MASTER                                               00008100
008200     RECORDING MODE IS F                                          00008200
008300     BLOCK CONTAINS 0 RECORDS.                                    00008300
008400 COPY CPYACCT REPLACING ==:TAG:== BY ==ACMF==.                    00008400
008500*                                                                 00008500
008600* SAME CPYUSER LAYOUT USED BY USERMAINT.                          00008600
008700 FD  USER-MASTER                                                  00008700
008800     RECORDING MODE IS F                                          00008800
008900     BLOCK CONTAINS 0 RECORDS.                                    00008900
009000 COPY CPYUSER REPLACING ==:TAG:== BY ==USMF==.                    00009000
009100*                                                                 00009100
009200 FD  ACCOUNT-REQUEST-FILE                                         00009200
009300     RECORDING MODE IS F.                                         00009300
009400 COPY CPYAREQ.                                                    00009400
009500*                                                                 00009500
009600 FD  REPORT-FILE                                                  00009600
009700     RECORDING MODE IS F.                                         00009700
009800 01  REPORT-RECORD               PIC X(80).                       00009800

009900****************************************************************  00009900
010000 WORKING-STORAGE SECTION.                                         00010000
010100****************************************************************  00010100
010200*  STANDALONE SWITCHES -- 77-LEVEL, NOT PART OF ANY GROUP.        00010200
010300 77  WS-OWNER-FOUND-SW       PIC X(01) VALUE 'N'.                 00010300
010400     88  WS-OWNER-FOUND            VALUE 'Y'.                     00010400
010500 77  WS-DUP-FOUND-SW         PIC X(01) VALUE 'N'.                 00010500
010600     88  WS-ACCT-NUM-IS-DUP        VALUE 'Y'.                     00010600
010700*                                                                 00010700
010800* RUN DATE, ACCEPTED ONCE AT 000-MAIN -- USED FOR THE REPORT      00010800
010900* HEADING AND STAMPED ONTO EVERY NEW ACCOUNT AS ITS CREATED DATE. 00010900
011000 01  SYSTEM-DATE-AND-TIME.                                        00011000
011100     05  CURRENT-DATE.                                            00011100
011200         10  CURRENT-CCYY        PIC 9(4).                        00011200
011300         10  CURRENT-MONTH       PIC 9(2).                        00011300
011400         10  CURRENT-DAY         PIC 9(2).                        00011400
011500     05  CURRENT-DATE-FLAT REDEFINES CURRENT-DATE                 00011500
011600                             PIC 9(08).                           00011600
011700*                                                                 00011700
011800* GENERAL WORK FIELDS -- FILE-STATUS BYTES, THE EOF SWITCH, AND   00011800
011900* THE RELATIVE KEYS USED TO POSITION BOTH MASTERS.                00011900
012000 01  WS-FIELDS.                                                   00012000
012100     05  WS-ACCTMSTR-STATUS      PIC X(2) VALUE SPACES.           00012100
012200     05  WS-USERMSTR-STATUS      PIC X(2) VALUE SPACES.           00012200
012300     05  WS-ACCTREQ-STATUS       PIC X(2) VALUE SPACES.           00012300
012400     05  WS-REPORT-STATUS        PIC X(2) VALUE SPACES.           00012400
012500     05  WS-ACCTREQ-EOF          PIC X(1) VALUE 'N'.              00012500
012600         88  WS-ACCTREQ-AT-EOF         VALUE 'Y'.                 00012600
012700     05  WS-ACCT-REL-KEY         PIC 9(09) COMP VALUE 0.          00012700
012800     05  WS-USER-REL-KEY         PIC 9(09) COMP VALUE 0.          00012800
012900     05  WS-HIGH-ACCT-REL-KEY    PIC 9(09) COMP VALUE 0.          00012900
013000* ACCOUNT-NUMBER SEQUENCE -- COUNTS UP FROM JUST BELOW A          00013000
013100* BILLION SO EVERY GENERATED NUMBER IS TEN DIGITS WIDE.           00013100
013200     05  WS-GEN-SEQUENCE         PIC 9(10) COMP VALUE 999999999.  00013200
013300     05  WS-NEW-ACCT-NUMBER      PIC X(13).                       00013300
013400     05  WS-NEW-ACCT-NUMBER-X REDEFINES WS-NEW-ACCT-NUMBER.       00013400
013500         10  WS-NEW-ACCT-PREFIX  PIC X(03).                       00013500
013600         10  WS-NEW-ACCT-DIGITS  PIC 9(10).                       00013600
013700*                                                                 00013700
013800* ACCOUNT-NUMBER CROSS-REFERENCE TABLE -- SAME TECHNIQUE AS       00013800
013900* TRANPOST, BUILT HERE SO A NEWLY GENERATED ACCOUNT NUMBER CAN    00013900
014000* BE CHECKED FOR COLLISION WITHOUT A MASTER SCAN (CHG RQ 99-0142).00014000
014100 01  WS-ACCT-XREF-TABLE.                                          00014100
014200     05  WS-ACCT-XREF-COUNT      PIC 9(05) COMP VALUE 0.          00014200
014300     05  WS-ACCT-XREF OCCURS 9999 TIMES                           00014300
014400                       INDEXED BY WS-XREF-IDX.                    00014400
014500         10  WS-XREF-ACCT-NUMBER PIC X(13).                       00014500
014600         10  WS-XREF-REL-KEY     PIC 9(09) COMP.                  00014600
014700*                                                                 00014700
014800 COPY CPYACCT REPLACING ==:TAG:== BY ==WS-ACCT==.                 00014800
014900*                                                                 00014900
015000 01  WS-ACCT-RECORD-DIAG REDEFINES WS-ACCT-RECORD.                00015000
015100     05  WS-DIAG-LINE1           PIC X(50).                       00015100
015200     05  WS-DIAG-LINE2           PIC X(50).                       00015200
015300*                                                                 00015300
015400* CONTROL-TOTALS ACCUMULATORS, PRINTED BY 850-REPORT-CONTROL-     00015400
015500* TOTALS AND RESET EACH RUN BY 705-INIT-COUNTERS.                 00015500
015600 01  REPORT-TOTALS.                                               00015600
015700     05  NUM-REQUESTS-READ       PIC S9(9) COMP-3 VALUE +0.       00015700
015800     05  NUM-ACCOUNTS-OPENED     PIC S9(9) COMP-3 VALUE +0.       00015800
015900     05  NUM-ACCOUNTS-CLOSED     PIC S9(9) COMP-3 VALUE +0.       00015900
016000     05  NUM-REQUESTS-REJECTED   PIC S9(9) COMP-3 VALUE +0.       00016000
016100*                                                                 00016100
016200* REPORT TITLE LINE WITH THE RUN DATE BUILT IN AT 800-INIT-       00016200
016300* REPORT.                                                         00016300
016400 01  RPT-HEADER1.                                                 00016400
016500     05  FILLER                  PIC X(33)                        00016500
016600         VALUE 'ACCOUNT MAINTENANCE RUN REPORT  '.                00016600
016700     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.    00016700
016800     05  RPT-MM                  PIC 99.                          00016800
016900     05  FILLER                  PIC X VALUE '/'.                 00016900
017000     05  RPT-DD                  PIC 99.                          00017000
017100     05  FILLER                  PIC X VALUE '/'.                 00017100
017200     05  RPT-CCYY                PIC 9999.                        00017200
017300     05  FILLER                  PIC X(25) VALUE SPACES.          00017300
017400 01  RPT-HEADER2.                                                 00017400
017500     05  FILLER PIC X(15) VALUE 'REQUEST        '.                00017500
017600     05  FILLER PIC X(15) VALUE 'ACCT-NO        '.                00017600
017700     05  FILLER PIC X(12) VALUE 'USER-ID     '.                   00017700
017800     05  FILLER PIC X(38) VALUE 'RESULT'.                         00017800
017900 01  RPT-HEADER3                 PIC X(80) VALUE ALL '-'.         00017900
018000* ONE LINE PER ACCOUNT REQUEST, ACCEPTED OR REJECTED.             00018000
018100 01  RPT-ACCT-DETAIL.                                             00018100
018200     05  RPT-REQ-TYPE            PIC X(13).                       00018200
018300     05  FILLER                  PIC X(2) VALUE SPACES.           00018300
018400     05  RPT-ACCT-NO             PIC X(13).                       00018400
018500     05  FILLER                  PIC X(2) VALUE SPACES.           00018500
018600     05  RPT-USER-ID             PIC 9(09).                       00018600
018700     05  FILLER                  PIC X(3) VALUE SPACES.           00018700
018800     05  RPT-RESULT              PIC X(38).                       00018800
018900 01  RPT-TOTALS-HDR              PIC X(80) VALUE 'CONTROL TOTALS'.00018900
019000 01  RPT-TOTAL-LINE.                                              00019000
019100     05  RPT-TOTAL-LABEL         PIC X(36).                       00019100
019200     05  RPT-TOTAL-NUM           PIC ZZZ,ZZZ,ZZ9.                 00019200
019300     05  FILLER                  PIC X(38) VALUE SPACES.          00019300

019400****************************************************************  00019400
019500 PROCEDURE DIVISION.                                              00019500
019600*-----------------------------------------------------------------00019600
019700 000-MAIN.                                                        00019700
019800* RUN DATE IS CAPTURED FIRST, BEFORE ANY FILE IS OPENED.          00019800
019900     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00019900

020000* STANDARD OPEN / INIT-COUNTERS / LOAD-XREF / INIT-REPORT         00020000
020100* STARTUP SEQUENCE, SAME SHAPE AS TRANPOST AND USERMAINT.         00020100
020200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00020200
020300     PERFORM 705-INIT-COUNTERS THRU 705-EXIT.                     00020300
020400     PERFORM 705-LOAD-ACCT-XREF THRU 705-LOAD-EXIT.               00020400
020500     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00020500

020600     PERFORM 710-READ-ACCT-REQUEST THRU 710-EXIT.                 00020600
020700     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT                    00020700
020800             UNTIL WS-ACCTREQ-AT-EOF.                             00020800

020900* TOTALS ARE PRINTED BEFORE THE FILES ARE CLOSED.                 00020900
021000     PERFORM 850-REPORT-CONTROL-TOTALS THRU 850-EXIT.             00021000
021100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00021100

021200     GOBACK.                                                      00021200

021300* ONE ACCOUNT-REQUEST DRIVES ONE PASS THROUGH HERE.  AR-REQ-TYPE  00021300
021400* PICKS OPEN OR CLOSE; ANYTHING ELSE IS AN UNKNOWN REQUEST TYPE   00021400
021500* AND IS REJECTED WITHOUT TOUCHING EITHER MASTER.                 00021500
021600 100-PROCESS-REQUEST.                                             00021600
021700     ADD 1 TO NUM-REQUESTS-READ.                                  00021700
021800     EVALUATE TRUE                                                00021800
021900         WHEN AR-IS-OPEN                                          00021900
022000             PERFORM 200-OPEN-NEW-ACCOUNT THRU 200-EXIT           00022000
022100         WHEN AR-IS-CLOSE                                         00022100
022200             PERFORM 210-CLOSE-ACCOUNT THRU 210-EXIT              00022200
022300         WHEN OTHER                                               00022300
022400             MOVE AR-REQ-TYPE     TO RPT-REQ-TYPE                 00022400
022500             MOVE SPACES          TO RPT-ACCT-NO                  00022500
022600             MOVE AR-USER-ID      TO RPT-USER-ID                  00022600
022700             MOVE 'UNKNOWN REQUEST TYPE - REJECTED'               00022700
022800                                  TO RPT-RESULT                   00022800
022900             ADD 1 TO NUM-REQUESTS-REJECTED                       00022900
023000             PERFORM 830-WRITE-ACCT-DETAIL THRU 830-EXIT          00023000
023100     END-EVALUATE.                                                00023100

023200     PERFORM 710-READ-ACCT-REQUEST THRU 710-EXIT.                 00023200
023300 100-EXIT.                                                        00023300
023400     EXIT.                                                        00023400

023500* OWNERSHIP IS CHECKED FIRST (220-FIND-OWNER) SINCE OPS GOT BURNED00023500
023600* ONCE BY A BATCH OF REQUESTS KEYED TO A USER-ID THAT HAD NEVER   00023600
023700* BEEN REGISTERED.  A FRESH ACCOUNT NUMBER IS THEN GENERATED, THE 00023700
023800* NEW MASTER RECORD IS BUILT AND WRITTEN TO THE NEXT RELATIVE     00023800
023900* SLOT, AND THE XREF TABLE IS UPDATED IN PLACE SO THE NEW ACCOUNT 00023900
024000* IS IMMEDIATELY FINDABLE BY A LATER REQUEST IN THE SAME RUN.     00024000
024100 200-OPEN-NEW-ACCOUNT.                                            00024100
024200     MOVE 'OPEN'           TO RPT-REQ-TYPE.                       00024200
024300     MOVE AR-USER-ID        TO RPT-USER-ID.                       00024300

024400* REJECT RIGHT AWAY IF THE REQUESTED OWNER DOES NOT EXIST --      00024400
024500* NO ACCOUNT NUMBER IS EVEN GENERATED FOR A BAD OWNER.            00024500
024600     PERFORM 220-FIND-OWNER THRU 220-EXIT.                        00024600
024700     IF NOT WS-OWNER-FOUND                                        00024700
024800         MOVE SPACES TO RPT-ACCT-NO                               00024800
024900         MOVE 'REJECTED - USER-ID NOT ON FILE' TO RPT-RESULT      00024900
025000         ADD 1 TO NUM-REQUESTS-REJECTED                           00025000
025100         PERFORM 830-WRITE-ACCT-DETAIL THRU 830-EXIT              00025100
025200         GO TO 200-EXIT                                           00025200
025300     END-IF.                                                      00025300

025400* OWNER IS GOOD -- GENERATE THE NEW ACCOUNT NUMBER BEFORE         00025400
025500* BUILDING THE MASTER RECORD.                                     00025500
025600     PERFORM 300-GENERATE-ACCT-NUMBER THRU 300-EXIT.              00025600

025700* NEW ACCOUNTS ALWAYS GO INTO THE NEXT FREE RELATIVE SLOT,        00025700
025800* ONE PAST THE HIGHEST SLOT SEEN AT STARTUP.                      00025800
025900     ADD 1 TO WS-HIGH-ACCT-REL-KEY.                               00025900
026000     MOVE WS-HIGH-ACCT-REL-KEY TO WS-ACCT-REL-KEY.                00026000
026100     MOVE WS-HIGH-ACCT-REL-KEY TO WS-ACCT-ACCT-ID.                00026100
026200     MOVE AR-USER-ID           TO WS-ACCT-USER-ID.                00026200
026300     MOVE WS-NEW-ACCT-NUMBER   TO WS-ACCT-ACCT-NUMBER.            00026300
026400     MOVE AR-ACCT-TYPE         TO WS-ACCT-ACCT-TYPE.              00026400
026500* ACCOUNT TYPE AND CURRENCY DEFAULT WHEN THE REQUEST LEAVES       00026500
026600* THEM BLANK.                                                     00026600
026700     IF AR-ACCT-TYPE = SPACES                                     00026700
026800         MOVE 'SAVINGS'       TO WS-ACCT-ACCT-TYPE                00026800
026900     END-IF.                                                      00026900
027000     MOVE AR-BALANCE           TO WS-ACCT-BALANCE.                00027000
027100     MOVE AR-CURRENCY          TO WS-ACCT-CURRENCY.               00027100
027200     IF AR-CURRENCY = SPACES                                      00027200
027300         MOVE 'USD'            TO WS-ACCT-CURRENCY                00027300
027400     END-IF.                                                      00027400
027500     MOVE 'ACTIVE'             TO WS-ACCT-STATUS.                 00027500
027600     MOVE CURRENT-DATE         TO WS-ACCT-CREATED-DATE.           00027600

027700* WRITE INTO THE RELATIVE SLOT JUST CLAIMED ABOVE; ON SUCCESS     00027700
027800* THE XREF TABLE IS UPDATED SO THE NEW ACCOUNT NUMBER IS          00027800
027900* SEARCHABLE FOR THE REST OF THE RUN.                             00027900
028000     WRITE ACMF-RECORD FROM WS-ACCT-RECORD.                       00028000
028100     IF WS-ACCTMSTR-STATUS = '00'                                 00028100
028200         ADD 1 TO WS-ACCT-XREF-COUNT                              00028200
028300         SET WS-XREF-IDX TO WS-ACCT-XREF-COUNT                    00028300
028400        MOVE WS-NEW-ACCT-NUMBER                                   00028400
028500                TO WS-XREF-ACCT-NUMBER(WS-XREF-IDX)               00028500
028600         MOVE WS-HIGH-ACCT-REL-KEY TO WS-XREF-REL-KEY(WS-XREF-IDX)00028600
028700         MOVE WS-NEW-ACCT-NUMBER TO RPT-ACCT-NO                   00028700
028800         MOVE 'ACCOUNT OPENED' TO RPT-RESULT                      00028800
028900         ADD 1 TO NUM-ACCOUNTS-OPENED                             00028900
029000     ELSE                                                         00029000
029100         DISPLAY 'ACCTMAINT - ACCOUNT MASTER WRITE ERROR RC: '    00029100
029200                 WS-ACCTMSTR-STATUS                               00029200
029300         MOVE SPACES TO RPT-ACCT-NO                               00029300
029400         MOVE 'REJECTED - MASTER WRITE FAILED' TO RPT-RESULT      00029400
029500         ADD 1 TO NUM-REQUESTS-REJECTED                           00029500
029600     END-IF.                                                      00029600
029700     PERFORM 830-WRITE-ACCT-DETAIL THRU 830-EXIT.                 00029700
029800 200-EXIT.                                                        00029800
029900     EXIT.                                                        00029900

030000* LOOKS THE CLOSING ACCOUNT UP IN THE XREF TABLE DIRECTLY (NOT    00030000
030100* THROUGH A SHARED FIND-ACCOUNT PARAGRAPH, SINCE THIS PROGRAM HAS 00030100
030200* NO COUNTERPART TO TRANPOST'S 600-FIND-ACCOUNT) AND REJECTS IF   00030200
030300* THE ACCOUNT IS MISSING OR ALREADY CLOSED BEFORE REWRITING THE   00030300
030400* MASTER WITH A CLOSED STATUS.                                    00030400
030500 210-CLOSE-ACCOUNT.                                               00030500
030600     MOVE 'CLOSE'          TO RPT-REQ-TYPE.                       00030600
030700     MOVE AR-CLOSE-ACCT     TO RPT-ACCT-NO.                       00030700
030800     MOVE 0                 TO RPT-USER-ID.                       00030800

030900* REUSES THE SAME XREF-SEARCH IDIOM AS 300-GENERATE-ACCT-         00030900
031000* NUMBER, JUST LOOKING FOR A MATCH INSTEAD OF A COLLISION.        00031000
031100     MOVE 'N' TO WS-OWNER-FOUND-SW.                               00031100
031200     IF WS-ACCT-XREF-COUNT > 0                                    00031200
031300         SET WS-XREF-IDX TO 1                                     00031300
031400         SEARCH WS-ACCT-XREF                                      00031400
031500             AT END MOVE 'N' TO WS-OWNER-FOUND-SW                 00031500
031600             WHEN WS-XREF-ACCT-NUMBER(WS-XREF-IDX) = AR-CLOSE-ACCT00031600
031700                 MOVE 'Y' TO WS-OWNER-FOUND-SW                    00031700
031800                MOVE WS-XREF-REL-KEY(WS-XREF-IDX)                 00031800
031900                        TO WS-ACCT-REL-KEY                        00031900
032000         END-SEARCH                                               00032000
032100     END-IF.                                                      00032100

032200     IF NOT WS-OWNER-FOUND                                        00032200
032300         MOVE 'REJECTED - ACCOUNT NOT FOUND' TO RPT-RESULT        00032300
032400         ADD 1 TO NUM-REQUESTS-REJECTED                           00032400
032500         PERFORM 830-WRITE-ACCT-DETAIL THRU 830-EXIT              00032500
032600         GO TO 210-EXIT                                           00032600
032700     END-IF.                                                      00032700

032800* XREF SEARCH ABOVE LEFT WS-ACCT-REL-KEY POSITIONED ON THE        00032800
032900* RIGHT SLOT.                                                     00032900
033000     READ ACCOUNT-MASTER INTO WS-ACCT-RECORD.                     00033000
033100     MOVE AR-USER-ID TO RPT-USER-ID.                              00033100
033200     MOVE WS-ACCT-USER-ID TO RPT-USER-ID.                         00033200

033300* CLOSING AN ALREADY-CLOSED ACCOUNT IS REJECTED, NOT TREATED      00033300
033400* AS A NO-OP.                                                     00033400
033500     IF WS-ACCT-CLOSED                                            00033500
033600         MOVE 'REJECTED - ACCOUNT ALREADY CLOSED' TO RPT-RESULT   00033600
033700         ADD 1 TO NUM-REQUESTS-REJECTED                           00033700
033800         PERFORM 830-WRITE-ACCT-DETAIL THRU 830-EXIT              00033800
033900         GO TO 210-EXIT                                           00033900
034000     END-IF.                                                      00034000

034100* ONLY THE STATUS BYTE CHANGES ON A CLOSE -- BALANCE AND ALL      00034100
034200* OTHER FIELDS ARE LEFT AS THEY WERE.                             00034200
034300     MOVE 'CLOSED' TO WS-ACCT-STATUS.                             00034300
034400     REWRITE ACMF-RECORD FROM WS-ACCT-RECORD.                     00034400
034500     IF WS-ACCTMSTR-STATUS = '00'                                 00034500
034600         MOVE 'ACCOUNT CLOSED' TO RPT-RESULT                      00034600
034700         ADD 1 TO NUM-ACCOUNTS-CLOSED                             00034700
034800     ELSE                                                         00034800
034900         DISPLAY 'ACCTMAINT - ACCOUNT MASTER REWRITE ERROR RC: '  00034900
035000                 WS-ACCTMSTR-STATUS                               00035000
035100         MOVE 'REJECTED - MASTER REWRITE FAILED' TO RPT-RESULT    00035100
035200         ADD 1 TO NUM-REQUESTS-REJECTED                           00035200
035300     END-IF.                                                      00035300
035400     PERFORM 830-WRITE-ACCT-DETAIL THRU 830-EXIT.                 00035400
035500 210-EXIT.                                                        00035500
035600     EXIT.                                                        00035600

035700* RANDOM READ OF THE USER MASTER BY AR-USER-ID.  ADDED 08/19/93   00035700
035800* AFTER THE MISROUTED-REQUEST INCIDENT -- SEE THE PROGRAM BANNER  00035800
035900* AND THE CHANGE LOG ABOVE.                                       00035900
036000 220-FIND-OWNER.                                                  00036000
036100     MOVE 'N' TO WS-OWNER-FOUND-SW.                               00036100
036200* THE USER MASTER IS KEYED BY USER-ID DIRECTLY, NO XREF TABLE     00036200
036300* NEEDED ON THAT SIDE.                                            00036300
036400     MOVE AR-USER-ID TO WS-USER-REL-KEY.                          00036400
036500     READ USER-MASTER INTO USMF-RECORD.                           00036500
036600     IF WS-USERMSTR-STATUS = '00'                                 00036600
036700         IF USMF-USER-ID = AR-USER-ID                             00036700
036800             MOVE 'Y' TO WS-OWNER-FOUND-SW                        00036800
036900         END-IF                                                   00036900
037000     END-IF.                                                      00037000
037100 220-EXIT.                                                        00037100
037200     EXIT.                                                        00037200

037300* GENERATES A 13-CHARACTER ACCOUNT NUMBER -- LITERAL PREFIX 'ACC' 00037300
037400* FOLLOWED BY A 10-DIGIT NUMBER, RETRIED                          00037400
037500* AGAINST THE XREF TABLE IF A COLLISION TURNS UP (CHG RQ 99-0142).00037500
037600 300-GENERATE-ACCT-NUMBER.                                        00037600
037700     MOVE 'Y' TO WS-DUP-FOUND-SW.                                 00037700
037800     PERFORM 310-TRY-ACCT-NUMBER THRU 310-EXIT                    00037800
037900             UNTIL NOT WS-ACCT-NUM-IS-DUP.                        00037900
038000 300-EXIT.                                                        00038000
038100     EXIT.                                                        00038100

038200* ONE GENERATION ATTEMPT -- BUMPS THE SEQUENCE, BUILDS THE        00038200
038300* CANDIDATE NUMBER, AND SEARCHES THE XREF TABLE FOR A COLLISION. A00038300
038400* DUPLICATE JUST LOOPS BACK FOR ANOTHER TRY RATHER THAN ABENDING  00038400
038500* THE RUN (SEE THE 04/02/99 CHANGE-LOG ENTRY).                    00038500
038600 310-TRY-ACCT-NUMBER.                                             00038600
038700     ADD 1 TO WS-GEN-SEQUENCE.                                    00038700
038800     MOVE 'ACC' TO WS-NEW-ACCT-PREFIX.                            00038800
038900     MOVE WS-GEN-SEQUENCE TO WS-NEW-ACCT-DIGITS.                  00038900
039000     MOVE 'N' TO WS-DUP-FOUND-SW.                                 00039000
039100     IF WS-ACCT-XREF-COUNT > 0                                    00039100
039200         SET WS-XREF-IDX TO 1                                     00039200
039300         SEARCH WS-ACCT-XREF                                      00039300
039400             AT END MOVE 'N' TO WS-DUP-FOUND-SW                   00039400
039500             WHEN WS-XREF-ACCT-NUMBER(WS-XREF-IDX) =              00039500
039600                  WS-NEW-ACCT-NUMBER                              00039600
039700                 MOVE 'Y' TO WS-DUP-FOUND-SW                      00039700
039800         END-SEARCH                                               00039800
039900     END-IF.                                                      00039900
040000 310-EXIT.                                                        00040000
040100     EXIT.                                                        00040100

040200* THE ACCOUNT MASTER OPENS I-O SINCE THIS RUN BOTH WRITES NEW     00040200
040300* ACCOUNTS AND REWRITES CLOSED ONES; THE USER MASTER OPENS INPUT  00040300
040400* ONLY SINCE 220-FIND-OWNER NEVER UPDATES IT.  A MISSING USER     00040400
040500* MASTER (STATUS 05/35) IS TREATED AS FATAL SINCE NO OPEN REQUEST 00040500
040600* COULD EVER PASS THE OWNERSHIP CHECK.                            00040600
040700 700-OPEN-FILES.                                                  00040700
040800* ONE OPEN STATEMENT COVERS ALL FOUR FILES FOR THIS RUN.          00040800
040900     OPEN I-O      ACCOUNT-MASTER                                 00040900
041000          INPUT    USER-MASTER                                    00041000
041100          INPUT    ACCOUNT-REQUEST-FILE                           00041100
041200          OUTPUT   REPORT-FILE.                                   00041200
041300     IF WS-USERMSTR-STATUS = '05' OR '35'                         00041300
041400         DISPLAY 'ACCTMAINT - USER MASTER NOT FOUND, CANNOT RUN'  00041400
041500         MOVE 16 TO RETURN-CODE                                   00041500
041600         MOVE 'Y' TO WS-ACCTREQ-EOF                               00041600
041700     END-IF.                                                      00041700
041800 700-EXIT.                                                        00041800
041900     EXIT.                                                        00041900

042000* ZEROES THE CONTROL TOTALS AND RESETS THE ACCOUNT-NUMBER         00042000
042100* GENERATOR SEQUENCE TO ITS STARTING POINT FOR THE RUN.           00042100
042200 705-INIT-COUNTERS.                                               00042200
042300     INITIALIZE REPORT-TOTALS.                                    00042300
042400     MOVE 999999999 TO WS-GEN-SEQUENCE.                           00042400
042500 705-EXIT.                                                        00042500
042600     EXIT.                                                        00042600

042700* WALKS THE ACCOUNT MASTER ONCE AT STARTUP, BUILDING THE SAME KIND00042700
042800* OF IN-MEMORY ACCOUNT-NUMBER TABLE TRANPOST USES, AND ALSO NOTING00042800
042900* THE HIGHEST RELATIVE KEY IN USE SO 200-OPEN-NEW-ACCOUNT KNOWS   00042900
043000* WHICH SLOT TO WRITE THE NEXT NEW ACCOUNT INTO.                  00043000
043100 705-LOAD-ACCT-XREF.                                              00043100
043200* LOADS THE XREF TABLE AND THE HIGH-WATER RELATIVE KEY IN THE     00043200
043300* SAME PASS OVER THE MASTER.                                      00043300
043400     MOVE 0 TO WS-ACCT-XREF-COUNT.                                00043400
043500     MOVE 0 TO WS-HIGH-ACCT-REL-KEY.                              00043500
043600     MOVE 1 TO WS-ACCT-REL-KEY.                                   00043600
043700     PERFORM 706-LOAD-ONE-ACCT THRU 706-EXIT                      00043700
043800             UNTIL WS-ACCTMSTR-STATUS NOT = '00'.                 00043800
043900 705-LOAD-EXIT.                                                   00043900
044000     EXIT.                                                        00044000

044100* ONE ITERATION OF THE XREF LOAD -- READS ONE SLOT, FILES ITS     00044100
044200* ACCOUNT NUMBER AND RELATIVE KEY, AND TRACKS THE HIGH-WATER      00044200
044300* RELATIVE KEY SEEN SO FAR.                                       00044300
044400 706-LOAD-ONE-ACCT.                                               00044400
044500* A NON-ZERO STATUS HERE JUST MEANS END-OF-FILE.                  00044500
044600     READ ACCOUNT-MASTER INTO WS-ACCT-RECORD.                     00044600
044700     IF WS-ACCTMSTR-STATUS = '00'                                 00044700
044800         ADD 1 TO WS-ACCT-XREF-COUNT                              00044800
044900         SET WS-XREF-IDX TO WS-ACCT-XREF-COUNT                    00044900
045000         MOVE WS-ACCT-ACCT-NUMBER TO                              00045000
045100                 WS-XREF-ACCT-NUMBER(WS-XREF-IDX)                 00045100
045200         MOVE WS-ACCT-REL-KEY TO                                  00045200
045300                 WS-XREF-REL-KEY(WS-XREF-IDX)                     00045300
045400         MOVE WS-ACCT-REL-KEY TO WS-HIGH-ACCT-REL-KEY             00045400
045500         ADD 1 TO WS-ACCT-REL-KEY                                 00045500
045600     END-IF.                                                      00045600
045700 706-EXIT.                                                        00045700
045800     EXIT.                                                        00045800

045900* SEQUENTIAL READ OF THE NEXT INCOMING ACCOUNT REQUEST; SETS THE  00045900
046000* EOF SWITCH THAT DRIVES THE 100-PROCESS-REQUEST LOOP IN 000-MAIN.00046000
046100 710-READ-ACCT-REQUEST.                                           00046100
046200* AT-END DRIVES THE UNTIL CONDITION BACK IN 000-MAIN.             00046200
046300     READ ACCOUNT-REQUEST-FILE                                    00046300
046400         AT END MOVE 'Y' TO WS-ACCTREQ-EOF.                       00046400
046500 710-EXIT.                                                        00046500
046600     EXIT.                                                        00046600

046700* END-OF-RUN CLOSE OF EVERY FILE OPENED IN 700-OPEN-FILES.        00046700
046800 790-CLOSE-FILES.                                                 00046800
046900* SAME FOUR FILES OPENED IN 700-OPEN-FILES, CLOSED IN THE SAME    00046900
047000* ORDER.                                                          00047000
047100     CLOSE ACCOUNT-MASTER                                         00047100
047200           USER-MASTER                                            00047200
047300           ACCOUNT-REQUEST-FILE                                   00047300
047400           REPORT-FILE.                                           00047400
047500 790-EXIT.                                                        00047500
047600     EXIT.                                                        00047600

047700* PRINTS THE THREE HEADER LINES WITH THE RUN DATE BUILT IN.       00047700
047800 800-INIT-REPORT.                                                 00047800
047900     MOVE CURRENT-MONTH TO RPT-MM.                                00047900
048000     MOVE CURRENT-DAY   TO RPT-DD.                                00048000
048100     MOVE CURRENT-CCYY  TO RPT-CCYY.                              00048100
048200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00048200
048300     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 1.                00048300
048400     WRITE REPORT-RECORD FROM RPT-HEADER3 AFTER 1.                00048400
048500 800-EXIT.                                                        00048500
048600     EXIT.                                                        00048600

048700* WRITES ONE DETAIL LINE, ACCEPTED OR REJECTED, TO THE REPORT.    00048700
048800 830-WRITE-ACCT-DETAIL.                                           00048800
048900     WRITE REPORT-RECORD FROM RPT-ACCT-DETAIL.                    00048900
049000 830-EXIT.                                                        00049000
049100     EXIT.                                                        00049100

049200* PRINTS THE CLOSING CONTROL-TOTALS BLOCK -- REQUESTS READ,       00049200
049300* ACCOUNTS OPENED, ACCOUNTS CLOSED AND REQUESTS REJECTED.         00049300
049400 850-REPORT-CONTROL-TOTALS.                                       00049400
049500     WRITE REPORT-RECORD FROM RPT-HEADER3 AFTER 1.                00049500
049600     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 1.             00049600

049700     MOVE 'REQUESTS READ . . . . . . . . . .'  TO RPT-TOTAL-LABEL.00049700
049800     MOVE NUM-REQUESTS-READ                    TO RPT-TOTAL-NUM.  00049800
049900     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00049900

050000     MOVE 'ACCOUNTS OPENED . . . . . . . . .'  TO RPT-TOTAL-LABEL.00050000
050100     MOVE NUM-ACCOUNTS-OPENED                  TO RPT-TOTAL-NUM.  00050100
050200     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00050200

050300     MOVE 'ACCOUNTS CLOSED . . . . . . . . .'  TO RPT-TOTAL-LABEL.00050300
050400     MOVE NUM-ACCOUNTS-CLOSED                  TO RPT-TOTAL-NUM.  00050400
050500     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00050500

050600     MOVE 'REQUESTS REJECTED . . . . . . . .'  TO RPT-TOTAL-LABEL.00050600
050700     MOVE NUM-REQUESTS-REJECTED                TO RPT-TOTAL-NUM.  00050700
050800     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00050800
050900 850-EXIT.                                                        00050900
051000     EXIT.                                                        00051000

