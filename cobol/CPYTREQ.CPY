000100****************************************************************  00000100
000200* COPYLIB:  CPYTREQ                                               00000200
000300* TRANSACTION REQUEST RECORD -- ONE ROW DRIVES ONE POSTING.       00000300
000400* READ IN FILE ORDER BY TRANPOST FROM TRANSACTION-REQUEST-FILE.   00000400
000500*---------------------------------------------------------------- 00000500
000600* 1992-04-05  R.DUTTON   ORIGINAL LAYOUT FOR TRANPOST             00000600
000700****************************************************************  00000700
000800 01  TRAN-REQUEST-REC.                                            00000800
000900     05  TR-REQ-TYPE             PIC X(10).                       00000900
001000         88  TR-IS-DEPOSIT             VALUE 'DEPOSIT'.           00001000
001100         88  TR-IS-WITHDRAWAL          VALUE 'WITHDRAWAL'.        00001100
001200         88  TR-IS-TRANSFER            VALUE 'TRANSFER'.          00001200
001300     05  TR-FROM-ACCOUNT         PIC X(13).                       00001300
001400     05  TR-TO-ACCOUNT           PIC X(13).                       00001400
001500     05  TR-AMOUNT               PIC S9(13)V99.                   00001500
001600     05  FILLER                  PIC X(10).                       00001600

