000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST BANK             00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  TRANAPPL                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. DUTTON                                             00000700
000800* INSTALLATION. MIDLAND TRUST BANK - DATA PROCESSING CENTER.      00000800
000900* DATE-WRITTEN. 04/05/92.                                         00000900
001000* DATE-COMPILED.                                                  00001000
001100* SECURITY.  NON-CONFIDENTIAL.                                    00001100
001200*                                                                 00001200
001300* APPLIES ONE POSTING LEG (DEBIT OR CREDIT) TO ONE ACCOUNT        00001300
001400* MASTER RECORD ALREADY IN MEMORY.  CALLED BY TRANPOST ONCE PER   00001400
001500* LEG -- ONCE FOR A DEPOSIT OR WITHDRAWAL, TWICE FOR A TRANSFER   00001500
001600* (ONCE TO DEBIT THE SOURCE, ONCE TO CREDIT THE DESTINATION),     00001600
001700* AND A THIRD TIME WITH WA-LEG-CREDIT-SW REVERSED BACK TO A       00001700
001800* DEBIT IF A TRANSFER'S CREDIT LEG FAILS AFTER THE DEBIT ALREADY  00001800
001900* WENT THROUGH -- SEE TRANPOST PARAGRAPH 220-POST-TRANSFER.       00001900
002000*                                                                 00002000
002100* THIS IS THE SHOP'S USUAL "CALL A SUBPROGRAM TO APPLY THE        00002100
002200* UPDATE" SHAPE -- KEPT A SEPARATE LOAD MODULE SO THE ARITHMETIC  00002200
002300* AND THE SUFFICIENT-FUNDS CHECK LIVE IN ONE PLACE INSTEAD OF     00002300
002400* THREE (DEPOSIT/WITHDRAWAL/TRANSFER).                            00002400
002500*---------------------------------------------------------------- 00002500
002600* 04/05/92  RD    INITIAL VERSION, DEPOSIT AND WITHDRAWAL ONLY    00002600
002700* 06/22/92  RD    ADDED WA-LEG-CREDIT-SW SO TRANPOST CAN USE THE  00002700
002800*                 SAME CALL FOR A TRANSFER'S CREDIT LEG           00002800
002900* 11/18/94  KA    ADDED WA-LEG-BALANCE-AFTER TO LINKAGE SO        00002900
003000*                 TRANPOST CAN REPORT "INSUFFICIENT BALANCE"      00003000
003100*                 WITH THE BALANCE ACTUALLY ON THE ACCOUNT        00003100
003200* 01/09/96  TM    COMPUTE ... ROUNDED ADDED DEFENSIVELY -- REQ    00003200
003300*                 BY AUDIT, INPUTS ARE 2-DECIMAL TODAY BUT A      00003300
003400*                 FUTURE FEED MAY NOT BE (CHG RQ 96-0019)         00003400
003500* 09/30/98  TM    Y2K REVIEW -- WA-CR-CCYY BREAKOUT ADDED FOR     00003500
003600*                 THE ABEND DUMP, NO LOGIC CHANGE (CHG RQ 98-0447)00003600
003700****************************************************************  00003700
003800 IDENTIFICATION DIVISION.                                         00003800
003900 PROGRAM-ID. TRANAPPL.                                            00003900
004000 AUTHOR. R. DUTTON.                                               00004000
004100 INSTALLATION. MIDLAND TRUST BANK - DATA PROCESSING CENTER.       00004100
004200 DATE-WRITTEN. 04/05/92.                                          00004200
004300 DATE-COMPILED.                                                   00004300
004400 SECURITY. NON-CONFIDENTIAL.                                      00004400

004500****************************************************************  00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER. IBM-370.                                        00004800
004900 OBJECT-COMPUTER. IBM-370.                                        00004900
005000 SPECIAL-NAMES.                                                   00005000
005100     C01 IS TOP-OF-FORM.                                          00005100

005200****************************************************************  00005200
005300 DATA DIVISION.                                                   00005300
005400 WORKING-STORAGE SECTION.                                         00005400
005500*                                                                 00005500
005600* WA-NEW-BALANCE IS A SCRATCH FIELD -- THE COMPUTE IN             00005600
005700* 200-APPLY-POSTING LANDS HERE FIRST, THEN GETS MOVED BOTH TO     00005700
005800* WA-BALANCE AND TO WA-LEG-BALANCE-AFTER.                         00005800
005900 01  WA-WORK-FIELDS.                                              00005900
006000     05  WA-NEW-BALANCE          PIC S9(13)V99 COMP-3 VALUE 0.    00006000
006100*                                                                 00006100
006200* DIAGNOSTIC DUMP AREA -- DISPLAYED BY 900-ABEND-DUMP IF THE      00006200
006300* CALLING PROGRAM PASSES AN ACCOUNT RECORD WHOSE STATUS IS NOT    00006300
006400* ONE OF THE THREE VALID VALUES (SHOULD NEVER HAPPEN, BUT A PAST  00006400
006500* PRODUCTION INCIDENT TAUGHT US NOT TO TRUST THAT).               00006500
006600 01  WA-ABEND-LINE.                                               00006600
006700     05  FILLER                  PIC X(20)                        00006700
006800         VALUE '*** TRANAPPL ABEND:'.                             00006800
006900     05  WA-ABEND-ACCT-ID        PIC 9(09).                       00006900
007000     05  FILLER                  PIC X(51) VALUE SPACES.          00007000

007100****************************************************************  00007100
007200 LINKAGE SECTION.                                                 00007200
007300*                                                                 00007300
007400* WA-ACCT-REC IS THE ACCOUNT-MASTER RECORD (CPYACCT, TAG WS-ACCT) 00007400
007500* FOR THE ACCOUNT THIS LEG POSTS AGAINST -- TRANPOST HAS ALREADY  00007500
007600* READ IT BY RELATIVE KEY.  WE REWRITE WA-BALANCE IN PLACE AND    00007600
007700* LEAVE THE REWRITE ITSELF TO TRANPOST (FILE I/O STAYS IN THE     00007700
007800* MAIN PROGRAM, ARITHMETIC AND VALIDATION STAY HERE).             00007800
007900*                                                                 00007900
008000 01  WA-ACCT-REC.                                                 00008000
008100     05  WA-ACCT-ID              PIC 9(09).                       00008100
008200     05  WA-USER-ID              PIC 9(09).                       00008200
008300     05  WA-ACCT-NUMBER          PIC X(13).                       00008300
008400     05  WA-ACCT-NUMBER-X REDEFINES WA-ACCT-NUMBER.               00008400
008500         10  WA-ACCT-NUM-PREFIX  PIC X(03).                       00008500
008600         10  WA-ACCT-NUM-DIGITS  PIC 9(10).                       00008600
008700     05  WA-ACCT-TYPE            PIC X(20).                       00008700
008800     05  WA-BALANCE              PIC S9(13)V99 COMP-3.            00008800
008900     05  WA-CURRENCY             PIC X(03).                       00008900
009000     05  WA-STATUS               PIC X(10).                       00009000
009100         88  WA-ACTIVE                 VALUE 'ACTIVE'.            00009100
009200         88  WA-CLOSED                 VALUE 'CLOSED'.            00009200
009300         88  WA-FROZEN                 VALUE 'FROZEN'.            00009300
009400     05  WA-CREATED-DATE         PIC 9(08).                       00009400
009500     05  WA-CREATED-DATE-X REDEFINES WA-CREATED-DATE.             00009500
009600         10  WA-CR-CCYY          PIC 9(04).                       00009600
009700         10  WA-CR-MM            PIC 9(02).                       00009700
009800         10  WA-CR-DD            PIC 9(02).                       00009800
009900     05  FILLER                  PIC X(20).                       00009900
010000*                                                                 00010000
010100 01  WA-ACCT-REC-DIAG REDEFINES WA-ACCT-REC.                      00010100
010200     05  WA-DIAG-LINE1           PIC X(40).                       00010200
010300     05  WA-DIAG-LINE2           PIC X(52).                       00010300
010400*                                                                 00010400
010500* THE CALLER FILLS IN WA-LEG-AMOUNT AND WA-LEG-CREDIT-SW BEFORE   00010500
010600* THE CALL -- WA-LEG-OK-SW, WA-LEG-MESSAGE AND WA-LEG-BALANCE-    00010600
010700* AFTER ARE SET BY THIS PROGRAM AND READ BACK BY TRANPOST.        00010700
010800 01  WA-LEG-PARMS.                                                00010800
010900     05  WA-LEG-AMOUNT           PIC S9(13)V99 COMP-3.            00010900
011000     05  WA-LEG-CREDIT-SW        PIC X(01).                       00011000
011100         88  WA-LEG-IS-CREDIT          VALUE 'Y'.                 00011100
011200         88  WA-LEG-IS-DEBIT           VALUE 'N'.                 00011200
011300     05  WA-LEG-OK-SW            PIC X(01).                       00011300
011400         88  WA-LEG-OK                 VALUE 'Y'.                 00011400
011500         88  WA-LEG-FAILED             VALUE 'N'.                 00011500
011600     05  WA-LEG-MESSAGE          PIC X(60).                       00011600
011700     05  WA-LEG-BALANCE-AFTER    PIC S9(13)V99 COMP-3.            00011700

011800****************************************************************  00011800
011900 PROCEDURE DIVISION USING WA-ACCT-REC, WA-LEG-PARMS.              00011900

012000* 000-MAIN VALIDATES THE LEG FIRST AND ONLY APPLIES IT IF THE     00012000
012100* VALIDATION PASSED -- A REJECTED LEG RETURNS TO TRANPOST WITH WA-00012100
012200* LEG-OK-SW SET TO 'N' AND WA-LEG-MESSAGE EXPLAINING WHY, WITHOUT 00012200
012300* WA-BALANCE EVER BEING TOUCHED.                                  00012300
012400 000-MAIN.                                                        00012400
012500* VALIDATE FIRST -- APPLY ONLY FOLLOWS IF VALIDATION LEFT         00012500
012600* WA-LEG-OK-SW SET TO 'Y'.                                        00012600
012700     PERFORM 100-VALIDATE-POSTING THRU 100-EXIT.                  00012700
012800     IF WA-LEG-OK                                                 00012800
012900         PERFORM 200-APPLY-POSTING THRU 200-EXIT                  00012900
013000     END-IF.                                                      00013000
013100     GOBACK.                                                      00013100

013200* 100-VALIDATE-POSTING CHECKS, IN ORDER: THE AMOUNT IS POSITIVE,  00013200
013300* THE ACCOUNT STATUS IS ONE OF THE THREE VALID 88-LEVELS (A CLOSED00013300
013400* OR FROZEN ACCOUNT IS REJECTED WITH THE SAME MESSAGE AS A MISSING00013400
013500* ONE SO A TELLER CANNOT TELL THE DIFFERENCE BETWEEN THE TWO), AND00013500
013600* -- FOR A DEBIT LEG ONLY -- THAT THE BALANCE COVERS THE AMOUNT.  00013600
013700* AN ACCOUNT STATUS OUTSIDE ALL THREE 88-LEVELS SHOULD NEVER      00013700
013800* HAPPEN AND TRIGGERS 900-ABEND-DUMP BEFORE THE LEG IS REJECTED.  00013800
013900 100-VALIDATE-POSTING.                                            00013900
014000* ASSUME OK UNTIL ONE OF THE CHECKS BELOW SAYS OTHERWISE.         00014000
014100     MOVE 'Y' TO WA-LEG-OK-SW.                                    00014100
014200     MOVE SPACES TO WA-LEG-MESSAGE.                               00014200

014300* A ZERO OR NEGATIVE AMOUNT IS ALWAYS REJECTED REGARDLESS OF      00014300
014400* LEG DIRECTION.                                                  00014400
014500     IF WA-LEG-AMOUNT NOT > 0                                     00014500
014600         MOVE 'N' TO WA-LEG-OK-SW                                 00014600
014700         MOVE 'AMOUNT MUST BE GREATER THAN ZERO' TO WA-LEG-MESSAGE00014700
014800         GO TO 100-EXIT                                           00014800
014900     END-IF.                                                      00014900

015000     EVALUATE TRUE                                                00015000
015100* THE ONLY STATUS A LEG MAY POST AGAINST.                         00015100
015200         WHEN WA-ACTIVE                                           00015200
015300             CONTINUE                                             00015300
015400         WHEN WA-CLOSED                                           00015400
015500         WHEN WA-FROZEN                                           00015500
015600             MOVE 'N' TO WA-LEG-OK-SW                             00015600
015700             MOVE 'ACCOUNT NOT FOUND' TO WA-LEG-MESSAGE           00015700
015800             GO TO 100-EXIT                                       00015800
015900* SHOULD BE UNREACHABLE -- WA-STATUS IS SUPPOSED TO ALWAYS BE     00015900
016000* ONE OF THE THREE 88-LEVELS ABOVE.                               00016000
016100         WHEN OTHER                                               00016100
016200             PERFORM 900-ABEND-DUMP THRU 900-EXIT                 00016200
016300             MOVE 'N' TO WA-LEG-OK-SW                             00016300
016400             MOVE 'ACCOUNT NOT FOUND' TO WA-LEG-MESSAGE           00016400
016500             GO TO 100-EXIT                                       00016500
016600     END-EVALUATE.                                                00016600

016700* CREDIT LEGS NEVER FAIL ON INSUFFICIENT BALANCE -- ONLY A        00016700
016800* DEBIT CAN OVERDRAW THE ACCOUNT.                                 00016800
016900     IF WA-LEG-IS-DEBIT                                           00016900
017000         IF WA-BALANCE < WA-LEG-AMOUNT                            00017000
017100             MOVE 'N' TO WA-LEG-OK-SW                             00017100
017200             MOVE 'INSUFFICIENT BALANCE' TO WA-LEG-MESSAGE        00017200
017300         END-IF                                                   00017300
017400     END-IF.                                                      00017400
017500 100-EXIT.                                                        00017500
017600     EXIT.                                                        00017600

017700* 200-APPLY-POSTING IS ONLY REACHED AFTER VALIDATION HAS PASSED.  00017700
017800* THE SAME SWITCH THAT TELLS 100-VALIDATE-POSTING WHICH DIRECTION 00017800
017900* TO CHECK THE BALANCE ALSO TELLS THIS PARAGRAPH WHICH DIRECTION  00017900
018000* TO APPLY IT -- ADD FOR A CREDIT, SUBTRACT FOR A DEBIT.  ROUNDED 00018000
018100* IS CARRIED DEFENSIVELY ON THE COMPUTE (CHG RQ 96-0019) EVEN     00018100
018200* THOUGH TODAY'S FEEDS ARE ALWAYS TWO DECIMAL PLACES.  WA-LEG-    00018200
018300* BALANCE-AFTER IS RETURNED SO TRANPOST CAN REPORT THE ACTUAL     00018300
018400* BALANCE ON AN INSUFFICIENT-FUNDS REJECTION MESSAGE (CHG RQ,     00018400
018500* 11/18/94 ENTRY ABOVE).                                          00018500
018600 200-APPLY-POSTING.                                               00018600
018700* SAME SWITCH 100-VALIDATE-POSTING USED TO DECIDE WHETHER TO      00018700
018800* CHECK THE BALANCE NOW DECIDES WHICH WAY THE COMPUTE GOES.       00018800
018900     IF WA-LEG-IS-CREDIT                                          00018900
019000         COMPUTE WA-NEW-BALANCE ROUNDED =                         00019000
019100                 WA-BALANCE + WA-LEG-AMOUNT                       00019100
019200     ELSE                                                         00019200
019300         COMPUTE WA-NEW-BALANCE ROUNDED =                         00019300
019400                 WA-BALANCE - WA-LEG-AMOUNT                       00019400
019500     END-IF.                                                      00019500
019600* THE MASTER RECORD IN LINKAGE IS UPDATED IN PLACE -- TRANPOST    00019600
019700* REWRITES IT TO THE FILE AFTER THIS PROGRAM RETURNS.             00019700
019800     MOVE WA-NEW-BALANCE TO WA-BALANCE.                           00019800
019900     MOVE WA-NEW-BALANCE TO WA-LEG-BALANCE-AFTER.                 00019900
020000 200-EXIT.                                                        00020000
020100     EXIT.                                                        00020100

020200* 900-ABEND-DUMP DISPLAYS THE ACCOUNT ID AND A RAW REDEFINITION OF00020200
020300* THE WHOLE INCOMING RECORD AS TWO PRINT LINES SO OPERATIONS CAN  00020300
020400* SEE EXACTLY WHAT TRANPOST PASSED IN -- THIS PATH SHOULD NEVER   00020400
020500* FIRE IN PRODUCTION, BUT A PAST INCIDENT REACHED IT ANYWAY (SEE  00020500
020600* THE WORKING-STORAGE BANNER NOTE ABOVE).                         00020600
020700 900-ABEND-DUMP.                                                  00020700
020800* IDENTIFY WHICH ACCOUNT TRIPPED THE BAD-STATUS CHECK BEFORE      00020800
020900* DUMPING THE REST OF THE RECORD.                                 00020900
021000     MOVE WA-ACCT-ID TO WA-ABEND-ACCT-ID.                         00021000
021100     DISPLAY WA-ABEND-LINE.                                       00021100
021200     DISPLAY WA-DIAG-LINE1.                                       00021200
021300     DISPLAY WA-DIAG-LINE2.                                       00021300
021400 900-EXIT.                                                        00021400
021500     EXIT.                                                        00021500

