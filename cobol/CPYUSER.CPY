000100****************************************************************  00000100
000200* COPYLIB:  CPYUSER                                               00000200
000300* USER MASTER RECORD LAYOUT -- MIDLAND TRUST BANK DDA SYSTEM      00000300
000400* ONE ROW PER REGISTERED USER.  RELATIVE SLOT NUMBER EQUALS       00000400
000500* :TAG:-USER-ID (SURROGATE KEY ASSIGNED AT REGISTRATION).         00000500
000600* COPY THIS MEMBER TWICE -- ONCE REPLACING :TAG: WITH USMF FOR    00000600
000700* THE FD BUFFER, ONCE REPLACING :TAG: WITH WS-USER FOR THE        00000700
000800* WORKING-STORAGE VERSION THE PROGRAM MOVES FIELDS THROUGH.       00000800
000900*---------------------------------------------------------------- 00000900
001000* 1992-04-02  R.DUTTON   ORIGINAL LAYOUT FOR ACCT100/ACCT200      00001000
001100* 1995-02-14  K.ALVAREZ  ADDED :TAG:-PHONE AND :TAG:-ADDRESS,     00001100
001200*                        PREVIOUSLY CARRIED ON A SEPARATE FILE    00001200
001300* 1998-09-30  T.MARSH    Y2K -- :TAG:-CREATED-DATE WIDENED TO     00001300
001400*                        CCYYMMDD (WAS YYMMDD), CHG RQ 98-0447    00001400
001500****************************************************************  00001500
001600 01  :TAG:-RECORD.                                                00001600
001700     05  :TAG:-USER-ID           PIC 9(09).                       00001700
001800     05  :TAG:-USERNAME          PIC X(30).                       00001800
001900     05  :TAG:-PASSWORD-HASH     PIC X(15).                       00001900
002000     05  :TAG:-EMAIL             PIC X(50).                       00002000
002100     05  :TAG:-PHONE             PIC X(20).                       00002100
002200     05  :TAG:-ADDRESS           PIC X(100).                      00002200
002300     05  :TAG:-CREATED-DATE      PIC 9(08).                       00002300
002400     05  FILLER                  PIC X(15).                       00002400

