000100****************************************************************  00000100
000200* COPYLIB:  CPYACCT                                               00000200
000300* ACCOUNT MASTER RECORD LAYOUT -- MIDLAND TRUST BANK DDA SYSTEM   00000300
000400* ONE ROW PER OPEN OR CLOSED ACCOUNT.  RELATIVE SLOT NUMBER       00000400
000500* EQUALS :TAG:-ACCT-ID (SURROGATE KEY ASSIGNED AT ACCOUNT OPEN).  00000500
000600* COPY THIS MEMBER TWICE -- ONCE REPLACING :TAG: WITH ACMF FOR    00000600
000700* THE FD BUFFER, ONCE REPLACING :TAG: WITH WS-ACCT FOR THE        00000700
000800* WORKING-STORAGE VERSION THE PROGRAM ACTUALLY MOVES FIELDS IN    00000800
000900* AND OUT OF.  SEE CPYUSER FOR THE SAME TECHNIQUE ON USER-MASTER. 00000900
001000*---------------------------------------------------------------- 00001000
001100* 1992-04-02  R.DUTTON   ORIGINAL LAYOUT FOR ACCT100/ACCT200      00001100
001200* 1994-11-18  K.ALVAREZ  ADDED :TAG:-CURRENCY, REQ BY INTL DESK   00001200
001300* 1998-09-30  T.MARSH    Y2K -- :TAG:-CREATED-DATE WIDENED TO     00001300
001400*                        CCYYMMDD (WAS YYMMDD), CHG RQ 98-0447    00001400
001500****************************************************************  00001500
001600 01  :TAG:-RECORD.                                                00001600
001700     05  :TAG:-ACCT-ID           PIC 9(09).                       00001700
001800     05  :TAG:-USER-ID           PIC 9(09).                       00001800
001900     05  :TAG:-ACCT-NUMBER       PIC X(13).                       00001900
002000     05  :TAG:-ACCT-TYPE         PIC X(20).                       00002000
002100     05  :TAG:-BALANCE           PIC S9(13)V99 COMP-3.            00002100
002200     05  :TAG:-CURRENCY          PIC X(03).                       00002200
002300     05  :TAG:-STATUS            PIC X(10).                       00002300
002400         88  :TAG:-ACTIVE              VALUE 'ACTIVE'.            00002400
002500         88  :TAG:-CLOSED              VALUE 'CLOSED'.            00002500
002600         88  :TAG:-FROZEN              VALUE 'FROZEN'.            00002600
002700     05  :TAG:-CREATED-DATE      PIC 9(08).                       00002700
002800     05  FILLER                  PIC X(20).                       00002800

