000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST BANK             00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  USERMAINT                                             00000500
000600*                                                                 00000600
000700* AUTHOR :  R. DUTTON                                             00000700
000800* INSTALLATION. MIDLAND TRUST BANK - DATA PROCESSING CENTER.      00000800
000900* DATE-WRITTEN. 05/11/92.                                         00000900
001000* DATE-COMPILED.                                                  00001000
001100* SECURITY.  CONFIDENTIAL -- HANDLES PASSWORD MATERIAL.           00001100
001200*                                                                 00001200
001300* USER MASTER MAINTENANCE RUN.  READS THE USER REQUEST FILE AND   00001300
001400* EITHER REGISTERS A NEW USER (USERNAME AND EMAIL MUST BOTH BE    00001400
001500* UNIQUE) OR VALIDATES A LOGIN ATTEMPT (HASH COMPARE ONLY --      00001500
001600* THE CLEAR PASSWORD NEVER TOUCHES THE MASTER).                   00001600
001700*                                                                 00001700
001800* 300-HASH-PASSWORD REPRODUCES THE SAME POLYNOMIAL HASH THE ON-   00001800
001900* LINE FRONT END USES (BASE-31 ROLLING HASH, 32-BIT SIGNED        00001900
002000* WRAPAROUND) SO A BATCH-REGISTERED PASSWORD AND AN ON-LINE       00002000
002100* LOGIN ATTEMPT HASH TO THE SAME VALUE.  DO NOT "IMPROVE" THIS    00002100
002200* ARITHMETIC WITHOUT CHANGING THE FRONT END TO MATCH.             00002200
002300*---------------------------------------------------------------- 00002300
002400* 05/11/92  RD    INITIAL VERSION -- REGISTER AND LOGIN           00002400
002500* 03/02/93  RD    ADDED DUPLICATE-EMAIL CHECK (DUPLICATE-USERNAME 00002500
002600*                 CHECK ALONE LET TWO ACCOUNTS SHARE A MAILBOX)   00002600
002700* 11/18/94  KA    300-HASH-PASSWORD REWRITTEN TO MATCH THE BASE-3100002700
002800*                 ROLLING HASH THE NEW ON-LINE TELLER FRONT END   00002800
002900*                 USES, REPLACING THE OLD CHECKSUM (CHG RQ        00002900
003000*                 94-0903)                                        00003000
003100* 09/30/98  TM    Y2K -- WS-USER-CREATED-DATE WIDENED TO CCYYMMDD 00003100
003200*                 (WAS YYMMDD), CHG RQ 98-0447                    00003200
003300* 05/17/99  TM    32-BIT WRAPAROUND ON THE HASH WAS NOT BEING     00003300
003400*                 APPLIED CONSISTENTLY FOR NEGATIVE INTERMEDIATE  00003400
003500*                 VALUES -- FIXED IN 310-HASH-ONE-CHAR (CHG RQ    00003500
003600*                 99-0188)                                        00003600
003700* 03/19/01  PB    99-0188 ONLY SUBTRACTED/ADDED THE MODULUS ONCE  00003700
003800*                 PER CHARACTER -- NOT ENOUGH ONCE THE RUNNING    00003800
003900*                 VALUE GREW PAST A FEW CHARACTERS.  LOGINS WERE  00003900
004000*                 FAILING FOR EVERY PASSWORD OVER ABOUT SIX       00004000
004100*                 CHARACTERS.  310-HASH-ONE-CHAR NOW PERFORMS THE 00004100
004200*                 NEW 315-REDUCE-HASH-VALUE REPEATEDLY UNTIL THE  00004200
004300*                 VALUE IS ACTUALLY BACK IN RANGE (CHG RQ 00-0061)00004300
004400****************************************************************  00004400
004500 IDENTIFICATION DIVISION.                                         00004500
004600 PROGRAM-ID. USERMAINT.                                           00004600
004700 AUTHOR. R. DUTTON.                                               00004700
004800 INSTALLATION. MIDLAND TRUST BANK - DATA PROCESSING CENTER.       00004800
004900 DATE-WRITTEN. 05/11/92.                                          00004900
005000 DATE-COMPILED.                                                   00005000
005100 SECURITY. CONFIDENTIAL.                                          00005100

005200****************************************************************  00005200
005300 ENVIRONMENT DIVISION.                                            00005300
005400 CONFIGURATION SECTION.                                           00005400
005500 SOURCE-COMPUTER. IBM-370.                                        00005500
005600 OBJECT-COMPUTER. IBM-370.                                        00005600
005700 SPECIAL-NAMES.                                                   00005700
005800     C01 IS TOP-OF-FORM.                                          00005800
005900*-----------------------------------------------------------------00005900
006000 INPUT-OUTPUT SECTION.                                            00006000
006100 FILE-CONTROL.                                                    00006100
006200* OPENED I-O FOR THE WHOLE RUN -- REGISTRATION WRITES NEW         00006200
006300* RECORDS, CHGPWD REWRITES EXISTING ONES, LOGIN ONLY READS.       00006300
006400     SELECT USER-MASTER ASSIGN TO USERMSTR                        00006400
006500         ORGANIZATION IS RELATIVE                                 00006500
006600         ACCESS MODE IS DYNAMIC                                   00006600
006700         RELATIVE KEY IS WS-USER-REL-KEY                          00006700
006800         FILE STATUS IS WS-USERMSTR-STATUS.                       00006800

006900* ONE RECORD PER REGISTER, LOGIN OR CHGPWD REQUEST, IN NO         00006900
007000* PARTICULAR ORDER.                                               00007000
007100     SELECT USER-REQUEST-FILE ASSIGN TO USERREQ                   00007100
007200         ORGANIZATION IS LINE SEQUENTIAL                          00007200
007300         FILE STATUS IS WS-USERREQ-STATUS.                        00007300

007400* PRINTED CONTROL-TOTALS REPORT FOR THE NIGHT OPERATOR.           00007400
007500     SELECT REPORT-FILE ASSIGN TO USERRPT                         00007500
007600         FILE STATUS IS WS-REPORT-STATUS.                         00007600

007700****************************************************************  00007700
007800 DATA DIVISION.                                                   00007800
007900 FILE SECTION.                                                    00007900
008000*                                                                 00008000
008100* RECORD LAYOUT SHARED WITH THE ON-LINE FRONT END VIA CPYUSER --  00008100
008200* USMF- PREFIX HERE, WS-USER- IN WORKING-STORAGE.                 00008200
008300 FD  USER-MASTER                                                  00008300
008400     RECORDING MODE IS F                                          00008400
008500     BLOCK CONTAINS 0 RECORDS.                                    00008500
008600 COPY CPYUSER REPLACING ==:TAG:== BY ==USMF==.                    00008600
008700*                                                                 00008700
008800* ONE USER-REQUEST-REC (CPYUREQ) PER INPUT CARD.                  00008800
008900 FD  USER-REQUEST-FILE                                            00008900
009000     RECORDING MODE IS F.                                         00009000
009100 COPY CPYUREQ.                                                    00009100
009200*                                                                 00009200
009300* 80-COLUMN PRINT LINE, ONE RECORD PER REPORT LINE WRITTEN.       00009300
009400 FD  REPORT-FILE                                                  00009400
009500     RECORDING MODE IS F.                                         00009500
009600 01  REPORT-RECORD               PIC X(80).                       00009600

009700****************************************************************  00009700
009800 WORKING-STORAGE SECTION.                                         00009800
009900****************************************************************  00009900
010000*                                                                 00010000
010100* RUN DATE, ACCEPTED ONCE AT 000-MAIN AND USED FOR THE REPORT     00010100
010200* HEADING.                                                        00010200
010300 01  SYSTEM-DATE-AND-TIME.                                        00010300
010400     05  CURRENT-DATE.                                            00010400
010500         10  CURRENT-CCYY        PIC 9(4).                        00010500
010600         10  CURRENT-MONTH       PIC 9(2).                        00010600
010700         10  CURRENT-DAY         PIC 9(2).                        00010700
010800 01  CURRENT-DATE-FLAT REDEFINES SYSTEM-DATE-AND-TIME             00010800
010900                        PIC 9(08).                                00010900
011000*                                                                 00011000
011100* GENERAL WORK FIELDS -- FILE-STATUS BYTES, THE END-OF-FILE       00011100
011200* SWITCH, THE RELATIVE KEY USED FOR BOTH RANDOM AND SEQUENTIAL    00011200
011300* ACCESS TO THE MASTER, AND THE DUPLICATE-CHECK SWITCH/REASON     00011300
011400* SHARED BY 230-CHECK-DUPLICATE, 210-LOGIN-USER AND               00011400
011500* 220-CHANGE-PASSWORD.                                            00011500
011600 01  WS-FIELDS.                                                   00011600
011700     05  WS-USERMSTR-STATUS      PIC X(2) VALUE SPACES.           00011700
011800     05  WS-USERREQ-STATUS       PIC X(2) VALUE SPACES.           00011800
011900     05  WS-REPORT-STATUS        PIC X(2) VALUE SPACES.           00011900
012000     05  WS-USERREQ-EOF          PIC X(1) VALUE 'N'.              00012000
012100         88  WS-USERREQ-AT-EOF         VALUE 'Y'.                 00012100
012200     05  WS-USER-REL-KEY         PIC 9(09) COMP VALUE 0.          00012200
012300     05  WS-HIGH-USER-REL-KEY    PIC 9(09) COMP VALUE 0.          00012300
012400     05  WS-DUP-FOUND-SW         PIC X(01) VALUE 'N'.             00012400
012500         88  WS-DUP-FOUND              VALUE 'Y'.                 00012500
012600     05  WS-DUP-REASON           PIC X(38) VALUE SPACES.          00012600
012700*                                                                 00012700
012800* USERNAME/EMAIL CROSS-REFERENCE TABLE -- SAME TECHNIQUE AS       00012800
012900* TRANPOST/ACCTMAINT'S ACCOUNT-NUMBER TABLE.  LOADED ONCE AT      00012900
013000* STARTUP SO THE UNIQUENESS CHECK ON REGISTRATION (AND THE        00013000
013100* USERNAME LOOKUP ON LOGIN) DO NOT REQUIRE A MASTER SCAN.         00013100
013200 01  WS-USER-XREF-TABLE.                                          00013200
013300     05  WS-USER-XREF-COUNT      PIC 9(05) COMP VALUE 0.          00013300
013400     05  WS-USER-XREF OCCURS 9999 TIMES                           00013400
013500                       INDEXED BY WS-XREF-IDX.                    00013500
013600         10  WS-XREF-USERNAME    PIC X(30).                       00013600
013700         10  WS-XREF-EMAIL       PIC X(50).                       00013700
013800         10  WS-XREF-REL-KEY     PIC 9(09) COMP.                  00013800
013900*                                                                 00013900
014000 COPY CPYUSER REPLACING ==:TAG:== BY ==WS-USER==.                 00014000
014100*                                                                 00014100
014200* 300-HASH-PASSWORD WORK AREA.  WS-HASH-VALUE IS CARRIED AT       00014200
014300* 14 DIGITS, NOT 10, SO THE (VALUE * 31) INTERMEDIATE PRODUCT     00014300
014400* DOES NOT TRUNCATE BEFORE THE 32-BIT WRAPAROUND IS APPLIED --    00014400
014500* A 10-DIGIT FIELD OVERFLOWED HERE ON LONG PASSWORDS (CHG RQ      00014500
014600* 99-0188).                                                       00014600
014700* WS-HASH-INPUT HOLDS WHICHEVER PLAINTEXT 300-HASH-PASSWORD IS TO 00014700
014800* HASH -- THE OLD OR THE NEW PASSWORD ON A CHGPWD REQUEST, SO THE 00014800
014900* SAME SUBROUTINE SERVES REGISTER, LOGIN, AND CHGPWD (CHG RQ      00014900
015000* 01-0077).                                                       00015000
015100 01  WS-HASH-FIELDS.                                              00015100
015200     05  WS-HASH-INPUT           PIC X(30) VALUE SPACES.          00015200
015300     05  WS-HASH-VALUE           PIC S9(14) COMP VALUE 0.         00015300
015400     05  WS-HASH-CHAR-VALUE      PIC S9(04) COMP VALUE 0.         00015400
015500     05  WS-HASH-SUBSCRIPT       PIC 9(03) COMP VALUE 0.          00015500
015600     05  WS-HASH-PASSWORD-LEN    PIC 9(03) COMP VALUE 0.          00015600
015700     05  WS-HASH-ONE-CHAR        PIC X(01).                       00015700
015800     05  WS-HASH-MODULUS         PIC S9(14) COMP VALUE 4294967296.00015800
015900     05  WS-HASH-DISPLAY-AREA    PIC S9(10)                       00015900
016000             SIGN IS LEADING SEPARATE CHARACTER.                  00016000
016100     05  WS-HASH-DISPLAY-AREA-X REDEFINES WS-HASH-DISPLAY-AREA.   00016100
016200         10  WS-HASH-SIGN-BYTE   PIC X(01).                       00016200
016300         10  FILLER              PIC X(10).                       00016300
016400*                                                                 00016400
016500* TABLE OF THE 95 PRINTABLE PRINT-CHAIN CHARACTERS IN COLLATING   00016500
016600* ORDER -- STANDS IN FOR AN ORDINAL-VALUE FUNCTION (THIS COMPILER 00016600
016700* HAS NONE) SO 310-HASH-ONE-CHAR CAN TURN A CHARACTER INTO A      00016700
016800* NUMBER BY TABLE POSITION INSTEAD.                               00016800
016900 01  WS-PRINT-CHAIN-AREA.                                         00016900
017000     05  FILLER                  PIC X(19)                        00017000
017100         VALUE ' !"#$%&''()*+,-./012'.                            00017100
017200     05  FILLER                  PIC X(19)                        00017200
017300         VALUE '3456789:;<=>?@ABCDE'.                             00017300
017400     05  FILLER                  PIC X(19)                        00017400
017500         VALUE 'FGHIJKLMNOPQRSTUVWX'.                             00017500
017600     05  FILLER                  PIC X(19)                        00017600
017700         VALUE 'YZ[\]^_`abcdefghijk'.                             00017700
017800     05  FILLER                  PIC X(19)                        00017800
017900         VALUE 'lmnopqrstuvwxyz{|}~'.                             00017900
018000 01  WS-PRINT-CHAIN-TABLE REDEFINES WS-PRINT-CHAIN-AREA.          00018000
018100     05  WS-PRINT-CHAIN-CHAR OCCURS 95 TIMES                      00018100
018200                       INDEXED BY WS-PRINT-IDX                    00018200
018300                       PIC X(01).                                 00018300
018400*                                                                 00018400
018500* CONTROL-TOTALS ACCUMULATORS, PRINTED BY 850-REPORT-CONTROL-     00018500
018600* TOTALS AND RESET EACH RUN BY 705-INIT-COUNTERS.                 00018600
018700 01  REPORT-TOTALS.                                               00018700
018800     05  NUM-REQUESTS-READ       PIC S9(9) COMP-3 VALUE +0.       00018800
018900     05  NUM-USERS-REGISTERED    PIC S9(9) COMP-3 VALUE +0.       00018900
019000     05  NUM-LOGINS-ACCEPTED     PIC S9(9) COMP-3 VALUE +0.       00019000
019100     05  NUM-PASSWORDS-CHANGED   PIC S9(9) COMP-3 VALUE +0.       00019100
019200     05  NUM-REQUESTS-REJECTED   PIC S9(9) COMP-3 VALUE +0.       00019200
019300*                                                                 00019300
019400* REPORT TITLE LINE WITH THE RUN DATE BUILT IN AT 800-INIT-       00019400
019500* REPORT.                                                         00019500
019600 01  RPT-HEADER1.                                                 00019600
019700     05  FILLER                  PIC X(33)                        00019700
019800         VALUE 'USER MASTER MAINTENANCE RUN     '.                00019800
019900     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.    00019900
020000     05  RPT-MM                  PIC 99.                          00020000
020100     05  FILLER                  PIC X VALUE '/'.                 00020100
020200     05  RPT-DD                  PIC 99.                          00020200
020300     05  FILLER                  PIC X VALUE '/'.                 00020300
020400     05  RPT-CCYY                PIC 9999.                        00020400
020500     05  FILLER                  PIC X(25) VALUE SPACES.          00020500
020600 01  RPT-HEADER2.                                                 00020600
020700     05  FILLER PIC X(10) VALUE 'REQUEST   '.                     00020700
020800     05  FILLER PIC X(31) VALUE 'USERNAME                       '.00020800
020900     05  FILLER PIC X(39) VALUE 'RESULT'.                         00020900
021000 01  RPT-HEADER3                 PIC X(80) VALUE ALL '-'.         00021000
021100* ONE LINE PER REQUEST PROCESSED, REGARDLESS OF REQUEST TYPE OR   00021100
021200* OUTCOME.                                                        00021200
021300 01  RPT-USER-DETAIL.                                             00021300
021400     05  RPT-REQ-TYPE            PIC X(9).                        00021400
021500     05  FILLER                  PIC X(1) VALUE SPACES.           00021500
021600     05  RPT-USERNAME            PIC X(30).                       00021600
021700     05  FILLER                  PIC X(2) VALUE SPACES.           00021700
021800     05  RPT-RESULT              PIC X(38).                       00021800
021900 01  RPT-TOTALS-HDR              PIC X(80) VALUE 'CONTROL TOTALS'.00021900
022000* GENERIC LABEL/COUNT LINE REUSED FOR EACH OF THE FIVE TOTALS     00022000
022100* PRINTED BY 850-REPORT-CONTROL-TOTALS.                           00022100
022200 01  RPT-TOTAL-LINE.                                              00022200
022300     05  RPT-TOTAL-LABEL         PIC X(36).                       00022300
022400     05  RPT-TOTAL-NUM           PIC ZZZ,ZZZ,ZZ9.                 00022400
022500     05  FILLER                  PIC X(38) VALUE SPACES.          00022500

022600****************************************************************  00022600
022700 PROCEDURE DIVISION.                                              00022700
022800*-----------------------------------------------------------------00022800

022900* 000-MAIN RUNS THE WHOLE JOB -- OPEN, LOAD THE USERNAME/EMAIL    00022900
023000* XREF TABLE OFF THE EXISTING MASTER, THEN DRIVE THE REQUEST FILE 00023000
023100* ONE RECORD AT A TIME THROUGH 100-PROCESS-REQUEST UNTIL END OF   00023100
023200* FILE. CONTROL TOTALS PRINT BEFORE THE FILES CLOSE.              00023200
023300 000-MAIN.                                                        00023300
023400* RUN DATE IS CAPTURED FIRST, BEFORE ANY FILE IS OPENED.          00023400
023500     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00023500

023600* STANDARD OPEN / INIT-COUNTERS / LOAD-XREF / INIT-REPORT         00023600
023700* STARTUP SEQUENCE, SAME SHAPE AS THE SHOP'S OTHER MASTER-FILE    00023700
023800* MAINTENANCE RUNS.                                               00023800
023900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00023900
024000     PERFORM 705-INIT-COUNTERS THRU 705-EXIT.                     00024000
024100     PERFORM 705-LOAD-USER-XREF THRU 705-LOAD-EXIT.               00024100
024200     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00024200

024300     PERFORM 710-READ-USER-REQUEST THRU 710-EXIT.                 00024300
024400     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT                    00024400
024500             UNTIL WS-USERREQ-AT-EOF.                             00024500

024600* TOTALS ARE PRINTED BEFORE THE FILES ARE CLOSED SO A FILE-       00024600
024700* CLOSE ERROR DOES NOT PREVENT THE OPERATOR FROM SEEING THE       00024700
024800* RUN'S RESULTS.                                                  00024800
024900     PERFORM 850-REPORT-CONTROL-TOTALS THRU 850-EXIT.             00024900
025000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00025000

025100     GOBACK.                                                      00025100

025200* 100-PROCESS-REQUEST FANS OUT ON UR-REQ-TYPE -- REGISTER, LOGIN  00025200
025300* OR CHGPWD -- AND REJECTS ANYTHING ELSE OUTRIGHT.  AN            00025300
025400* UNRECOGNIZED REQUEST TYPE IS COUNTED AND REPORTED BUT NEVER     00025400
025500* ABENDS THE RUN.                                                 00025500
025600 100-PROCESS-REQUEST.                                             00025600
025700     ADD 1 TO NUM-REQUESTS-READ.                                  00025700
025800     EVALUATE TRUE                                                00025800
025900         WHEN UR-IS-REGISTER                                      00025900
026000             PERFORM 200-REGISTER-USER THRU 200-EXIT              00026000
026100         WHEN UR-IS-LOGIN                                         00026100
026200             PERFORM 210-LOGIN-USER THRU 210-EXIT                 00026200
026300         WHEN UR-IS-CHANGE-PW                                     00026300
026400             PERFORM 220-CHANGE-PASSWORD THRU 220-EXIT            00026400
026500         WHEN OTHER                                               00026500
026600             MOVE UR-REQ-TYPE     TO RPT-REQ-TYPE                 00026600
026700             MOVE UR-USERNAME     TO RPT-USERNAME                 00026700
026800             MOVE 'UNKNOWN REQUEST TYPE - REJECTED' TO RPT-RESULT 00026800
026900             ADD 1 TO NUM-REQUESTS-REJECTED                       00026900
027000             PERFORM 830-WRITE-USER-DETAIL THRU 830-EXIT          00027000
027100     END-EVALUATE.                                                00027100

027200     PERFORM 710-READ-USER-REQUEST THRU 710-EXIT.                 00027200
027300 100-EXIT.                                                        00027300
027400     EXIT.                                                        00027400

027500* 200-REGISTER-USER ADDS A BRAND NEW USER.  230-CHECK-DUPLICATE   00027500
027600* MUST CLEAR FIRST -- BOTH THE USERNAME AND THE EMAIL HAVE TO BE  00027600
027700* UNIQUE ACROSS THE WHOLE MASTER (SEE THE 03/02/93 CHANGE-LOG     00027700
027800* ENTRY).  THE CLEAR PASSWORD IS HASHED BEFORE IT EVER TOUCHES WS-00027800
027900* USER-RECORD -- IT IS NEVER WRITTEN TO THE MASTER IN THE CLEAR.  00027900
028000 200-REGISTER-USER.                                               00028000
028100     MOVE 'REGISTER'       TO RPT-REQ-TYPE.                       00028100
028200     MOVE UR-USERNAME      TO RPT-USERNAME.                       00028200

028300     PERFORM 230-CHECK-DUPLICATE THRU 230-EXIT.                   00028300
028400     IF WS-DUP-FOUND                                              00028400
028500         MOVE WS-DUP-REASON TO RPT-RESULT                         00028500
028600         ADD 1 TO NUM-REQUESTS-REJECTED                           00028600
028700         PERFORM 830-WRITE-USER-DETAIL THRU 830-EXIT              00028700
028800         GO TO 200-EXIT                                           00028800
028900     END-IF.                                                      00028900

029000     MOVE UR-PASSWORD TO WS-HASH-INPUT.                           00029000
029100     PERFORM 300-HASH-PASSWORD THRU 300-EXIT.                     00029100

029200     ADD 1 TO WS-HIGH-USER-REL-KEY.                               00029200
029300     MOVE WS-HIGH-USER-REL-KEY TO WS-USER-REL-KEY.                00029300
029400     MOVE WS-HIGH-USER-REL-KEY TO WS-USER-USER-ID.                00029400
029500     MOVE UR-USERNAME          TO WS-USER-USERNAME.               00029500
029600     MOVE WS-HASH-DISPLAY-AREA TO WS-USER-PASSWORD-HASH.          00029600
029700     MOVE UR-EMAIL             TO WS-USER-EMAIL.                  00029700
029800     MOVE UR-PHONE             TO WS-USER-PHONE.                  00029800
029900     MOVE UR-ADDRESS           TO WS-USER-ADDRESS.                00029900
030000     MOVE CURRENT-DATE         TO WS-USER-CREATED-DATE.           00030000

030100* NEW USER-ID IS JUST THE NEXT RELATIVE KEY -- NO SEPARATE        00030100
030200* NUMBER-GENERATION SCHEME IS NEEDED SINCE THE MASTER IS NEVER    00030200
030300* COMPRESSED OR RESEQUENCED.                                      00030300
030400     WRITE USMF-RECORD FROM WS-USER-RECORD.                       00030400
030500     IF WS-USERMSTR-STATUS = '00'                                 00030500
030600         ADD 1 TO WS-USER-XREF-COUNT                              00030600
030700         SET WS-XREF-IDX TO WS-USER-XREF-COUNT                    00030700
030800         MOVE UR-USERNAME TO WS-XREF-USERNAME(WS-XREF-IDX)        00030800
030900         MOVE UR-EMAIL    TO WS-XREF-EMAIL(WS-XREF-IDX)           00030900
031000         MOVE WS-HIGH-USER-REL-KEY TO WS-XREF-REL-KEY(WS-XREF-IDX)00031000
031100         MOVE 'USER REGISTERED' TO RPT-RESULT                     00031100
031200         ADD 1 TO NUM-USERS-REGISTERED                            00031200
031300     ELSE                                                         00031300
031400         DISPLAY 'USERMAINT - USER MASTER WRITE ERROR RC: '       00031400
031500                 WS-USERMSTR-STATUS                               00031500
031600         MOVE 'REJECTED - MASTER WRITE FAILED' TO RPT-RESULT      00031600
031700         ADD 1 TO NUM-REQUESTS-REJECTED                           00031700
031800     END-IF.                                                      00031800
031900     PERFORM 830-WRITE-USER-DETAIL THRU 830-EXIT.                 00031900
032000 200-EXIT.                                                        00032000
032100     EXIT.                                                        00032100

032200* 210-LOGIN-USER VALIDATES A LOGIN ATTEMPT.  THE USERNAME IS      00032200
032300* LOOKED UP IN THE IN-MEMORY XREF TABLE RATHER THAN A MASTER SCAN,00032300
032400* THE MATCHING RELATIVE KEY IS USED TO RANDOM-READ THE ONE MASTER 00032400
032500* RECORD NEEDED, AND THE SUBMITTED PASSWORD IS HASHED AND COMPARED00032500
032600* AGAINST THE STORED HASH -- THE CLEAR PASSWORD IS NEVER COMPARED 00032600
032700* DIRECTLY AND NEVER STORED.                                      00032700
032800 210-LOGIN-USER.                                                  00032800
032900     MOVE 'LOGIN'          TO RPT-REQ-TYPE.                       00032900
033000     MOVE UR-USERNAME      TO RPT-USERNAME.                       00033000

033100     MOVE 'N' TO WS-DUP-FOUND-SW.                                 00033100
033200     IF WS-USER-XREF-COUNT > 0                                    00033200
033300         SET WS-XREF-IDX TO 1                                     00033300
033400         SEARCH WS-USER-XREF                                      00033400
033500             AT END MOVE 'N' TO WS-DUP-FOUND-SW                   00033500
033600             WHEN WS-XREF-USERNAME(WS-XREF-IDX) = UR-USERNAME     00033600
033700                 MOVE 'Y' TO WS-DUP-FOUND-SW                      00033700
033800                 MOVE WS-XREF-REL-KEY(WS-XREF-IDX)                00033800
033900                         TO WS-USER-REL-KEY                       00033900
034000         END-SEARCH                                               00034000
034100     END-IF.                                                      00034100

034200     IF NOT WS-DUP-FOUND                                          00034200
034300         MOVE 'REJECTED - USERNAME NOT FOUND' TO RPT-RESULT       00034300
034400         ADD 1 TO NUM-REQUESTS-REJECTED                           00034400
034500         PERFORM 830-WRITE-USER-DETAIL THRU 830-EXIT              00034500
034600         GO TO 210-EXIT                                           00034600
034700     END-IF.                                                      00034700

034800* RELATIVE KEY WAS SET FROM THE XREF MATCH JUST ABOVE.            00034800
034900     READ USER-MASTER INTO WS-USER-RECORD.                        00034900

035000* HASH THE SUBMITTED PASSWORD AND COMPARE -- THE CLEAR VALUE IS   00035000
035100* NEVER COMPARED OR STORED DIRECTLY.                              00035100
035200     MOVE UR-PASSWORD TO WS-HASH-INPUT.                           00035200
035300     PERFORM 300-HASH-PASSWORD THRU 300-EXIT.                     00035300

035400     IF WS-HASH-DISPLAY-AREA = WS-USER-PASSWORD-HASH              00035400
035500         MOVE 'LOGIN ACCEPTED' TO RPT-RESULT                      00035500
035600         ADD 1 TO NUM-LOGINS-ACCEPTED                             00035600
035700     ELSE                                                         00035700
035800         MOVE 'REJECTED - PASSWORD MISMATCH' TO RPT-RESULT        00035800
035900         ADD 1 TO NUM-REQUESTS-REJECTED                           00035900
036000     END-IF.                                                      00036000
036100     PERFORM 830-WRITE-USER-DETAIL THRU 830-EXIT.                 00036100
036200 210-EXIT.                                                        00036200
036300     EXIT.                                                        00036300

036400* 220-CHANGE-PASSWORD HANDLES A CHGPWD REQUEST.  THE CALLER'S OLD 00036400
036500* PASSWORD MUST HASH-MATCH THE STORED HASH BEFORE THE NEW ONE IS  00036500
036600* EVER WRITTEN -- WE DO NOT LET A CALLER OVERWRITE A PASSWORD     00036600
036700* THEY CANNOT ALREADY PROVE THEY KNOW (CHG RQ 01-0077).           00036700

036800* 220-CHANGE-PASSWORD HANDLES A CHGPWD REQUEST.  THE CALLER'S OLD 00036800
036900* PASSWORD MUST HASH-MATCH THE STORED HASH BEFORE THE NEW ONE IS  00036900
037000* EVER WRITTEN -- WE DO NOT LET A CALLER OVERWRITE A PASSWORD THEY00037000
037100* CANNOT ALREADY PROVE THEY KNOW (CHG RQ 01-0077).                00037100
037200 220-CHANGE-PASSWORD.                                             00037200
037300     MOVE 'CHGPWD'         TO RPT-REQ-TYPE.                       00037300
037400     MOVE UR-USERNAME      TO RPT-USERNAME.                       00037400

037500* REUSE THE SAME XREF SEARCH LOGIC AS 230-CHECK-DUPLICATE'S       00037500
037600* USERNAME LEG -- HERE A MATCH MEANS FOUND, NOT A COLLISION.      00037600
037700     MOVE 'N' TO WS-DUP-FOUND-SW.                                 00037700
037800     IF WS-USER-XREF-COUNT > 0                                    00037800
037900         SET WS-XREF-IDX TO 1                                     00037900
038000         SEARCH WS-USER-XREF                                      00038000
038100             AT END MOVE 'N' TO WS-DUP-FOUND-SW                   00038100
038200             WHEN WS-XREF-USERNAME(WS-XREF-IDX) = UR-USERNAME     00038200
038300                 MOVE 'Y' TO WS-DUP-FOUND-SW                      00038300
038400                 MOVE WS-XREF-REL-KEY(WS-XREF-IDX)                00038400
038500                         TO WS-USER-REL-KEY                       00038500
038600         END-SEARCH                                               00038600
038700     END-IF.                                                      00038700

038800     IF NOT WS-DUP-FOUND                                          00038800
038900         MOVE 'REJECTED - USERNAME NOT FOUND' TO RPT-RESULT       00038900
039000         ADD 1 TO NUM-REQUESTS-REJECTED                           00039000
039100         PERFORM 830-WRITE-USER-DETAIL THRU 830-EXIT              00039100
039200         GO TO 220-EXIT                                           00039200
039300     END-IF.                                                      00039300

039400     READ USER-MASTER INTO WS-USER-RECORD.                        00039400

039500* THE OLD PASSWORD MUST HASH-MATCH BEFORE ANYTHING IS REWRITTEN.  00039500
039600     MOVE UR-PASSWORD TO WS-HASH-INPUT.                           00039600
039700     PERFORM 300-HASH-PASSWORD THRU 300-EXIT.                     00039700

039800     IF WS-HASH-DISPLAY-AREA NOT = WS-USER-PASSWORD-HASH          00039800
039900         MOVE 'REJECTED - OLD PASSWORD MISMATCH' TO RPT-RESULT    00039900
040000         ADD 1 TO NUM-REQUESTS-REJECTED                           00040000
040100         PERFORM 830-WRITE-USER-DETAIL THRU 830-EXIT              00040100
040200         GO TO 220-EXIT                                           00040200
040300     END-IF.                                                      00040300

040400* OLD PASSWORD VERIFIED -- NOW HASH AND STORE THE NEW ONE.        00040400
040500     MOVE UR-NEW-PASSWORD TO WS-HASH-INPUT.                       00040500
040600     PERFORM 300-HASH-PASSWORD THRU 300-EXIT.                     00040600
040700     MOVE WS-HASH-DISPLAY-AREA TO WS-USER-PASSWORD-HASH.          00040700

040800     REWRITE USMF-RECORD FROM WS-USER-RECORD.                     00040800
040900     IF WS-USERMSTR-STATUS = '00'                                 00040900
041000         MOVE 'PASSWORD CHANGED' TO RPT-RESULT                    00041000
041100         ADD 1 TO NUM-PASSWORDS-CHANGED                           00041100
041200     ELSE                                                         00041200
041300         DISPLAY 'USERMAINT - USER MASTER REWRITE ERROR RC: '     00041300
041400                 WS-USERMSTR-STATUS                               00041400
041500         MOVE 'REJECTED - MASTER REWRITE FAILED' TO RPT-RESULT    00041500
041600         ADD 1 TO NUM-REQUESTS-REJECTED                           00041600
041700     END-IF.                                                      00041700
041800     PERFORM 830-WRITE-USER-DETAIL THRU 830-EXIT.                 00041800
041900 220-EXIT.                                                        00041900
042000     EXIT.                                                        00042000

042100* 230-CHECK-DUPLICATE RUNS TWO SEPARATE SEARCHES OF THE SAME XREF 00042100
042200* TABLE -- ONE ON USERNAME, ONE ON EMAIL -- RATHER THAN ONE       00042200
042300* COMBINED SEARCH, SO THE REJECTION MESSAGE CAN TELL THE OPERATOR 00042300
042400* WHICH OF THE TWO FIELDS COLLIDED (CHG RQ 94-0903 ADDED THE EMAIL00042400
042500* LEG; THE ORIGINAL VERSION ONLY CHECKED THE USERNAME).           00042500
042600 230-CHECK-DUPLICATE.                                             00042600
042700     MOVE 'N' TO WS-DUP-FOUND-SW.                                 00042700
042800     MOVE SPACES TO WS-DUP-REASON.                                00042800
042900     IF WS-USER-XREF-COUNT > 0                                    00042900
043000         SET WS-XREF-IDX TO 1                                     00043000
043100         SEARCH WS-USER-XREF                                      00043100
043200             AT END CONTINUE                                      00043200
043300             WHEN WS-XREF-USERNAME(WS-XREF-IDX) = UR-USERNAME     00043300
043400                 MOVE 'Y' TO WS-DUP-FOUND-SW                      00043400
043500                 MOVE 'REJECTED - USERNAME ALREADY REGISTERED'    00043500
043600                         TO WS-DUP-REASON                         00043600
043700         END-SEARCH                                               00043700
043800     END-IF.                                                      00043800
043900     IF NOT WS-DUP-FOUND AND WS-USER-XREF-COUNT > 0               00043900
044000         SET WS-XREF-IDX TO 1                                     00044000
044100         SEARCH WS-USER-XREF                                      00044100
044200             AT END CONTINUE                                      00044200
044300             WHEN WS-XREF-EMAIL(WS-XREF-IDX) = UR-EMAIL           00044300
044400                 MOVE 'Y' TO WS-DUP-FOUND-SW                      00044400
044500                 MOVE 'REJECTED - EMAIL ALREADY REGISTERED'       00044500
044600                         TO WS-DUP-REASON                         00044600
044700         END-SEARCH                                               00044700
044800     END-IF.                                                      00044800
044900 230-EXIT.                                                        00044900
045000     EXIT.                                                        00045000

045100* POLYNOMIAL HASH, BASE 31, OVER WS-HASH-INPUT -- SEE BANNER NOTE 00045100
045200* ABOVE.  WS-HASH-VALUE(N) = WS-HASH-VALUE(N-1) * 31 + CHAR(N),   00045200
045300* WRAPPED TO A SIGNED 32-BIT RESULT AFTER EVERY CHARACTER, THEN   00045300
045400* RENDERED AS SIGNED DECIMAL TEXT INTO WS-USER-PASSWORD-HASH.     00045400
045500* THE CALLER MOVES WHATEVER PLAINTEXT IS TO BE HASHED INTO        00045500
045600* WS-HASH-INPUT FIRST -- THIS PARAGRAPH NO LONGER KNOWS OR CARES  00045600
045700* WHETHER IT CAME FROM UR-PASSWORD OR UR-NEW-PASSWORD (CHG RQ     00045700
045800* 01-0077).                                                       00045800

045900* POLYNOMIAL HASH, BASE 31, OVER WS-HASH-INPUT -- SEE BANNER NOTE 00045900
046000* ABOVE.  WS-HASH-VALUE(N) = WS-HASH-VALUE(N-1) * 31 + CHAR(N),   00046000
046100* WRAPPED TO A SIGNED 32-BIT RESULT AFTER EVERY CHARACTER, THEN   00046100
046200* RENDERED AS SIGNED DECIMAL TEXT INTO WS-USER-PASSWORD-HASH.  THE00046200
046300* CALLER MOVES WHATEVER PLAINTEXT IS TO BE HASHED INTO WS-HASH-   00046300
046400* INPUT FIRST -- THIS PARAGRAPH NO LONGER KNOWS OR CARES WHETHER  00046400
046500* IT CAME FROM UR-PASSWORD OR UR-NEW-PASSWORD (CHG RQ 01-0077).   00046500
046600 300-HASH-PASSWORD.                                               00046600
046700     MOVE 0 TO WS-HASH-VALUE.                                     00046700
046800     MOVE 0 TO WS-HASH-SUBSCRIPT.                                 00046800
046900     INSPECT WS-HASH-INPUT TALLYING WS-HASH-PASSWORD-LEN          00046900
047000             FOR CHARACTERS BEFORE INITIAL SPACE.                 00047000
047100     IF WS-HASH-PASSWORD-LEN = 0                                  00047100
047200         MOVE 30 TO WS-HASH-PASSWORD-LEN                          00047200
047300     END-IF.                                                      00047300
047400     PERFORM 310-HASH-ONE-CHAR THRU 310-EXIT                      00047400
047500             VARYING WS-HASH-SUBSCRIPT FROM 1 BY 1                00047500
047600             UNTIL WS-HASH-SUBSCRIPT > WS-HASH-PASSWORD-LEN.      00047600
047700     MOVE WS-HASH-VALUE TO WS-HASH-DISPLAY-AREA.                  00047700
047800 300-EXIT.                                                        00047800
047900     EXIT.                                                        00047900

048000* 310-HASH-ONE-CHAR LOOKS UP ONE CHARACTER'S ORDINAL POSITION IN  00048000
048100* THE WS-PRINT-CHAIN-CHAR TABLE (SINCE THIS COMPILER HAS NO       00048100
048200* ORDINAL-VALUE FUNCTION), FOLDS IT INTO THE RUNNING HASH, AND    00048200
048300* THEN REDUCES THE RESULT BACK INTO SIGNED 32-BIT RANGE.  A       00048300
048400* CHARACTER NOT FOUND IN THE TABLE (SHOULD NOT HAPPEN FOR A       00048400
048500* PRINTABLE PASSWORD) HASHES AS ZERO RATHER THAN ABENDING THE RUN.00048500
048600 310-HASH-ONE-CHAR.                                               00048600
048700     MOVE WS-HASH-INPUT(WS-HASH-SUBSCRIPT:1) TO WS-HASH-ONE-CHAR. 00048700
048800     MOVE 0 TO WS-HASH-CHAR-VALUE.                                00048800
048900     SET WS-PRINT-IDX TO 1.                                       00048900
049000     SEARCH WS-PRINT-CHAIN-CHAR                                   00049000
049100         AT END MOVE 0 TO WS-HASH-CHAR-VALUE                      00049100
049200         WHEN WS-PRINT-CHAIN-CHAR(WS-PRINT-IDX) = WS-HASH-ONE-CHAR00049200
049300             COMPUTE WS-HASH-CHAR-VALUE = WS-PRINT-IDX + 31       00049300
049400     END-SEARCH.                                                  00049400
049500     COMPUTE WS-HASH-VALUE =                                      00049500
049600             (WS-HASH-VALUE * 31) + WS-HASH-CHAR-VALUE.           00049600
049700*    32-BIT SIGNED WRAPAROUND -- CHG RQ 99-0188.  THE PRODUCT CAN 00049700
049800*    RUN TO MANY TIMES THE MODULUS ONCE THE RUNNING VALUE GETS    00049800
049900*    LARGE, SO 315-REDUCE-HASH-VALUE IS PERFORMED REPEATEDLY      00049900
050000*    UNTIL THE VALUE IS BACK IN SIGNED 32-BIT RANGE, NOT JUST     00050000
050100*    ONCE (CHG RQ 00-0061 -- A SINGLE SUBTRACT/ADD WAS NOT        00050100
050200*    ENOUGH ONCE PASSWORDS RAN LONGER THAN A FEW CHARACTERS).     00050200
050300     PERFORM 315-REDUCE-HASH-VALUE THRU 315-EXIT                  00050300
050400             UNTIL WS-HASH-VALUE NOT > 2147483647                 00050400
050500         AND WS-HASH-VALUE NOT < -2147483648.                     00050500
050600 310-EXIT.                                                        00050600
050700     EXIT.                                                        00050700

050800* 315-REDUCE-HASH-VALUE SUBTRACTS OR ADDS ONE MODULUS TO BRING THE00050800
050900* RUNNING HASH BACK TOWARD SIGNED 32-BIT RANGE.  310-HASH-ONE-CHAR00050900
051000* PERFORMS THIS PARAGRAPH REPEATEDLY, NOT JUST ONCE, SINCE A      00051000
051100* SINGLE PASS IS NOT ENOUGH ONCE THE RUNNING VALUE HAS GROWN WELL 00051100
051200* PAST THE MODULUS (CHG RQ 00-0061).                              00051200
051300 315-REDUCE-HASH-VALUE.                                           00051300
051400     IF WS-HASH-VALUE > 2147483647                                00051400
051500         COMPUTE WS-HASH-VALUE = WS-HASH-VALUE - WS-HASH-MODULUS  00051500
051600     ELSE                                                         00051600
051700         COMPUTE WS-HASH-VALUE = WS-HASH-VALUE + WS-HASH-MODULUS  00051700
051800     END-IF.                                                      00051800
051900 315-EXIT.                                                        00051900
052000     EXIT.                                                        00052000

052100* THE MASTER IS OPENED I-O SINCE REGISTRATION WRITES NEW RECORDS  00052100
052200* AND CHGPWD REWRITES EXISTING ONES.  THE REQUEST FILE IS READ-   00052200
052300* ONLY AND THE REPORT IS OUTPUT-ONLY.                             00052300
052400 700-OPEN-FILES.                                                  00052400
052500     OPEN I-O      USER-MASTER                                    00052500
052600          INPUT    USER-REQUEST-FILE                              00052600
052700          OUTPUT   REPORT-FILE.                                   00052700
052800 700-EXIT.                                                        00052800
052900     EXIT.                                                        00052900

053000* ZEROES THE FIVE RUN TOTALS PRINTED BY 850-REPORT-CONTROL-TOTALS.00053000
053100 705-INIT-COUNTERS.                                               00053100
053200     INITIALIZE REPORT-TOTALS.                                    00053200
053300 705-EXIT.                                                        00053300
053400     EXIT.                                                        00053400

053500* WALKS THE USER MASTER TOP TO BOTTOM, RELATIVE KEY 1 THROUGH END 00053500
053600* OF FILE, BUILDING THE IN-MEMORY USERNAME/EMAIL XREF TABLE USED  00053600
053700* BY 230-CHECK-DUPLICATE, 210-LOGIN-USER AND 220-CHANGE-PASSWORD. 00053700
053800* ALSO ESTABLISHES WS-HIGH-USER-REL-KEY SO THE NEXT REGISTRATION  00053800
053900* KNOWS WHICH RELATIVE SLOT IS FREE.                              00053900
054000 705-LOAD-USER-XREF.                                              00054000
054100     MOVE 0 TO WS-USER-XREF-COUNT.                                00054100
054200     MOVE 0 TO WS-HIGH-USER-REL-KEY.                              00054200
054300     MOVE 1 TO WS-USER-REL-KEY.                                   00054300
054400     PERFORM 706-LOAD-ONE-USER THRU 706-EXIT                      00054400
054500             UNTIL WS-USERMSTR-STATUS NOT = '00'.                 00054500
054600 705-LOAD-EXIT.                                                   00054600
054700     EXIT.                                                        00054700

054800* READS ONE MASTER RECORD AND, IF FOUND, ADDS IT TO THE XREF TABLE00054800
054900* AND ADVANCES THE RELATIVE-KEY CURSOR BY ONE.  A NON-ZERO STATUS 00054900
055000* ENDS THE LOAD LOOP BACK IN 705-LOAD-USER-XREF -- IT JUST MEANS  00055000
055100* THE MASTER HAS RUN OUT OF RECORDS.                              00055100
055200 706-LOAD-ONE-USER.                                               00055200
055300     READ USER-MASTER INTO WS-USER-RECORD.                        00055300
055400     IF WS-USERMSTR-STATUS = '00'                                 00055400
055500         ADD 1 TO WS-USER-XREF-COUNT                              00055500
055600         SET WS-XREF-IDX TO WS-USER-XREF-COUNT                    00055600
055700         MOVE WS-USER-USERNAME TO                                 00055700
055800                 WS-XREF-USERNAME(WS-XREF-IDX)                    00055800
055900         MOVE WS-USER-EMAIL TO                                    00055900
056000                 WS-XREF-EMAIL(WS-XREF-IDX)                       00056000
056100         MOVE WS-USER-REL-KEY TO                                  00056100
056200                 WS-XREF-REL-KEY(WS-XREF-IDX)                     00056200
056300         MOVE WS-USER-REL-KEY TO WS-HIGH-USER-REL-KEY             00056300
056400         ADD 1 TO WS-USER-REL-KEY                                 00056400
056500     END-IF.                                                      00056500
056600 706-EXIT.                                                        00056600
056700     EXIT.                                                        00056700

056800* READS THE NEXT TRANSACTION REQUEST AND SETS THE EOF SWITCH AT   00056800
056900* END -- THE SWITCH DRIVES THE UNTIL CONDITION BACK IN 000-MAIN.  00056900
057000 710-READ-USER-REQUEST.                                           00057000
057100     READ USER-REQUEST-FILE                                       00057100
057200         AT END MOVE 'Y' TO WS-USERREQ-EOF.                       00057200
057300 710-EXIT.                                                        00057300
057400     EXIT.                                                        00057400

057500* SAME THREE FILES OPENED IN 700-OPEN-FILES, CLOSED IN THE SAME   00057500
057600* ORDER.                                                          00057600
057700 790-CLOSE-FILES.                                                 00057700
057800     CLOSE USER-MASTER                                            00057800
057900           USER-REQUEST-FILE                                      00057900
058000           REPORT-FILE.                                           00058000
058100 790-EXIT.                                                        00058100
058200     EXIT.                                                        00058200

058300* PRINTS THE THREE REPORT HEADING LINES -- TITLE WITH RUN DATE,   00058300
058400* COLUMN HEADINGS, AND THE DASHED RULE UNDER THEM.                00058400
058500 800-INIT-REPORT.                                                 00058500
058600     MOVE CURRENT-MONTH TO RPT-MM.                                00058600
058700     MOVE CURRENT-DAY   TO RPT-DD.                                00058700
058800     MOVE CURRENT-CCYY  TO RPT-CCYY.                              00058800
058900     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00058900
059000     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 1.                00059000
059100     WRITE REPORT-RECORD FROM RPT-HEADER3 AFTER 1.                00059100
059200 800-EXIT.                                                        00059200
059300     EXIT.                                                        00059300

059400* ONE REPORT LINE PER REQUEST PROCESSED -- REQUEST TYPE, USERNAME 00059400
059500* AND THE OUTCOME TEXT SET BY WHICHEVER PARAGRAPH HANDLED IT.     00059500
059600 830-WRITE-USER-DETAIL.                                           00059600
059700     WRITE REPORT-RECORD FROM RPT-USER-DETAIL.                    00059700
059800 830-EXIT.                                                        00059800
059900     EXIT.                                                        00059900

060000* PRINTS THE FIVE RUN TOTALS -- REQUESTS READ SHOULD RECONCILE TO 00060000
060100* USERS REGISTERED PLUS LOGINS ACCEPTED PLUS PASSWORDS CHANGED    00060100
060200* PLUS REQUESTS REJECTED.  TOTALS ARE PRINTED BEFORE THE FILES ARE00060200
060300* CLOSED SO A FILE-CLOSE ERROR DOES NOT PREVENT THE OPERATOR FROM 00060300
060400* SEEING THE RUN'S RESULTS.                                       00060400
060500 850-REPORT-CONTROL-TOTALS.                                       00060500
060600     WRITE REPORT-RECORD FROM RPT-HEADER3 AFTER 1.                00060600
060700     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 1.             00060700

060800     MOVE 'REQUESTS READ . . . . . . . . . .'  TO RPT-TOTAL-LABEL.00060800
060900     MOVE NUM-REQUESTS-READ                    TO RPT-TOTAL-NUM.  00060900
061000     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00061000

061100     MOVE 'USERS REGISTERED . . . . . . . .'   TO RPT-TOTAL-LABEL.00061100
061200     MOVE NUM-USERS-REGISTERED                 TO RPT-TOTAL-NUM.  00061200
061300     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00061300

061400     MOVE 'LOGINS ACCEPTED . . . . . . . . .'  TO RPT-TOTAL-LABEL.00061400
061500     MOVE NUM-LOGINS-ACCEPTED                  TO RPT-TOTAL-NUM.  00061500
061600     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00061600

061700     MOVE 'PASSWORDS CHANGED  . . . . . . . .' TO RPT-TOTAL-LABEL.00061700
061800     MOVE NUM-PASSWORDS-CHANGED                TO RPT-TOTAL-NUM.  00061800
061900     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00061900

062000     MOVE 'REQUESTS REJECTED . . . . . . . .'  TO RPT-TOTAL-LABEL.00062000
062100     MOVE NUM-REQUESTS-REJECTED                TO RPT-TOTAL-NUM.  00062100
062200     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00062200
062300 850-EXIT.                                                        00062300
062400     EXIT.                                                        00062400

