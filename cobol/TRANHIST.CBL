000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST BANK             00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  TRANHIST                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  K. ALVAREZ                                            00000700
000800* INSTALLATION. MIDLAND TRUST BANK - DATA PROCESSING CENTER.      00000800
000900* DATE-WRITTEN. 11/02/95.                                         00000900
001000* DATE-COMPILED.                                                  00001000
001100* SECURITY.  NON-CONFIDENTIAL.                                    00001100
001200*                                                                 00001200
001300* TRANSACTION HISTORY LOOKUP RUN.  READS THE HISTORY REQUEST FILE 00001300
001400* (ONE ACCOUNT NUMBER PER REQUEST) AND LISTS THAT ACCOUNT'S       00001400
001500* TRANSACTION-LOG ENTRIES, MOST RECENT FIRST, CAPPED AT 50 ROWS   00001500
001600* PER ACCOUNT -- TELLER SUPPORT ASKED FOR A HARD CAP AFTER A      00001600
001700* CUSTOMER WITH YEARS OF ACTIVITY PRODUCED A MULTI-THOUSAND-LINE  00001700
001800* PRINTOUT ON THE FIRST TRY.                                      00001800
001900*--------------------------------------------------------------   00001900
002000* 11/02/95  KA    INITIAL VERSION -- HISTORY LOOKUP BY ACCOUNT    00002000
002100*                  NUMBER, 50-ROW CAP PER TELLER SUPPORT REQUEST  00002100
002200*                  (CHG RQ 95-0177)                               00002200
002300* 04/15/96  KA    ADDED THE DESCENDING-TIMESTAMP SORT STEP --     00002300
002400*                  ROWS HAD BEEN COMING BACK IN LOG-APPEND ORDER, 00002400
002500*                  WHICH TELLER SUPPORT SAID WAS BACKWARDS FOR    00002500
002600*                  "WHAT JUST HAPPENED ON THIS ACCOUNT" QUESTIONS 00002600
002700*                  (CHG RQ 96-0055)                               00002700
002800* 09/30/98  TM    Y2K -- WS-SORT-REC TIMESTAMP COMPARISONS ASSUME 00002800
002900*                  CCYYMMDD THROUGHOUT.  NO FIELD WIDTH CHANGE    00002900
003000*                  NEEDED HERE -- TRANSACTION-LOG ALREADY WENT TO 00003000
003100*                  CCYYMMDD UNDER CHG RQ 98-0447.                 00003100
003200* 03/02/01  PB    ADDED WS-REQ-ACCT-NUMBER-X TO VALIDATE THE      00003200
003300*                  REQUEST'S ACCOUNT-NUMBER SHAPE BEFORE THE XREF 00003300
003400*                  LOOKUP, AND THE SORT-RECORD DIAGNOSTIC DUMP    00003400
003500*                  REDEFINES FOR 900-ABEND-DUMP (CHG RQ 01-0091)  00003500
003600****************************************************************  00003600
003700 IDENTIFICATION DIVISION.                                         00003700
003800 PROGRAM-ID. TRANHIST.                                            00003800
003900 AUTHOR. K. ALVAREZ.                                              00003900
004000 INSTALLATION. MIDLAND TRUST BANK - DATA PROCESSING CENTER.       00004000
004100 DATE-WRITTEN. 11/02/95.                                          00004100
004200 DATE-COMPILED.                                                   00004200
004300 SECURITY. NON-CONFIDENTIAL.                                      00004300

004400****************************************************************  00004400
004500 ENVIRONMENT DIVISION.                                            00004500
004600 CONFIGURATION SECTION.                                           00004600
004700 SOURCE-COMPUTER. IBM-370.                                        00004700
004800 OBJECT-COMPUTER. IBM-370.                                        00004800
004900 SPECIAL-NAMES.                                                   00004900
005000     C01 IS TOP-OF-FORM.                                          00005000
005100*-----------------------------------------------------------------00005100
005200 INPUT-OUTPUT SECTION.                                            00005200
005300 FILE-CONTROL.                                                    00005300
005400* ACCOUNT-MASTER IS NEVER RANDOMLY ACCESSED HERE -- TRANHIST ONLY 00005400
005500* NEEDS THE ACCOUNT-NUMBER TO ACCT-ID XREF, BUILT BY ONE          00005500
005600* SEQUENTIAL PASS AT START-UP, SAME AS ACCTMAINT'S OWN LOADER.    00005600
005700     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR                     00005700
005800         ORGANIZATION IS RELATIVE                                 00005800
005900         ACCESS MODE IS SEQUENTIAL                                00005900
006000         FILE STATUS IS WS-ACCTMSTR-STATUS.                       00006000

006100* TRANSACTION-LOG HAS NO KEY (SEE CPYTRAN) -- IT IS OPENED AND    00006100
006200* CLOSED ONCE PER HISTORY REQUEST BY 310-FILTER-LOG-INPUT, NOT    00006200
006300* HELD OPEN FOR THE WHOLE RUN LIKE THE OTHER FILES BELOW.         00006300
006400     SELECT TRANSACTION-LOG ASSIGN TO TRANLOG                     00006400
006500         ORGANIZATION IS LINE SEQUENTIAL                          00006500
006600         FILE STATUS IS WS-TRANLOG-STATUS.                        00006600

006700     SELECT HISTORY-REQUEST-FILE ASSIGN TO HISTREQ                00006700
006800         ORGANIZATION IS LINE SEQUENTIAL                          00006800
006900         FILE STATUS IS WS-HISTREQ-STATUS.                        00006900

007000     SELECT REPORT-FILE ASSIGN TO HISTRPT                         00007000
007100         FILE STATUS IS WS-REPORT-STATUS.                         00007100

007200* SORT WORK FILE FOR 300-BUILD-HISTORY -- REVIVES THE SHOP'S      00007200
007300* OLD SORT-VERB IDIOM (LAST USED ON THE OVERNIGHT EXTRACT JOBS)   00007300
007400* SINCE THIS IS THE FIRST PROGRAM THAT ACTUALLY NEEDS TO PUT      00007400
007500* ROWS BACK IN ORDER RATHER THAN JUST WALKING A FILE OR TABLE.    00007500
007600     SELECT WS-SORT-FILE ASSIGN TO SORTWK1.                       00007600
007700****************************************************************  00007700
007800 DATA DIVISION.                                                   00007800
007900 FILE SECTION.                                                    00007900
008000*                                                                 00008000
008100 FD  ACCOUNT-MASTER                                               00008100
008200     RECORDING MODE IS F                                          00008200
008300     BLOCK CONTAINS 0 RECORDS.                                    00008300
008400 COPY CPYACCT REPLACING ==:TAG:== BY ==ACMF==.                    00008400
008500*                                                                 00008500
008600 FD  TRANSACTION-LOG                                              00008600
008700     RECORDING MODE IS F.                                         00008700
008800 COPY CPYTRAN.                                                    00008800
008900*                                                                 00008900
009000 FD  HISTORY-REQUEST-FILE                                         00009000
009100     RECORDING MODE IS F.                                         00009100
009200 COPY CPYHREQ.                                                    00009200
009300*                                                                 00009300
009400 FD  REPORT-FILE                                                  00009400
009500     RECORDING MODE IS F.                                         00009500
009600 01  REPORT-RECORD               PIC X(100).                      00009600
009700*                                                                 00009700
009800* SORT WORK RECORD -- ONE ROW PER TRANSACTION-LOG ENTRY THAT      00009800
009900* MATCHED THE REQUESTED ACCT-ID, RELEASED BY 310-FILTER-LOG-      00009900
010000* INPUT AND RETURNED BY 330-WRITE-TOP-50 IN TIMESTAMP-DESCENDING  00010000
010100* ORDER (MOST RECENT FIRST), PER CHG RQ 96-0055.                  00010100
010200 SD  WS-SORT-FILE.                                                00010200
010300* COLUMNS MIRROR TRANSACTION-LOG (CPYTRAN) EXCEPT FOR THE         00010300
010400* ACCT-ID, WHICH IS NEEDED ONLY DURING THE FILTER STEP AND SO     00010400
010500* IS NOT CARRIED INTO THE SORT RECORD AT ALL.                     00010500
010600 01  WS-SORT-REC.                                                 00010600
010700     05  SRT-TRANSACTION-ID     PIC 9(09).                        00010700
010800     05  SRT-TRANSACTION-TYPE   PIC X(10).                        00010800
010900     05  SRT-AMOUNT             PIC S9(13)V99 COMP-3.             00010900
011000     05  SRT-BALANCE-AFTER      PIC S9(13)V99 COMP-3.             00011000
011100     05  SRT-TIMESTAMP          PIC 9(08).                        00011100
011200     05  SRT-STATUS             PIC X(10).                        00011200
011300     05  FILLER                 PIC X(10).                        00011300
011400*                                                                 00011400
011500* DIAGNOSTIC DUMP REDEFINES FOR 900-ABEND-DUMP -- SAME IDEA AS    00011500
011600* ACCTMAINT'S WS-ACCT-RECORD-DIAG, LET ME DISPLAY A SORT RECORD   00011600
011700* AS TWO PRINTABLE LINES WHEN A SORT ABENDS (CHG RQ 01-0091).     00011700
011800 01  WS-SORT-REC-DIAG REDEFINES WS-SORT-REC.                      00011800
011900     05  WS-SORT-DIAG-LINE1     PIC X(32).                        00011900
012000     05  WS-SORT-DIAG-LINE2     PIC X(31).                        00012000
012100****************************************************************  00012100
012200 WORKING-STORAGE SECTION.                                         00012200
012300****************************************************************  00012300
012400*  STANDALONE SWITCHES -- 77-LEVEL, NOT PART OF ANY GROUP.        00012400
012500* SET BY 200-LOOKUP-ACCOUNT, TESTED BY 100-PROCESS-REQUEST.       00012500
012600 77  WS-ACCT-FOUND-SW        PIC X(01) VALUE 'N'.                 00012600
012700     88  WS-ACCT-FOUND             VALUE 'Y'.                     00012700
012800 77  WS-SORTOUT-EOF-SW       PIC X(01) VALUE 'N'.                 00012800
012900     88  WS-SORTOUT-AT-EOF         VALUE 'Y'.                     00012900
013000*                                                                 00013000
013100* RUN DATE, ACCEPTED ONCE AT 000-MAIN AND USED FOR THE REPORT     00013100
013200* HEADING.                                                        00013200
013300 01  SYSTEM-DATE-AND-TIME.                                        00013300
013400     05  CURRENT-DATE.                                            00013400
013500         10  CURRENT-CCYY     PIC 9(4).                           00013500
013600         10  CURRENT-MONTH    PIC 9(2).                           00013600
013700         10  CURRENT-DAY      PIC 9(2).                           00013700
013800     05  CURRENT-DATE-FLAT REDEFINES CURRENT-DATE                 00013800
013900                             PIC 9(08).                           00013900
014000*                                                                 00014000
014100* GENERAL WORK FIELDS -- FILE-STATUS BYTES, THE TWO END-OF-FILE   00014100
014200* SWITCHES (ONE FOR THE REQUEST FILE, ONE FOR THE TRANSACTION     00014200
014300* LOG), AND THE RELATIVE KEY USED WHILE WALKING THE MASTER AT     00014300
014400* STARTUP.                                                        00014400
014500 01  WS-FIELDS.                                                   00014500
014600     05  WS-ACCTMSTR-STATUS     PIC X(2) VALUE SPACES.            00014600
014700     05  WS-TRANLOG-STATUS      PIC X(2) VALUE SPACES.            00014700
014800     05  WS-HISTREQ-STATUS      PIC X(2) VALUE SPACES.            00014800
014900     05  WS-REPORT-STATUS       PIC X(2) VALUE SPACES.            00014900
015000     05  WS-HISTREQ-EOF         PIC X(1) VALUE 'N'.               00015000
015100         88  WS-HISTREQ-AT-EOF        VALUE 'Y'.                  00015100
015200     05  WS-TRANLOG-EOF-SW      PIC X(1) VALUE 'N'.               00015200
015300         88  WS-TRANLOG-AT-EOF        VALUE 'Y'.                  00015300
015400     05  WS-ACCT-REL-KEY        PIC 9(09) COMP VALUE 0.           00015400
015500     05  WS-HIGH-ACCT-REL-KEY   PIC 9(09) COMP VALUE 0.           00015500
015600     05  WS-MATCH-ACCT-ID       PIC 9(09) COMP VALUE 0.           00015600
015700     05  WS-HIST-ROW-COUNT      PIC 9(03) COMP VALUE 0.           00015700
015800     05  WS-REQ-ACCT-NUMBER     PIC X(13).                        00015800
015900*                                                                 00015900
016000* VALIDATE THE SHAPE OF THE INCOMING ACCOUNT NUMBER BEFORE IT     00016000
016100* EVER GOES NEAR THE XREF SEARCH -- SAME SPLIT ACCTMAINT USES ON  00016100
016200* A NEWLY GENERATED NUMBER (CHG RQ 01-0091).                      00016200
016300 01  WS-REQ-ACCT-NUMBER-X REDEFINES WS-REQ-ACCT-NUMBER.           00016300
016400     05  WS-REQ-ACCT-PREFIX     PIC X(03).                        00016400
016500     05  WS-REQ-ACCT-DIGITS     PIC 9(10).                        00016500
016600*                                                                 00016600
016700* ACCOUNT-NUMBER CROSS-REFERENCE TABLE -- SAME TECHNIQUE AS       00016700
016800* ACCTMAINT AND TRANPOST, BUILT HERE SO A REQUESTED ACCOUNT       00016800
016900* NUMBER CAN BE TURNED INTO ITS SURROGATE ACCT-ID WITHOUT A       00016900
017000* RANDOM READ AGAINST THE MASTER (CHG RQ 95-0177).                00017000
017100 01  WS-ACCT-XREF-TABLE.                                          00017100
017200     05  WS-ACCT-XREF-COUNT     PIC 9(05) COMP VALUE 0.           00017200
017300     05  WS-ACCT-XREF OCCURS 9999 TIMES                           00017300
017400                         INDEXED BY WS-XREF-IDX.                  00017400
017500         10  WS-XREF-ACCT-NUMBER PIC X(13).                       00017500
017600         10  WS-XREF-REL-KEY     PIC 9(09) COMP.                  00017600
017700*                                                                 00017700
017800 COPY CPYACCT REPLACING ==:TAG:== BY ==WS-ACCT==.                 00017800
017900*                                                                 00017900
018000* CONTROL-TOTALS ACCUMULATORS, PRINTED BY 850-REPORT-CONTROL-     00018000
018100* TOTALS AND RESET EACH RUN BY 705-INIT-COUNTERS.                 00018100
018200 01  REPORT-TOTALS.                                               00018200
018300     05  NUM-REQUESTS-READ      PIC S9(9) COMP-3 VALUE +0.        00018300
018400     05  NUM-ACCOUNTS-FOUND     PIC S9(9) COMP-3 VALUE +0.        00018400
018500     05  NUM-ACCOUNTS-NOT-FOUND PIC S9(9) COMP-3 VALUE +0.        00018500
018600     05  NUM-HISTORY-ROWS-WRITTEN PIC S9(9) COMP-3 VALUE +0.      00018600
018700*                                                                 00018700
018800* REPORT TITLE LINE WITH THE RUN DATE BUILT IN AT 800-INIT-       00018800
018900* REPORT.                                                         00018900
019000 01  RPT-HEADER1.                                                 00019000
019100     05  FILLER                 PIC X(33)                         00019100
019200         VALUE 'TRANSACTION HISTORY RUN REPORT  '.                00019200
019300     05  FILLER                 PIC X(10) VALUE 'RUN DATE: '.     00019300
019400     05  RPT-MM                 PIC 99.                           00019400
019500     05  FILLER                 PIC X VALUE '/'.                  00019500
019600     05  RPT-DD                 PIC 99.                           00019600
019700     05  FILLER                 PIC X VALUE '/'.                  00019700
019800     05  RPT-CCYY               PIC 9999.                         00019800
019900     05  FILLER                 PIC X(25) VALUE SPACES.           00019900
020000 01  RPT-HEADER2.                                                 00020000
020100     05  FILLER PIC X(15) VALUE 'ACCOUNT-NO     '.                00020100
020200     05  FILLER PIC X(12) VALUE 'TRANS-ID    '.                   00020200
020300     05  FILLER PIC X(10) VALUE 'TYPE      '.                     00020300
020400     05  FILLER PIC X(17) VALUE 'AMOUNT           '.              00020400
020500     05  FILLER PIC X(17) VALUE 'BALANCE          '.              00020500
020600     05  FILLER PIC X(10) VALUE 'DATE      '.                     00020600
020700     05  FILLER PIC X(09) VALUE 'STATUS'.                         00020700
020800 01  RPT-HEADER3             PIC X(90) VALUE ALL '-'.             00020800
020900*                                                                 00020900
021000* ONE LINE PER HISTORY ROW RETURNED BY THE SORT.                  00021000
021100 01  RPT-HIST-DETAIL.                                             00021100
021200     05  RPT-H-ACCOUNT-NO       PIC X(13).                        00021200
021300     05  FILLER                 PIC X(02) VALUE SPACES.           00021300
021400     05  RPT-H-TRANS-ID         PIC 9(09).                        00021400
021500     05  FILLER                 PIC X(02) VALUE SPACES.           00021500
021600     05  RPT-H-TYPE             PIC X(08).                        00021600
021700     05  FILLER                 PIC X(02) VALUE SPACES.           00021700
021800     05  RPT-H-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.              00021800
021900     05  FILLER                 PIC X(02) VALUE SPACES.           00021900
022000     05  RPT-H-BALANCE          PIC ZZZ,ZZZ,ZZ9.99-.              00022000
022100     05  FILLER                 PIC X(02) VALUE SPACES.           00022100
022200     05  RPT-H-DATE             PIC 9(08).                        00022200
022300     05  FILLER                 PIC X(02) VALUE SPACES.           00022300
022400     05  RPT-H-STATUS           PIC X(08).                        00022400
022500*                                                                 00022500
022600 01  RPT-NOTFOUND-LINE.                                           00022600
022700     05  RPT-NF-ACCT-NO         PIC X(13).                        00022700
022800     05  FILLER                 PIC X(02) VALUE SPACES.           00022800
022900     05  FILLER                 PIC X(40)                         00022900
023000         VALUE 'ACCOUNT NOT ON FILE - REQUEST SKIPPED'.           00023000
023100     05  FILLER                 PIC X(35) VALUE SPACES.           00023100
023200*                                                                 00023200
023300 01  RPT-HIST-TRAILER.                                            00023300
023400     05  FILLER                 PIC X(13) VALUE SPACES.           00023400
023500     05  RPT-TRL-COUNT          PIC ZZ9.                          00023500
023600     05  FILLER                 PIC X(30)                         00023600
023700         VALUE ' ROW(S) RETURNED FOR ACCOUNT '.                   00023700
023800     05  RPT-TRL-ACCT-NO        PIC X(13).                        00023800
023900     05  FILLER                 PIC X(21) VALUE SPACES.           00023900
024000*                                                                 00024000
024100 01  RPT-TOTALS-HDR          PIC X(80) VALUE 'CONTROL TOTALS'.    00024100
024200* GENERIC LABEL/COUNT LINE REUSED FOR EACH OF THE FOUR TOTALS     00024200
024300* PRINTED BY 850-REPORT-CONTROL-TOTALS.                           00024300
024400 01  RPT-TOTAL-LINE.                                              00024400
024500     05  RPT-TOTAL-LABEL        PIC X(36).                        00024500
024600     05  RPT-TOTAL-NUM          PIC ZZZ,ZZZ,ZZ9.                  00024600
024700     05  FILLER                 PIC X(38) VALUE SPACES.           00024700
024800****************************************************************  00024800
024900 PROCEDURE DIVISION.                                              00024900
025000*-----------------------------------------------------------------00025000
025100* 000-MAIN DRIVES THE WHOLE RUN -- ONE HISTORY REQUEST RECORD IN, 00025100
025200* ONE ACCOUNT'S HISTORY LISTING OUT, UNTIL THE REQUEST FILE IS    00025200
025300* EXHAUSTED.                                                      00025300
025400 000-MAIN.                                                        00025400
025500* RUN DATE IS CAPTURED FIRST, BEFORE ANY FILE IS OPENED.          00025500
025600     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00025600

025700* STANDARD OPEN / INIT-COUNTERS / LOAD-XREF / INIT-REPORT         00025700
025800* STARTUP SEQUENCE, SAME SHAPE AS THE SHOP'S OTHER MASTER-FILE    00025800
025900* MAINTENANCE RUNS.                                               00025900
026000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00026000
026100     PERFORM 705-INIT-COUNTERS THRU 705-EXIT.                     00026100
026200     PERFORM 705-LOAD-ACCT-XREF THRU 705-LOAD-EXIT.               00026200
026300     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00026300

026400     PERFORM 710-READ-HIST-REQUEST THRU 710-EXIT.                 00026400
026500     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT                    00026500
026600             UNTIL WS-HISTREQ-AT-EOF.                             00026600

026700* TOTALS ARE PRINTED BEFORE THE FILES ARE CLOSED SO A FILE-       00026700
026800* CLOSE ERROR DOES NOT PREVENT THE OPERATOR FROM SEEING THE       00026800
026900* RUN'S RESULTS.                                                  00026900
027000     PERFORM 850-REPORT-CONTROL-TOTALS THRU 850-EXIT.             00027000
027100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00027100

027200     GOBACK.                                                      00027200

027300* 100-PROCESS-REQUEST LOOKS UP THE REQUESTED ACCOUNT NUMBER AND   00027300
027400* EITHER BUILDS ITS HISTORY LISTING OR LOGS A NOT-FOUND LINE --   00027400
027500* A BAD ACCOUNT NUMBER ON THE REQUEST FILE IS NOT FATAL TO THE    00027500
027600* RUN, IT JUST SKIPS THAT ONE REQUEST (CHG RQ 95-0177).           00027600
027700 100-PROCESS-REQUEST.                                             00027700
027800     ADD 1 TO NUM-REQUESTS-READ.                                  00027800
027900     MOVE HR-ACCOUNT-NUMBER TO WS-REQ-ACCT-NUMBER.                00027900
028000     PERFORM 200-LOOKUP-ACCOUNT THRU 200-EXIT.                    00028000

028100     IF WS-ACCT-FOUND                                             00028100
028200         ADD 1 TO NUM-ACCOUNTS-FOUND                              00028200
028300         PERFORM 300-BUILD-HISTORY THRU 300-EXIT                  00028300
028400     ELSE                                                         00028400
028500         ADD 1 TO NUM-ACCOUNTS-NOT-FOUND                          00028500
028600         MOVE WS-REQ-ACCT-NUMBER TO RPT-NF-ACCT-NO                00028600
028700         PERFORM 835-WRITE-NOTFOUND-LINE THRU 835-EXIT            00028700
028800     END-IF.                                                      00028800

028900     PERFORM 710-READ-HIST-REQUEST THRU 710-EXIT.                 00028900
029000 100-EXIT.                                                        00029000
029100     EXIT.                                                        00029100

029200* 200-LOOKUP-ACCOUNT TRADES THE REQUEST'S BUSINESS ACCOUNT        00029200
029300* NUMBER FOR THE SURROGATE ACCT-ID THE TRANSACTION-LOG IS         00029300
029400* ACTUALLY KEYED ON -- SAME XREF TABLE IDIOM AS ACCTMAINT AND     00029400
029500* TRANPOST, LOADED ONCE AT START-UP BY 705-LOAD-ACCT-XREF.        00029500
029600 200-LOOKUP-ACCOUNT.                                              00029600
029700     MOVE 'N' TO WS-ACCT-FOUND-SW.                                00029700
029800     IF WS-ACCT-XREF-COUNT > 0                                    00029800
029900         SET WS-XREF-IDX TO 1                                     00029900
030000         SEARCH WS-ACCT-XREF                                      00030000
030100             AT END MOVE 'N' TO WS-ACCT-FOUND-SW                  00030100
030200             WHEN WS-XREF-ACCT-NUMBER(WS-XREF-IDX) =              00030200
030300                  WS-REQ-ACCT-NUMBER                              00030300
030400                 MOVE 'Y' TO WS-ACCT-FOUND-SW                     00030400
030500                 MOVE WS-XREF-REL-KEY(WS-XREF-IDX)                00030500
030600                         TO WS-MATCH-ACCT-ID                      00030600
030700         END-SEARCH                                               00030700
030800     END-IF.                                                      00030800
030900 200-EXIT.                                                        00030900
031000     EXIT.                                                        00031000

031100* 300-BUILD-HISTORY DOES THE ACTUAL SORT -- THE INPUT PROCEDURE   00031100
031200* FILTERS TRANSACTION-LOG DOWN TO JUST THIS ACCOUNT'S ROWS AND    00031200
031300* THE OUTPUT PROCEDURE WRITES THEM BACK OUT MOST-RECENT-FIRST,    00031300
031400* STOPPING AT 50 ROWS (CHG RQ 95-0177, 96-0055).                  00031400
031500 300-BUILD-HISTORY.                                               00031500
031600* RESET PER REQUEST -- EACH ACCOUNT'S HISTORY IS CAPPED           00031600
031700* INDEPENDENTLY AT 50 ROWS.                                       00031700
031800     MOVE 0 TO WS-HIST-ROW-COUNT.                                 00031800
031900     SORT WS-SORT-FILE                                            00031900
032000         ON DESCENDING KEY SRT-TIMESTAMP                          00032000
032100         ON DESCENDING KEY SRT-TRANSACTION-ID                     00032100
032200         INPUT PROCEDURE IS 310-FILTER-LOG-INPUT                  00032200
032300         OUTPUT PROCEDURE IS 330-WRITE-TOP-50.                    00032300

032400     MOVE WS-REQ-ACCT-NUMBER TO RPT-TRL-ACCT-NO.                  00032400
032500     MOVE WS-HIST-ROW-COUNT  TO RPT-TRL-COUNT.                    00032500
032600     PERFORM 840-WRITE-HIST-TRAILER THRU 840-EXIT.                00032600
032700 300-EXIT.                                                        00032700
032800     EXIT.                                                        00032800

032900* 310-FILTER-LOG-INPUT IS THE SORT'S INPUT PROCEDURE.  IT OWNS    00032900
033000* THE TRANSACTION-LOG OPEN/CLOSE BECAUSE THE LOG IS READ FRESH    00033000
033100* ONCE PER HISTORY REQUEST, NOT HELD OPEN FOR THE WHOLE RUN.      00033100
033200 310-FILTER-LOG-INPUT.                                            00033200
033300     OPEN INPUT TRANSACTION-LOG.                                  00033300
033400     MOVE 'N' TO WS-TRANLOG-EOF-SW.                               00033400
033500     PERFORM 320-FILTER-ONE-LOG-ROW THRU 320-EXIT                 00033500
033600             UNTIL WS-TRANLOG-AT-EOF.                             00033600
033700     CLOSE TRANSACTION-LOG.                                       00033700
033800 310-EXIT.                                                        00033800
033900     EXIT.                                                        00033900

034000* 320-FILTER-ONE-LOG-ROW RELEASES ONLY THE ROWS THAT BELONG TO    00034000
034100* THE REQUESTED ACCOUNT -- TL-ACCT-ID IS THE SURROGATE KEY, SO    00034100
034200* THIS COMPARES AGAINST WS-MATCH-ACCT-ID, NOT THE BUSINESS        00034200
034300* ACCOUNT NUMBER (SEE CPYTRAN BANNER).                            00034300
034400 320-FILTER-ONE-LOG-ROW.                                          00034400
034500     READ TRANSACTION-LOG                                         00034500
034600         AT END MOVE 'Y' TO WS-TRANLOG-EOF-SW.                    00034600
034700     IF NOT WS-TRANLOG-AT-EOF                                     00034700
034800         IF TL-ACCT-ID = WS-MATCH-ACCT-ID                         00034800
034900             MOVE TL-TRANSACTION-ID   TO SRT-TRANSACTION-ID       00034900
035000             MOVE TL-TRANSACTION-TYPE TO SRT-TRANSACTION-TYPE     00035000
035100             MOVE TL-AMOUNT           TO SRT-AMOUNT               00035100
035200             MOVE TL-BALANCE-AFTER    TO SRT-BALANCE-AFTER        00035200
035300             MOVE TL-TIMESTAMP        TO SRT-TIMESTAMP            00035300
035400             MOVE TL-STATUS           TO SRT-STATUS               00035400
035500             RELEASE WS-SORT-REC                                  00035500
035600         END-IF                                                   00035600
035700     END-IF.                                                      00035700
035800 320-EXIT.                                                        00035800
035900     EXIT.                                                        00035900

036000* 330-WRITE-TOP-50 IS THE SORT'S OUTPUT PROCEDURE.  THE SORT      00036000
036100* ITSELF ALREADY GUARANTEES DESCENDING TIMESTAMP ORDER, SO        00036100
036200* STOPPING AFTER THE 50TH RETURN IS ALL THE CAP TAKES -- THERE    00036200
036300* IS NO NEED TO COUNT THE FULL RESULT SET FIRST.                  00036300
036400 330-WRITE-TOP-50.                                                00036400
036500     MOVE 'N' TO WS-SORTOUT-EOF-SW.                               00036500
036600     RETURN WS-SORT-FILE                                          00036600
036700         AT END MOVE 'Y' TO WS-SORTOUT-EOF-SW.                    00036700
036800     PERFORM 340-WRITE-ONE-HIST-ROW THRU 340-EXIT                 00036800
036900             UNTIL WS-SORTOUT-AT-EOF OR WS-HIST-ROW-COUNT = 50.   00036900
037000 330-EXIT.                                                        00037000
037100     EXIT.                                                        00037100

037200* 340-WRITE-ONE-HIST-ROW PRINTS ONE SORTED ROW AND THEN RETURNS   00037200
037300* THE NEXT ONE ITSELF -- THE RETURN AT THE BOTTOM, NOT JUST THE   00037300
037400* ONE IN 330-WRITE-TOP-50, IS WHAT LETS THE PERFORM ... UNTIL IN  00037400
037500* 330-WRITE-TOP-50 STOP CLEANLY EITHER ON SORT EOF OR ON THE      00037500
037600* 50-ROW CAP.                                                     00037600
037700 340-WRITE-ONE-HIST-ROW.                                          00037700
037800     MOVE WS-REQ-ACCT-NUMBER   TO RPT-H-ACCOUNT-NO.               00037800
037900     MOVE SRT-TRANSACTION-ID   TO RPT-H-TRANS-ID.                 00037900
038000     MOVE SRT-TRANSACTION-TYPE TO RPT-H-TYPE.                     00038000
038100     MOVE SRT-AMOUNT           TO RPT-H-AMOUNT.                   00038100
038200     MOVE SRT-BALANCE-AFTER    TO RPT-H-BALANCE.                  00038200
038300     MOVE SRT-TIMESTAMP        TO RPT-H-DATE.                     00038300
038400     MOVE SRT-STATUS           TO RPT-H-STATUS.                   00038400
038500     PERFORM 830-WRITE-HIST-DETAIL THRU 830-EXIT.                 00038500
038600     ADD 1 TO WS-HIST-ROW-COUNT.                                  00038600
038700     ADD 1 TO NUM-HISTORY-ROWS-WRITTEN.                           00038700
038800     RETURN WS-SORT-FILE                                          00038800
038900         AT END MOVE 'Y' TO WS-SORTOUT-EOF-SW.                    00038900
039000 340-EXIT.                                                        00039000
039100     EXIT.                                                        00039100

039200* THE ACCOUNT MASTER IS OPENED SEQUENTIAL, NOT DYNAMIC, SINCE THIS00039200
039300* PROGRAM ONLY EVER WALKS IT ONCE TO BUILD THE XREF TABLE -- NO   00039300
039400* RANDOM READ AGAINST THE MASTER IS NEEDED ANYWHERE IN THIS RUN.  00039400
039500* A MISSING OR EMPTY MASTER IS TREATED AS FATAL AND FORCES THE    00039500
039600* REQUEST LOOP TO EOF IMMEDIATELY RATHER THAN PROCESS REQUESTS    00039600
039700* AGAINST AN XREF TABLE THAT COULD NEVER MATCH.                   00039700
039800 700-OPEN-FILES.                                                  00039800
039900     OPEN INPUT   ACCOUNT-MASTER                                  00039900
040000          INPUT   HISTORY-REQUEST-FILE                            00040000
040100          OUTPUT  REPORT-FILE.                                    00040100
040200     IF WS-ACCTMSTR-STATUS = '05' OR '35'                         00040200
040300         DISPLAY 'TRANHIST - ACCOUNT MASTER NOT FOUND, CANNOT RUN'00040300
040400         MOVE 16 TO RETURN-CODE                                   00040400
040500         MOVE 'Y' TO WS-HISTREQ-EOF                               00040500
040600     END-IF.                                                      00040600
040700 700-EXIT.                                                        00040700
040800     EXIT.                                                        00040800

040900* ZEROES THE FOUR RUN TOTALS PRINTED BY 850-REPORT-CONTROL-TOTALS.00040900
041000 705-INIT-COUNTERS.                                               00041000
041100     INITIALIZE REPORT-TOTALS.                                    00041100
041200 705-EXIT.                                                        00041200
041300     EXIT.                                                        00041300

041400* WALKS THE ACCOUNT MASTER TOP TO BOTTOM, RELATIVE KEY 1 THROUGH  00041400
041500* END OF FILE, BUILDING THE SAME ACCOUNT-NUMBER/ACCT-ID XREF TABLE00041500
041600* ACCTMAINT AND TRANPOST EACH BUILD FOR THEIR OWN RUNS -- TRANHIST00041600
041700* DOES NOT SHARE MEMORY WITH THOSE JOBS, SO IT LOADS ITS OWN COPY 00041700
041800* EVERY TIME IT RUNS.                                             00041800
041900 705-LOAD-ACCT-XREF.                                              00041900
042000     MOVE 0 TO WS-ACCT-XREF-COUNT.                                00042000
042100     MOVE 0 TO WS-HIGH-ACCT-REL-KEY.                              00042100
042200     MOVE 1 TO WS-ACCT-REL-KEY.                                   00042200
042300     PERFORM 706-LOAD-ONE-ACCT THRU 706-EXIT                      00042300
042400             UNTIL WS-ACCTMSTR-STATUS NOT = '00'.                 00042400
042500 705-LOAD-EXIT.                                                   00042500
042600     EXIT.                                                        00042600

042700* READS ONE MASTER RECORD AND, IF FOUND, ADDS IT TO THE XREF      00042700
042800* TABLE.  A NON-ZERO STATUS ENDS THE LOAD LOOP BACK IN 705-LOAD-  00042800
042900* ACCT-XREF -- IT JUST MEANS THE MASTER HAS RUN OUT OF RECORDS.   00042900
043000 706-LOAD-ONE-ACCT.                                               00043000
043100     READ ACCOUNT-MASTER INTO WS-ACCT-RECORD.                     00043100
043200     IF WS-ACCTMSTR-STATUS = '00'                                 00043200
043300         ADD 1 TO WS-ACCT-XREF-COUNT                              00043300
043400         SET WS-XREF-IDX TO WS-ACCT-XREF-COUNT                    00043400
043500         MOVE WS-ACCT-ACCT-NUMBER TO                              00043500
043600                 WS-XREF-ACCT-NUMBER(WS-XREF-IDX)                 00043600
043700         MOVE WS-ACCT-REL-KEY TO                                  00043700
043800                 WS-XREF-REL-KEY(WS-XREF-IDX)                     00043800
043900         MOVE WS-ACCT-REL-KEY TO WS-HIGH-ACCT-REL-KEY             00043900
044000         ADD 1 TO WS-ACCT-REL-KEY                                 00044000
044100     END-IF.                                                      00044100
044200 706-EXIT.                                                        00044200
044300     EXIT.                                                        00044300

044400* READS THE NEXT HISTORY REQUEST AND SETS THE EOF SWITCH AT END --00044400
044500* THE SWITCH DRIVES THE UNTIL CONDITION BACK IN 000-MAIN.         00044500
044600 710-READ-HIST-REQUEST.                                           00044600
044700     READ HISTORY-REQUEST-FILE                                    00044700
044800         AT END MOVE 'Y' TO WS-HISTREQ-EOF.                       00044800
044900 710-EXIT.                                                        00044900
045000     EXIT.                                                        00045000

045100* SAME THREE FILES OPENED IN 700-OPEN-FILES, CLOSED IN THE SAME   00045100
045200* ORDER.  TRANSACTION-LOG IS NOT LISTED HERE -- IT IS OPENED AND  00045200
045300* CLOSED PER REQUEST BY 310-FILTER-LOG-INPUT, NOT HELD OPEN FOR   00045300
045400* THE WHOLE RUN.                                                  00045400
045500 790-CLOSE-FILES.                                                 00045500
045600     CLOSE ACCOUNT-MASTER                                         00045600
045700           HISTORY-REQUEST-FILE                                   00045700
045800           REPORT-FILE.                                           00045800
045900 790-EXIT.                                                        00045900
046000     EXIT.                                                        00046000

046100* PRINTS THE THREE REPORT HEADING LINES -- TITLE WITH RUN DATE,   00046100
046200* COLUMN HEADINGS, AND THE DASHED RULE UNDER THEM.                00046200
046300 800-INIT-REPORT.                                                 00046300
046400     MOVE CURRENT-MONTH TO RPT-MM.                                00046400
046500     MOVE CURRENT-DAY   TO RPT-DD.                                00046500
046600     MOVE CURRENT-CCYY  TO RPT-CCYY.                              00046600
046700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00046700
046800     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 1.                00046800
046900     WRITE REPORT-RECORD FROM RPT-HEADER3 AFTER 1.                00046900
047000 800-EXIT.                                                        00047000
047100     EXIT.                                                        00047100

047200* ONE REPORT LINE PER HISTORY ROW RETURNED BY THE SORT, WRITTEN BY00047200
047300* 340-WRITE-ONE-HIST-ROW.                                         00047300
047400 830-WRITE-HIST-DETAIL.                                           00047400
047500     WRITE REPORT-RECORD FROM RPT-HIST-DETAIL.                    00047500
047600 830-EXIT.                                                        00047600
047700     EXIT.                                                        00047700

047800* PRINTED IN PLACE OF A HISTORY LISTING WHEN THE REQUESTED ACCOUNT00047800
047900* NUMBER DID NOT MATCH ANYTHING IN THE XREF TABLE -- THE REQUEST  00047900
048000* IS SKIPPED, NOT ABENDED (CHG RQ 95-0177).                       00048000
048100 835-WRITE-NOTFOUND-LINE.                                         00048100
048200     WRITE REPORT-RECORD FROM RPT-NOTFOUND-LINE.                  00048200
048300 835-EXIT.                                                        00048300
048400     EXIT.                                                        00048400

048500* PRINTED AFTER EACH ACCOUNT'S HISTORY LISTING (OR IMMEDIATELY    00048500
048600* AFTER A ZERO-ROW RESULT) SO THE OPERATOR CAN SEE, WITHOUT       00048600
048700* COUNTING ROWS BY HAND, HOW MANY CAME BACK FOR THAT ACCOUNT.     00048700
048800 840-WRITE-HIST-TRAILER.                                          00048800
048900     WRITE REPORT-RECORD FROM RPT-HIST-TRAILER.                   00048900
049000 840-EXIT.                                                        00049000
049100     EXIT.                                                        00049100

049200* PRINTS THE FOUR RUN TOTALS -- REQUESTS READ SHOULD RECONCILE TO 00049200
049300* ACCOUNTS FOUND PLUS ACCOUNTS NOT FOUND.  HISTORY ROWS WRITTEN IS00049300
049400* AN INDEPENDENT COUNT SINCE IT CAN RANGE FROM ZERO TO 50 PER     00049400
049500* ACCOUNT FOUND.                                                  00049500
049600 850-REPORT-CONTROL-TOTALS.                                       00049600
049700     WRITE REPORT-RECORD FROM RPT-HEADER3 AFTER 1.                00049700
049800     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 1.             00049800

049900     MOVE 'REQUESTS READ . . . . . . . . . .'  TO RPT-TOTAL-LABEL.00049900
050000     MOVE NUM-REQUESTS-READ                    TO RPT-TOTAL-NUM.  00050000
050100     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00050100

050200     MOVE 'ACCOUNTS FOUND . . . . . . . .'  TO RPT-TOTAL-LABEL.   00050200
050300     MOVE NUM-ACCOUNTS-FOUND                 TO RPT-TOTAL-NUM.    00050300
050400     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00050400

050500     MOVE 'ACCOUNTS NOT FOUND . . . . . .'  TO RPT-TOTAL-LABEL.   00050500
050600     MOVE NUM-ACCOUNTS-NOT-FOUND              TO RPT-TOTAL-NUM.   00050600
050700     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00050700

050800     MOVE 'HISTORY ROWS WRITTEN . . . . .'  TO RPT-TOTAL-LABEL.   00050800
050900     MOVE NUM-HISTORY-ROWS-WRITTEN           TO RPT-TOTAL-NUM.    00050900
051000     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00051000
051100 850-EXIT.                                                        00051100
051200     EXIT.                                                        00051200
