000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST BANK             00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  TRANPOST                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. DUTTON                                             00000700
000800* INSTALLATION. MIDLAND TRUST BANK - DATA PROCESSING CENTER.      00000800
000900* DATE-WRITTEN. 04/05/92.                                         00000900
001000* DATE-COMPILED.                                                  00001000
001100* SECURITY.  NON-CONFIDENTIAL.                                    00001100
001200*                                                                 00001200
001300* NIGHTLY (OR ON-DEMAND) POSTING RUN.  READS A SEQUENTIAL         00001300
001400* TRANSACTION-REQUEST-FILE AND MAKES UPDATES TO THE RELATIVE      00001400
001500* ACCOUNT MASTER, APPENDING ONE TRANSACTION-LOG ROW PER ACCOUNT   00001500
001600* TOUCHED AND PRINTING A CONTROL-TOTALS REPORT.                   00001600
001700*                                                                 00001700
001800* MODELLED ON THE SHOP'S STANDARD MASTER-FILE UPDATE RUN --       00001800
001900* SAME SHAPE (READ REQUEST, LOCATE MASTER, CALL A SUBPROGRAM TO   00001900
002000* APPLY THE CHANGE, LOG THE RESULT, ROLL UP CONTROL TOTALS) --    00002000
002100* BUT POSTS AGAINST A RELATIVE FILE INSTEAD OF REWRITING A        00002100
002200* SORTED SEQUENTIAL ONE, SINCE THE ACCOUNT NUMBER IS NOT IN       00002200
002300* REQUEST ORDER.                                                  00002300
002400*                                                                 00002400
002500* A GOOD CASE FOR DEBUGGING LAB - INDEED.                         00002500
002600*---------------------------------------------------------------- 00002600
002700* 04/05/92  RD    INITIAL VERSION -- DEPOSIT AND WITHDRAWAL ONLY  00002700
002800* 06/22/92  RD    ADDED TRANSFER (TWO-LEG POSTING WITH REVERSAL   00002800
002900*                 OF THE DEBIT LEG IF THE CREDIT LEG FAILS)       00002900
003000* 11/18/94  KA    ADDED WA-ACCT-XREF TABLE SO THE ACCOUNT-NUMBER  00003000
003100*                 LOOKUP DOESN'T REQUIRE A FULL MASTER SCAN PER   00003100
003200*                 TRANSACTION -- PERFORMANCE COMPLAINT FROM OPS   00003200
003300* 01/09/96  TM    COMPUTE ... ROUNDED PUSHED DOWN INTO TRANAPPL   00003300
003400*                 (CHG RQ 96-0019)                                00003400
003500* 09/30/98  TM    Y2K -- TL-TIMESTAMP AND WS-CUR-CCYYMMDD WIDENED 00003500
003600*                 TO CCYYMMDD (WERE YYMMDD), CHG RQ 98-0447       00003600
003700* 03/14/99  TM    TOTAL-AMOUNT-POSTED WAS NOT RESET BETWEEN RUNS  00003700
003800*                 WHEN THE JOB WAS RESTARTED IN THE SAME REGION --00003800
003900*                 ADDED INITIALIZE IN 705-INIT-COUNTERS (CHG RQ   00003900
004000*                 99-0108)                                        00004000
004100* 02/27/01  PB    ADDED WS-SEARCH-ACCT-NUM-X BREAKDOWN AND THE    00004100
004200*                 LEG-RECORD DIAGNOSTIC DUMP REDEFINES FOR USE    00004200
004300*                 BY 900-ABEND-DUMP, NO LOGIC CHANGE (CHG RQ      00004300
004400*                 01-0033)                                        00004400
004500****************************************************************  00004500
004600 IDENTIFICATION DIVISION.                                         00004600
004700 PROGRAM-ID. TRANPOST.                                            00004700
004800 AUTHOR. R. DUTTON.                                               00004800
004900 INSTALLATION. MIDLAND TRUST BANK - DATA PROCESSING CENTER.       00004900
005000 DATE-WRITTEN. 04/05/92.                                          00005000
005100 DATE-COMPILED.                                                   00005100
005200 SECURITY. NON-CONFIDENTIAL.                                      00005200

005300****************************************************************  00005300
005400 ENVIRONMENT DIVISION.                                            00005400
005500 CONFIGURATION SECTION.                                           00005500
005600 SOURCE-COMPUTER. IBM-370.                                        00005600
005700 OBJECT-COMPUTER. IBM-370.                                        00005700
005800 SPECIAL-NAMES.                                                   00005800
005900     C01 IS TOP-OF-FORM.                                          00005900
006000*-----------------------------------------------------------------00006000
006100 INPUT-OUTPUT SECTION.                                            00006100
006200 FILE-CONTROL.                                                    00006200
006300* THE MASTER IS OPENED I-O FOR THE WHOLE RUN AND ACCESSED BOTH    00006300
006400* DYNAMIC (RANDOM, BY RELATIVE KEY) AND SEQUENTIALLY -- THE       00006400
006500* XREF LOAD AT STARTUP WALKS IT TOP TO BOTTOM, EVERY POSTING      00006500
006600* AFTER THAT READS AND REWRITES ONE SLOT AT A TIME.               00006600
006700     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR                     00006700
006800         ORGANIZATION IS RELATIVE                                 00006800
006900         ACCESS MODE IS DYNAMIC                                   00006900
007000         RELATIVE KEY IS WS-ACCT-REL-KEY                          00007000
007100         FILE STATUS IS WS-ACCTMSTR-STATUS.                       00007100

007200* ONE RECORD PER REQUESTED POSTING, IN NO PARTICULAR ACCOUNT      00007200
007300* ORDER -- THIS IS WHY THE XREF TABLE EXISTS INSTEAD OF A         00007300
007400* MATCH ON A SORTED MASTER.                                       00007400
007500     SELECT TRANSACTION-REQUEST-FILE ASSIGN TO TRANREQ            00007500
007600         ORGANIZATION IS LINE SEQUENTIAL                          00007600
007700         FILE STATUS IS WS-TRANREQ-STATUS.                        00007700

007800* APPEND-ONLY AUDIT TRAIL, ONE ROW PER POSTED LEG.  OPENED        00007800
007900* EXTEND SO A RERUN OF THIS JOB DOES NOT LOSE A PRIOR RUN'S       00007900
008000* HISTORY.                                                        00008000
008100     SELECT TRANSACTION-LOG ASSIGN TO TRANLOG                     00008100
008200         ORGANIZATION IS LINE SEQUENTIAL                          00008200
008300         FILE STATUS IS WS-TRANLOG-STATUS.                        00008300

008400* PRINTED CONTROL-TOTALS REPORT FOR THE NIGHT OPERATOR.           00008400
008500     SELECT REPORT-FILE ASSIGN TO TRANRPT                         00008500
008600         FILE STATUS IS WS-REPORT-STATUS.                         00008600

008700****************************************************************  00008700
008800 DATA DIVISION.                                                   00008800
008900 FILE SECTION.                                                    00008900
009000*                                                                 00009000
009100* RECORD LAYOUT IS SHARED WITH ACCTMAINT AND USERMAINT VIA        00009100
009200* CPYACCT -- ACMF- PREFIX HERE, WS-ACCT- IN WORKING-STORAGE.      00009200
009300 FD  ACCOUNT-MASTER                                               00009300
009400     RECORDING MODE IS F                                          00009400
009500     BLOCK CONTAINS 0 RECORDS.                                    00009500
009600 COPY CPYACCT REPLACING ==:TAG:== BY ==ACMF==.                    00009600
009700*                                                                 00009700
009800* ONE TRANSACTION-REQUEST-REC (CPYTREQ) PER INPUT CARD.           00009800
009900 FD  TRANSACTION-REQUEST-FILE                                     00009900
010000     RECORDING MODE IS F.                                         00010000
010100 COPY CPYTREQ.                                                    00010100
010200*                                                                 00010200
010300* ONE TRANLOG-RECORD (CPYTRAN) WRITTEN PER POSTED LEG -- SEE      00010300
010400* 410-WRITE-TRAN-LOG.                                             00010400
010500 FD  TRANSACTION-LOG                                              00010500
010600     RECORDING MODE IS F.                                         00010600
010700 COPY CPYTRAN.                                                    00010700
010800*                                                                 00010800
010900* 80-COLUMN PRINT LINE, ONE RECORD PER REPORT LINE WRITTEN.       00010900
011000 FD  REPORT-FILE                                                  00011000
011100     RECORDING MODE IS F.                                         00011100
011200 01  REPORT-RECORD               PIC X(80).                       00011200

011300****************************************************************  00011300
011400 WORKING-STORAGE SECTION.                                         00011400
011500****************************************************************  00011500
011600*                                                                 00011600
011700* RUN DATE/TIME, ACCEPTED ONCE AT 000-MAIN AND USED BOTH FOR      00011700
011800* THE REPORT HEADING AND (FLATTENED) FOR TL-TIMESTAMP.            00011800
011900 01  SYSTEM-DATE-AND-TIME.                                        00011900
012000     05  CURRENT-DATE.                                            00012000
012100         10  CURRENT-CCYY        PIC 9(4).                        00012100
012200         10  CURRENT-MONTH       PIC 9(2).                        00012200
012300         10  CURRENT-DAY         PIC 9(2).                        00012300
012400     05  CURRENT-DATE-FLAT REDEFINES CURRENT-DATE                 00012400
012500                             PIC 9(08).                           00012500
012600     05  CURRENT-TIME.                                            00012600
012700         10  CURRENT-HOUR        PIC 9(2).                        00012700
012800         10  CURRENT-MINUTE      PIC 9(2).                        00012800
012900         10  CURRENT-SECOND      PIC 9(2).                        00012900
013000         10  CURRENT-HNDSEC      PIC 9(2).                        00013000
013100*                                                                 00013100
013200* GENERAL WORK FIELDS -- FILE-STATUS BYTES, THE END-OF-FILE       00013200
013300* SWITCH, THE RELATIVE KEY USED FOR BOTH RANDOM AND SEQUENTIAL    00013300
013400* ACCESS TO THE MASTER, AND THE RUNNING TRANSACTION-LOG ID.       00013400
013500 01  WS-FIELDS.                                                   00013500
013600     05  WS-ACCTMSTR-STATUS      PIC X(2) VALUE SPACES.           00013600
013700     05  WS-TRANREQ-STATUS       PIC X(2) VALUE SPACES.           00013700
013800     05  WS-TRANLOG-STATUS       PIC X(2) VALUE SPACES.           00013800
013900     05  WS-REPORT-STATUS        PIC X(2) VALUE SPACES.           00013900
014000     05  WS-TRANREQ-EOF          PIC X(1) VALUE 'N'.              00014000
014100         88  WS-TRANREQ-AT-EOF         VALUE 'Y'.                 00014100
014200     05  WS-ACCT-REL-KEY         PIC 9(09) COMP VALUE 0.          00014200
014300     05  WS-NEXT-TRAN-ID         PIC 9(09) COMP VALUE 0.          00014300
014400     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.             00014400
014500         88  WS-FOUND-ACCT             VALUE 'Y'.                 00014500
014600     05  WS-SEARCH-ACCT-NUMBER   PIC X(13).                       00014600
014700     05  WS-SEARCH-ACCT-NUM-X REDEFINES                           00014700
014800             WS-SEARCH-ACCT-NUMBER.                               00014800
014900         10  WS-SEARCH-ACCT-PREFIX   PIC X(03).                   00014900
015000         10  WS-SEARCH-ACCT-DIGITS   PIC 9(10).                   00015000
015100     05  WS-FROM-REL-KEY         PIC 9(09) COMP VALUE 0.          00015100
015200     05  WS-TO-REL-KEY           PIC 9(09) COMP VALUE 0.          00015200
015300     05  WS-FROM-ACCT-ID         PIC 9(09) VALUE 0.               00015300
015400     05  WS-TO-ACCT-ID           PIC 9(09) VALUE 0.               00015400
015500     05  WS-DEBIT-BAL-AFTER      PIC S9(13)V99 COMP-3 VALUE 0.    00015500
015600*                                                                 00015600
015700* ACCOUNT-NUMBER CROSS-REFERENCE TABLE -- LOADED FROM THE MASTER  00015700
015800* AT 705-LOAD-ACCT-XREF, SEARCHED FOR EVERY REQUEST SO WE DO NOT  00015800
015900* SCAN THE WHOLE RELATIVE FILE PER TRANSACTION.  SEE CHG RQ       00015900
016000* (1994-11-18) IN THE CHANGE LOG ABOVE.                           00016000
016100 01  WS-ACCT-XREF-TABLE.                                          00016100
016200     05  WS-ACCT-XREF-COUNT      PIC 9(05) COMP VALUE 0.          00016200
016300     05  WS-ACCT-XREF OCCURS 9999 TIMES                           00016300
016400                       INDEXED BY WS-XREF-IDX.                    00016400
016500         10  WS-XREF-ACCT-NUMBER PIC X(13).                       00016500
016600         10  WS-XREF-REL-KEY     PIC 9(09) COMP.                  00016600
016700*                                                                 00016700
016800 COPY CPYACCT REPLACING ==:TAG:== BY ==WS-ACCT==.                 00016800
016900*                                                                 00016900
017000* UNUSED SCRATCH LAYOUT CARRIED FORWARD FROM AN EARLIER           00017000
017100* REVISION OF THIS PROGRAM -- LEFT IN PLACE SINCE OTHER SHOP      00017100
017200* PROGRAMS COPY THE SAME WS-TRAN- NAMING FOR SIMILAR WORK AREAS.  00017200
017300 01  WS-TRAN-REC.                                                 00017300
017400     05  WS-TRAN-TYPE            PIC X(10).                       00017400
017500     05  WS-TRAN-ACCT-NUMBER     PIC X(13).                       00017500
017600     05  WS-TRAN-AMOUNT          PIC S9(13)V99 COMP-3.            00017600
017700     05  WS-TRAN-BAL-AFTER       PIC S9(13)V99 COMP-3.            00017700
017800     05  WS-TRAN-STATUS          PIC X(10).                       00017800
017900*                                                                 00017900
018000* LINKAGE BUFFERS PASSED TO TRANAPPL -- LAYOUT MUST MATCH         00018000
018100* TRANAPPL'S LINKAGE SECTION EXACTLY.                             00018100
018200 01  WS-LEG-ACCT-REC.                                             00018200
018300     05  WS-LEG-ACCT-ID          PIC 9(09).                       00018300
018400     05  WS-LEG-USER-ID          PIC 9(09).                       00018400
018500     05  WS-LEG-ACCT-NUMBER      PIC X(13).                       00018500
018600     05  WS-LEG-ACCT-TYPE        PIC X(20).                       00018600
018700     05  WS-LEG-BALANCE          PIC S9(13)V99 COMP-3.            00018700
018800     05  WS-LEG-CURRENCY         PIC X(03).                       00018800
018900     05  WS-LEG-STATUS           PIC X(10).                       00018900
019000     05  WS-LEG-CREATED-DATE     PIC 9(08).                       00019000
019100     05  FILLER                  PIC X(20).                       00019100
019200*                                                                 00019200
019300 01  WS-LEG-ACCT-REC-DIAG REDEFINES WS-LEG-ACCT-REC.              00019300
019400     05  WS-DIAG-LINE1           PIC X(40).                       00019400
019500     05  WS-DIAG-LINE2           PIC X(52).                       00019500
019600*                                                                 00019600
019700 01  WS-LEG-PARMS.                                                00019700
019800     05  WS-LEG-AMOUNT           PIC S9(13)V99 COMP-3.            00019800
019900     05  WS-LEG-CREDIT-SW        PIC X(01).                       00019900
020000     05  WS-LEG-OK-SW            PIC X(01).                       00020000
020100         88  WS-LEG-OK                 VALUE 'Y'.                 00020100
020200     05  WS-LEG-MESSAGE          PIC X(60).                       00020200
020300     05  WS-LEG-BALANCE-AFTER    PIC S9(13)V99 COMP-3.            00020300
020400*                                                                 00020400
020500* CONTROL-TOTALS ACCUMULATORS, PRINTED BY 850-REPORT-CONTROL-     00020500
020600* TOTALS AND RESET EACH RUN BY 705-INIT-COUNTERS.                 00020600
020700 01  REPORT-TOTALS.                                               00020700
020800     05  NUM-REQUESTS-READ       PIC S9(9) COMP-3 VALUE +0.       00020800
020900     05  NUM-DEPOSITS-POSTED     PIC S9(9) COMP-3 VALUE +0.       00020900
021000     05  NUM-WITHDRAWALS-POSTED  PIC S9(9) COMP-3 VALUE +0.       00021000
021100     05  NUM-TRANSFERS-POSTED    PIC S9(9) COMP-3 VALUE +0.       00021100
021200     05  NUM-REQUESTS-REJECTED   PIC S9(9) COMP-3 VALUE +0.       00021200
021300     05  TOTAL-AMOUNT-POSTED     PIC S9(13)V99 COMP-3 VALUE +0.   00021300
021400*                                                                 00021400
021500*        *******************                                      00021500
021600*            report lines                                         00021600
021700*        *******************                                      00021700
021800* REPORT TITLE LINE WITH THE RUN DATE BUILT IN AT 800-INIT-       00021800
021900* REPORT.                                                         00021900
022000 01  RPT-HEADER1.                                                 00022000
022100     05  FILLER                  PIC X(33)                        00022100
022200         VALUE 'BANKING TRANSACTION POSTING RUN '.                00022200
022300     05  FILLER                  PIC X(7) VALUE 'REPORT '.        00022300
022400     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.    00022400
022500     05  RPT-MM                  PIC 99.                          00022500
022600     05  FILLER                  PIC X VALUE '/'.                 00022600
022700     05  RPT-DD                  PIC 99.                          00022700
022800     05  FILLER                  PIC X VALUE '/'.                 00022800
022900     05  RPT-CCYY                PIC 9999.                        00022900
023000     05  FILLER                  PIC X(18) VALUE SPACES.          00023000
023100 01  RPT-HEADER2.                                                 00023100
023200     05  FILLER PIC X(13) VALUE 'ACCT-NO      '.                  00023200
023300     05  FILLER PIC X(12) VALUE 'TYPE        '.                   00023300
023400     05  FILLER PIC X(14) VALUE 'AMOUNT        '.                 00023400
023500     05  FILLER PIC X(14) VALUE 'BAL-AFTER     '.                 00023500
023600     05  FILLER PIC X(8)  VALUE 'STATUS'.                         00023600
023700     05  FILLER PIC X(19) VALUE SPACES.                           00023700
023800 01  RPT-HEADER3.                                                 00023800
023900     05  FILLER PIC X(13) VALUE '-----------  '.                  00023900
024000     05  FILLER PIC X(12) VALUE '----------  '.                   00024000
024100     05  FILLER PIC X(14) VALUE '------------  '.                 00024100
024200     05  FILLER PIC X(14) VALUE '------------  '.                 00024200
024300     05  FILLER PIC X(8)  VALUE '--------'.                       00024300
024400     05  FILLER PIC X(19) VALUE SPACES.                           00024400
024500* ONE LINE PER TRANSACTION REQUEST, POSTED OR REJECTED.           00024500
024600* RPT-TRAN-TYPE CARRIES WHATEVER WAS ON THE INCOMING REQUEST      00024600
024700* SO A BAD REQUEST TYPE STILL PRINTS SOMETHING READABLE.          00024700
024800 01  RPT-TRAN-DETAIL.                                             00024800
024900     05  RPT-ACCT-NO             PIC X(13).                       00024900
025000     05  FILLER                  PIC X(2) VALUE SPACES.           00025000
025100     05  RPT-TRAN-TYPE           PIC X(10).                       00025100
025200     05  FILLER                  PIC X(2) VALUE SPACES.           00025200
025300     05  RPT-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99-.             00025300
025400     05  FILLER                  PIC X(2) VALUE SPACES.           00025400
025500     05  RPT-BAL-AFTER           PIC ZZZ,ZZZ,ZZ9.99-.             00025500
025600     05  FILLER                  PIC X(2) VALUE SPACES.           00025600
025700     05  RPT-STATUS              PIC X(8).                        00025700
025800     05  FILLER                  PIC X(2) VALUE SPACES.           00025800
025900 01  RPT-BREAK-LINE              PIC X(80) VALUE ALL '-'.         00025900
026000 01  RPT-TOTALS-HDR              PIC X(80) VALUE 'CONTROL TOTALS'.00026000
026100* GENERIC LABEL/COUNT LINE REUSED FOR EACH OF THE COUNT           00026100
026200* TOTALS PRINTED BY 850-REPORT-CONTROL-TOTALS.                    00026200
026300 01  RPT-TOTAL-LINE.                                              00026300
026400     05  RPT-TOTAL-LABEL         PIC X(36).                       00026400
026500     05  RPT-TOTAL-NUM           PIC ZZZ,ZZZ,ZZ9.                 00026500
026600     05  FILLER                  PIC X(38) VALUE SPACES.          00026600
026700 01  RPT-TOTAL-AMT-LINE.                                          00026700
026800     05  FILLER PIC X(38) VALUE                                   00026800
026900         '  TOTAL AMOUNT POSTED . . . . . . . .'.                 00026900
027000     05  RPT-TOTAL-AMOUNT        PIC ZZZ,ZZZ,ZZ9.99.              00027000
027100     05  FILLER                  PIC X(28) VALUE SPACES.          00027100

027200****************************************************************  00027200
027300 PROCEDURE DIVISION.                                              00027300
027400*-----------------------------------------------------------------00027400
027500 000-MAIN.                                                        00027500
027600* RUN DATE AND TIME ARE CAPTURED FIRST, BEFORE ANY FILE IS        00027600
027700* OPENED, SO A FAILURE OPENING A FILE STILL LEAVES A USABLE       00027700
027800* TIMESTAMP FOR THE ABEND MESSAGE.                                00027800
027900     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00027900
028000     ACCEPT CURRENT-TIME FROM TIME.                               00028000

028100* STANDARD OPEN / INIT-COUNTERS / LOAD-XREF / INIT-REPORT         00028100
028200* STARTUP SEQUENCE, SAME SHAPE AS THE SHOP'S OTHER MASTER-FILE    00028200
028300* MAINTENANCE RUNS.                                               00028300
028400     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00028400
028500     PERFORM 705-INIT-COUNTERS THRU 705-EXIT.                     00028500
028600     PERFORM 705-LOAD-ACCT-XREF THRU 705-LOAD-EXIT.               00028600
028700     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00028700

028800     PERFORM 710-READ-TRAN-REQUEST THRU 710-EXIT.                 00028800
028900     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT                    00028900
029000             UNTIL WS-TRANREQ-AT-EOF.                             00029000

029100* TOTALS ARE PRINTED BEFORE THE FILES ARE CLOSED SO A FILE-       00029100
029200* CLOSE ERROR DOES NOT PREVENT THE OPERATOR FROM SEEING THE       00029200
029300* RUN'S RESULTS.                                                  00029300
029400     PERFORM 850-REPORT-CONTROL-TOTALS THRU 850-EXIT.             00029400
029500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00029500

029600     GOBACK.                                                      00029600

029700* ONE TRANSACTION-REQUEST DRIVES ONE PASS THROUGH HERE.  THE      00029700
029800* REQUEST TYPE ON THE INCOMING RECORD PICKS THE POSTING PARAGRAPH 00029800
029900* -- DEPOSIT, WITHDRAWAL, OR TRANSFER.  ANYTHING ELSE FALLS INTO  00029900
030000* WHEN OTHER AND IS BOUNCED AS AN UNKNOWN REQUEST TYPE WITHOUT    00030000
030100* TOUCHING THE MASTER.                                            00030100
030200 100-PROCESS-REQUEST.                                             00030200
030300     ADD 1 TO NUM-REQUESTS-READ.                                  00030300
030400     EVALUATE TRUE                                                00030400
030500         WHEN TR-IS-DEPOSIT                                       00030500
030600             PERFORM 200-POST-DEPOSIT THRU 200-EXIT               00030600
030700         WHEN TR-IS-WITHDRAWAL                                    00030700
030800             PERFORM 210-POST-WITHDRAWAL THRU 210-EXIT            00030800
030900         WHEN TR-IS-TRANSFER                                      00030900
031000             PERFORM 220-POST-TRANSFER THRU 220-EXIT              00031000
031100         WHEN OTHER                                               00031100
031200             MOVE TR-FROM-ACCOUNT TO RPT-ACCT-NO                  00031200
031300             MOVE TR-REQ-TYPE     TO RPT-TRAN-TYPE                00031300
031400             MOVE 'UNKNOWN REQUEST TYPE' TO WS-LEG-MESSAGE        00031400
031500             PERFORM 299-REPORT-REJECTED THRU 299-EXIT            00031500
031600     END-EVALUATE.                                                00031600

031700     PERFORM 710-READ-TRAN-REQUEST THRU 710-EXIT.                 00031700
031800 100-EXIT.                                                        00031800
031900     EXIT.                                                        00031900

032000* LOOKS UP THE ACCOUNT BY XREF, THEN HANDS THE CREDIT LEG TO      00032000
032100* TRANAPPL (CALLED THROUGH 610-CALL-TRANAPPL) SO THE BALANCE      00032100
032200* ARITHMETIC AND THE ROUNDING RULE LIVE IN ONE PLACE FOR BOTH THIS00032200
032300* PROGRAM AND USERMAINT.  A SUCCESSFUL LEG REWRITES THE MASTER,   00032300
032400* APPENDS A TRANSACTION-LOG ROW, AND BUMPS THE DEPOSIT CONTROL    00032400
032500* TOTAL.                                                          00032500
032600 200-POST-DEPOSIT.                                                00032600
032700     MOVE TR-FROM-ACCOUNT TO WS-SEARCH-ACCT-NUMBER.               00032700
032800     PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.                      00032800
032900     IF NOT WS-FOUND-ACCT                                         00032900
033000         MOVE TR-FROM-ACCOUNT TO RPT-ACCT-NO                      00033000
033100         MOVE TR-REQ-TYPE     TO RPT-TRAN-TYPE                    00033100
033200         MOVE 'ACCOUNT NOT FOUND' TO WS-LEG-MESSAGE               00033200
033300         PERFORM 299-REPORT-REJECTED THRU 299-EXIT                00033300
033400         GO TO 200-EXIT                                           00033400
033500     END-IF.                                                      00033500

033600* POST THE CREDIT LEG -- TRANAPPL DOES THE ADD AND ROUNDING.      00033600
033700     MOVE TR-AMOUNT       TO WS-LEG-AMOUNT.                       00033700
033800     MOVE 'Y'             TO WS-LEG-CREDIT-SW.                    00033800
033900     PERFORM 610-CALL-TRANAPPL THRU 610-EXIT.                     00033900

034000     IF WS-LEG-OK                                                 00034000
034100         PERFORM 400-REWRITE-ACCOUNT THRU 400-EXIT.               00034100
034200         MOVE 'DEPOSIT'       TO TL-TRANSACTION-TYPE.             00034200
034300         MOVE 'Deposit'       TO TL-DESCRIPTION.                  00034300
034400         PERFORM 410-WRITE-TRAN-LOG THRU 410-EXIT.                00034400
034500         ADD 1 TO NUM-DEPOSITS-POSTED.                            00034500
034600         ADD TR-AMOUNT TO TOTAL-AMOUNT-POSTED.                    00034600
034700         MOVE TR-FROM-ACCOUNT   TO RPT-ACCT-NO.                   00034700
034800         MOVE TR-REQ-TYPE       TO RPT-TRAN-TYPE.                 00034800
034900         MOVE TR-AMOUNT         TO RPT-AMOUNT.                    00034900
035000         MOVE WS-LEG-BALANCE-AFTER TO RPT-BAL-AFTER.              00035000
035100         MOVE 'SUCCESS'         TO RPT-STATUS.                    00035100
035200         PERFORM 830-WRITE-TRAN-DETAIL THRU 830-EXIT              00035200
035300     ELSE                                                         00035300
035400         MOVE TR-FROM-ACCOUNT TO RPT-ACCT-NO                      00035400
035500         MOVE TR-REQ-TYPE     TO RPT-TRAN-TYPE                    00035500
035600         PERFORM 299-REPORT-REJECTED THRU 299-EXIT                00035600
035700     END-IF.                                                      00035700
035800 200-EXIT.                                                        00035800
035900     EXIT.                                                        00035900

036000* MIRROR IMAGE OF 200-POST-DEPOSIT WITH THE CREDIT SWITCH SET TO  00036000
036100* 'N' SO TRANAPPL SUBTRACTS INSTEAD OF ADDS.  TRANAPPL IS WHAT    00036100
036200* CATCHES AN OVERDRAWN ACCOUNT -- THIS PARAGRAPH JUST REPORTS     00036200
036300* WHATEVER COMES BACK IN WS-LEG-OK-SW.                            00036300
036400 210-POST-WITHDRAWAL.                                             00036400
036500     MOVE TR-FROM-ACCOUNT TO WS-SEARCH-ACCT-NUMBER.               00036500
036600     PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.                      00036600
036700     IF NOT WS-FOUND-ACCT                                         00036700
036800         MOVE TR-FROM-ACCOUNT TO RPT-ACCT-NO                      00036800
036900         MOVE TR-REQ-TYPE     TO RPT-TRAN-TYPE                    00036900
037000         MOVE 'ACCOUNT NOT FOUND' TO WS-LEG-MESSAGE               00037000
037100         PERFORM 299-REPORT-REJECTED THRU 299-EXIT                00037100
037200         GO TO 210-EXIT                                           00037200
037300     END-IF.                                                      00037300

037400* POST THE DEBIT LEG -- TRANAPPL DOES THE SUBTRACT, ROUNDING      00037400
037500* AND OVERDRAFT CHECK.                                            00037500
037600     MOVE TR-AMOUNT       TO WS-LEG-AMOUNT.                       00037600
037700     MOVE 'N'             TO WS-LEG-CREDIT-SW.                    00037700
037800     PERFORM 610-CALL-TRANAPPL THRU 610-EXIT.                     00037800

037900     IF WS-LEG-OK                                                 00037900
038000* DEBIT LEG ACCEPTED -- THE MASTER IS REWRITTEN BEFORE THE        00038000
038100* CREDIT LEG IS EVEN ATTEMPTED.                                   00038100
038200         PERFORM 400-REWRITE-ACCOUNT THRU 400-EXIT.               00038200
038300         MOVE 'WITHDRAWAL'    TO TL-TRANSACTION-TYPE.             00038300
038400         MOVE 'Withdrawal'    TO TL-DESCRIPTION.                  00038400
038500         PERFORM 410-WRITE-TRAN-LOG THRU 410-EXIT.                00038500
038600         ADD 1 TO NUM-WITHDRAWALS-POSTED.                         00038600
038700         ADD TR-AMOUNT TO TOTAL-AMOUNT-POSTED.                    00038700
038800         MOVE TR-FROM-ACCOUNT   TO RPT-ACCT-NO.                   00038800
038900         MOVE TR-REQ-TYPE       TO RPT-TRAN-TYPE.                 00038900
039000         MOVE TR-AMOUNT         TO RPT-AMOUNT.                    00039000
039100         MOVE WS-LEG-BALANCE-AFTER TO RPT-BAL-AFTER.              00039100
039200         MOVE 'SUCCESS'         TO RPT-STATUS.                    00039200
039300         PERFORM 830-WRITE-TRAN-DETAIL THRU 830-EXIT              00039300
039400     ELSE                                                         00039400
039500         MOVE TR-FROM-ACCOUNT TO RPT-ACCT-NO                      00039500
039600         MOVE TR-REQ-TYPE     TO RPT-TRAN-TYPE                    00039600
039700         PERFORM 299-REPORT-REJECTED THRU 299-EXIT                00039700
039800     END-IF.                                                      00039800
039900 210-EXIT.                                                        00039900
040000     EXIT.                                                        00040000

040100* A TRANSFER IS TWO LEGS AGAINST TWO DIFFERENT RELATIVE-FILE      00040100
040200* SLOTS, SO BOTH ACCOUNTS ARE LOCATED AND THEIR RELATIVE KEYS     00040200
040300* SAVED OFF BEFORE EITHER MASTER RECORD IS TOUCHED.  THE DEBIT LEG00040300
040400* IS APPLIED FIRST; IF THE CREDIT LEG THEN FAILS (BAD STATUS OR   00040400
040500* OVER THE DESTINATION ACCOUNT'S LIMIT) THE DEBIT IS REVERSED BY  00040500
040600* RUNNING THE AMOUNT BACK THROUGH TRANAPPL AS A CREDIT BEFORE THE 00040600
040700* REQUEST IS REPORTED REJECTED, SO NO TRANSFER EVER LEAVES ONE    00040700
040800* ACCOUNT DEBITED WITH NO OFFSETTING CREDIT ON FILE.              00040800
040900 220-POST-TRANSFER.                                               00040900
041000* A TRANSFER TO YOURSELF IS REJECTED OUTRIGHT -- NO LEGS ARE      00041000
041100* EVER POSTED FOR IT.                                             00041100
041200     IF TR-FROM-ACCOUNT = TR-TO-ACCOUNT                           00041200
041300         MOVE TR-FROM-ACCOUNT TO RPT-ACCT-NO                      00041300
041400         MOVE TR-REQ-TYPE     TO RPT-TRAN-TYPE                    00041400
041500         MOVE 'CANNOT TRANSFER TO THE SAME ACCOUNT'               00041500
041600                              TO WS-LEG-MESSAGE                   00041600
041700         PERFORM 299-REPORT-REJECTED THRU 299-EXIT                00041700
041800         GO TO 220-EXIT                                           00041800
041900     END-IF.                                                      00041900

042000     MOVE TR-FROM-ACCOUNT TO WS-SEARCH-ACCT-NUMBER.               00042000
042100     PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.                      00042100
042200     IF NOT WS-FOUND-ACCT                                         00042200
042300         MOVE TR-FROM-ACCOUNT TO RPT-ACCT-NO                      00042300
042400         MOVE TR-REQ-TYPE     TO RPT-TRAN-TYPE                    00042400
042500         MOVE 'FROM ACCOUNT NOT FOUND' TO WS-LEG-MESSAGE          00042500
042600         PERFORM 299-REPORT-REJECTED THRU 299-EXIT                00042600
042700         GO TO 220-EXIT                                           00042700
042800     END-IF.                                                      00042800
042900* BOTH LEGS' RELATIVE KEYS AND SURROGATE IDS ARE SAVED OFF        00042900
043000* HERE SINCE 500-READ-ACCOUNT / 600-FIND-ACCOUNT REUSE THE        00043000
043100* SAME WS-ACCT-REL-KEY WORK FIELD FOR BOTH LOOKUPS.               00043100
043200     MOVE WS-ACCT-REL-KEY TO WS-FROM-REL-KEY.                     00043200
043300     MOVE WS-LEG-ACCT-ID  TO WS-FROM-ACCT-ID.                     00043300

043400* NOW LOCATE THE ACCOUNT BEING CREDITED.                          00043400
043500     MOVE TR-TO-ACCOUNT TO WS-SEARCH-ACCT-NUMBER.                 00043500
043600     PERFORM 600-FIND-ACCOUNT THRU 600-EXIT.                      00043600
043700     IF NOT WS-FOUND-ACCT                                         00043700
043800         MOVE TR-TO-ACCOUNT   TO RPT-ACCT-NO                      00043800
043900         MOVE TR-REQ-TYPE     TO RPT-TRAN-TYPE                    00043900
044000         MOVE 'TO ACCOUNT NOT FOUND' TO WS-LEG-MESSAGE            00044000
044100         PERFORM 299-REPORT-REJECTED THRU 299-EXIT                00044100
044200         GO TO 220-EXIT                                           00044200
044300     END-IF.                                                      00044300
044400     MOVE WS-ACCT-REL-KEY TO WS-TO-REL-KEY.                       00044400
044500     MOVE WS-LEG-ACCT-ID  TO WS-TO-ACCT-ID.                       00044500

044600*    DEBIT THE SOURCE ACCOUNT FIRST.                              00044600
044700     MOVE WS-FROM-REL-KEY TO WS-ACCT-REL-KEY.                     00044700
044800     PERFORM 500-READ-ACCOUNT THRU 500-EXIT.                      00044800
044900     MOVE TR-AMOUNT        TO WS-LEG-AMOUNT.                      00044900
045000     MOVE 'N'              TO WS-LEG-CREDIT-SW.                   00045000
045100     PERFORM 610-CALL-TRANAPPL THRU 610-EXIT.                     00045100
045200     IF NOT WS-LEG-OK                                             00045200
045300         MOVE TR-FROM-ACCOUNT TO RPT-ACCT-NO                      00045300
045400         MOVE TR-REQ-TYPE     TO RPT-TRAN-TYPE                    00045400
045500         PERFORM 299-REPORT-REJECTED THRU 299-EXIT                00045500
045600         GO TO 220-EXIT                                           00045600
045700     END-IF.                                                      00045700
045800     PERFORM 400-REWRITE-ACCOUNT THRU 400-EXIT.                   00045800
045900     MOVE WS-LEG-BALANCE-AFTER TO WS-DEBIT-BAL-AFTER.             00045900

046000*    CREDIT THE DESTINATION ACCOUNT.                              00046000
046100     MOVE WS-TO-REL-KEY TO WS-ACCT-REL-KEY.                       00046100
046200     PERFORM 500-READ-ACCOUNT THRU 500-EXIT.                      00046200
046300     MOVE TR-AMOUNT        TO WS-LEG-AMOUNT.                      00046300
046400     MOVE 'Y'              TO WS-LEG-CREDIT-SW.                   00046400
046500     PERFORM 610-CALL-TRANAPPL THRU 610-EXIT.                     00046500

046600     IF WS-LEG-OK                                                 00046600
046700* CREDIT LEG ACCEPTED TOO -- BOTH HALVES OF THE TRANSFER ARE      00046700
046800* NOW SAFELY ON THE MASTER.                                       00046800
046900         PERFORM 400-REWRITE-ACCOUNT THRU 400-EXIT                00046900

047000         MOVE 'TRANSFER'      TO TL-TRANSACTION-TYPE              00047000
047100         STRING 'Transfer to ' TR-TO-ACCOUNT DELIMITED BY SIZE    00047100
047200                INTO TL-DESCRIPTION                               00047200
047300         MOVE TR-AMOUNT       TO TL-AMOUNT                        00047300
047400         MOVE WS-DEBIT-BAL-AFTER TO TL-BALANCE-AFTER              00047400
047500         MOVE WS-FROM-ACCT-ID TO TL-ACCT-ID                       00047500
047600         PERFORM 410-WRITE-TRAN-LOG THRU 410-EXIT                 00047600

047700         MOVE 'TRANSFER'      TO TL-TRANSACTION-TYPE              00047700
047800         STRING 'Transfer from ' TR-FROM-ACCOUNT DELIMITED BY SIZE00047800
047900                INTO TL-DESCRIPTION                               00047900
048000         MOVE TR-AMOUNT       TO TL-AMOUNT                        00048000
048100         MOVE WS-LEG-BALANCE-AFTER TO TL-BALANCE-AFTER            00048100
048200         MOVE WS-TO-ACCT-ID   TO TL-ACCT-ID                       00048200
048300         PERFORM 410-WRITE-TRAN-LOG THRU 410-EXIT                 00048300

048400         ADD 1 TO NUM-TRANSFERS-POSTED                            00048400
048500         ADD TR-AMOUNT TO TOTAL-AMOUNT-POSTED                     00048500

048600         MOVE TR-FROM-ACCOUNT   TO RPT-ACCT-NO                    00048600
048700         MOVE TR-REQ-TYPE       TO RPT-TRAN-TYPE                  00048700
048800         MOVE TR-AMOUNT         TO RPT-AMOUNT                     00048800
048900         MOVE WS-DEBIT-BAL-AFTER TO RPT-BAL-AFTER                 00048900
049000         MOVE 'SUCCESS'         TO RPT-STATUS                     00049000
049100         PERFORM 830-WRITE-TRAN-DETAIL THRU 830-EXIT              00049100
049200     ELSE                                                         00049200
049300*        CREDIT LEG FAILED -- REVERSE THE DEBIT BEFORE REPORTING  00049300
049400*        THE REQUEST REJECTED SO NEITHER ACCOUNT IS LEFT UPDATED. 00049400
049500         MOVE WS-FROM-REL-KEY TO WS-ACCT-REL-KEY                  00049500
049600         PERFORM 500-READ-ACCOUNT THRU 500-EXIT                   00049600
049700         MOVE TR-AMOUNT        TO WS-LEG-AMOUNT                   00049700
049800         MOVE 'Y'              TO WS-LEG-CREDIT-SW                00049800
049900         PERFORM 610-CALL-TRANAPPL THRU 610-EXIT                  00049900
050000         PERFORM 400-REWRITE-ACCOUNT THRU 400-EXIT                00050000

050100         MOVE TR-FROM-ACCOUNT TO RPT-ACCT-NO                      00050100
050200         MOVE TR-REQ-TYPE     TO RPT-TRAN-TYPE                    00050200
050300         PERFORM 299-REPORT-REJECTED THRU 299-EXIT                00050300
050400     END-IF.                                                      00050400
050500 220-EXIT.                                                        00050500
050600     EXIT.                                                        00050600

050700* COMMON REJECT HANDLING FOR ALL THREE POSTING PARAGRAPHS -- BUMPS00050700
050800* THE REJECT COUNT, BLANKS THE AMOUNT AND BALANCE COLUMNS SO A    00050800
050900* REJECTED LINE DOESN'T CARRY A STALE NUMBER, AND WRITES THE      00050900
051000* DETAIL LINE.                                                    00051000
051100 299-REPORT-REJECTED.                                             00051100
051200     ADD 1 TO NUM-REQUESTS-REJECTED.                              00051200
051300     MOVE SPACES          TO RPT-AMOUNT.                          00051300
051400     MOVE SPACES          TO RPT-BAL-AFTER.                       00051400
051500     MOVE 'REJECTED'      TO RPT-STATUS.                          00051500
051600     PERFORM 830-WRITE-TRAN-DETAIL THRU 830-EXIT.                 00051600
051700 299-EXIT.                                                        00051700
051800     EXIT.                                                        00051800

051900* MOVES THE LEG BUFFER (AS UPDATED BY TRANAPPL) BACK INTO THE     00051900
052000* ACCOUNT-MASTER WORK RECORD AND REWRITES THE RELATIVE SLOT. WS-  00052000
052100* ACCT-REL-KEY MUST ALREADY BE POSITIONED ON THE SLOT JUST READ --00052100
052200* CALLERS SET IT VIA 600-FIND-ACCOUNT OR BY RESTORING A SAVED WS- 00052200
052300* FROM-REL-KEY / WS-TO-REL-KEY.                                   00052300
052400 400-REWRITE-ACCOUNT.                                             00052400
052500     MOVE WS-LEG-ACCT-ID      TO WS-ACCT-ACCT-ID.                 00052500
052600     MOVE WS-LEG-USER-ID      TO WS-ACCT-USER-ID.                 00052600
052700     MOVE WS-LEG-ACCT-NUMBER  TO WS-ACCT-ACCT-NUMBER.             00052700
052800     MOVE WS-LEG-ACCT-TYPE    TO WS-ACCT-ACCT-TYPE.               00052800
052900     MOVE WS-LEG-BALANCE      TO WS-ACCT-BALANCE.                 00052900
053000     MOVE WS-LEG-CURRENCY     TO WS-ACCT-CURRENCY.                00053000
053100     MOVE WS-LEG-STATUS       TO WS-ACCT-STATUS.                  00053100
053200     MOVE WS-LEG-CREATED-DATE TO WS-ACCT-CREATED-DATE.            00053200
053300     REWRITE ACMF-RECORD FROM WS-ACCT-RECORD.                     00053300
053400     IF WS-ACCTMSTR-STATUS NOT = '00'                             00053400
053500         DISPLAY 'TRANPOST - ACCOUNT MASTER REWRITE ERROR RC: '   00053500
053600                 WS-ACCTMSTR-STATUS                               00053600
053700     END-IF.                                                      00053700
053800 400-EXIT.                                                        00053800
053900     EXIT.                                                        00053900

054000* APPENDS ONE ROW TO THE TRANSACTION-LOG.  THE LOG KEEPS NO KEY OF00054000
054100* ITS OWN -- TL-TRANSACTION-ID IS AN EVER-INCREASING SEQUENCE     00054100
054200* NUMBER FOR THE RUN, NOT A RELATIVE-FILE POSITION. THE CALLER    00054200
054300* FILLS IN TL-ACCT-ID, TL-TRANSACTION-TYPE, TL-DESCRIPTION, TL-   00054300
054400* AMOUNT AND TL-BALANCE-AFTER BEFORE PERFORMING THIS PARAGRAPH.   00054400
054500 410-WRITE-TRAN-LOG.                                              00054500
054600     ADD 1 TO WS-NEXT-TRAN-ID.                                    00054600
054700* TL-TRANSACTION-ID IS A RUN-WIDE SEQUENCE, NOT A RELATIVE-FILE   00054700
054800* SLOT -- IT ONLY HAS TO BE UNIQUE, NOT POSITIONAL.               00054800
054900     MOVE WS-NEXT-TRAN-ID TO TL-TRANSACTION-ID.                   00054900
055000* CURRENT-DATE-FLAT WOULD DO AS WELL HERE SINCE BOTH ARE THE      00055000
055100* SAME EIGHT DIGITS -- THE GROUP MOVE HAS BEEN LEFT AS-IS.        00055100
055200     MOVE CURRENT-DATE    TO TL-TIMESTAMP.                        00055200
055300     MOVE 'SUCCESS'       TO TL-STATUS.                           00055300
055400     WRITE TRANLOG-RECORD.                                        00055400
055500 410-EXIT.                                                        00055500
055600     EXIT.                                                        00055600

055700* RANDOM READ OF ONE RELATIVE SLOT (WS-ACCT-REL-KEY MUST BE SET BY00055700
055800* THE CALLER) FOLLOWED BY A FIELD-BY-FIELD MOVE INTO THE WS-LEG-  00055800
055900* ACCT-REC LINKAGE BUFFER THAT GETS PASSED TO TRANAPPL.           00055900
056000 500-READ-ACCOUNT.                                                00056000
056100     READ ACCOUNT-MASTER INTO WS-ACCT-RECORD.                     00056100
056200     MOVE WS-ACCT-ACCT-ID      TO WS-LEG-ACCT-ID.                 00056200
056300     MOVE WS-ACCT-USER-ID      TO WS-LEG-USER-ID.                 00056300
056400     MOVE WS-ACCT-ACCT-NUMBER  TO WS-LEG-ACCT-NUMBER.             00056400
056500     MOVE WS-ACCT-ACCT-TYPE    TO WS-LEG-ACCT-TYPE.               00056500
056600     MOVE WS-ACCT-BALANCE      TO WS-LEG-BALANCE.                 00056600
056700     MOVE WS-ACCT-CURRENCY     TO WS-LEG-CURRENCY.                00056700
056800     MOVE WS-ACCT-STATUS       TO WS-LEG-STATUS.                  00056800
056900     MOVE WS-ACCT-CREATED-DATE TO WS-LEG-CREATED-DATE.            00056900
057000 500-EXIT.                                                        00057000
057100     EXIT.                                                        00057100

057200* SEARCHES THE IN-MEMORY WS-ACCT-XREF TABLE FOR WS-SEARCH-ACCT-   00057200
057300* NUMBER AND, ON A HIT, READS THE MATCHING RELATIVE SLOT STRAIGHT 00057300
057400* AWAY SO CALLERS GET BACK A LOADED WS-LEG-ACCT-REC, NOT JUST A   00057400
057500* RELATIVE KEY.  SEE THE 11/18/94 CHANGE-LOG ENTRY FOR WHY THIS   00057500
057600* TABLE EXISTS.                                                   00057600
057700 600-FIND-ACCOUNT.                                                00057700
057800* ASSUME NOT FOUND UNTIL THE SEARCH SAYS OTHERWISE.               00057800
057900     MOVE 'N' TO WS-FOUND-SW.                                     00057900
058000     IF WS-ACCT-XREF-COUNT > 0                                    00058000
058100         SET WS-XREF-IDX TO 1                                     00058100
058200         SEARCH WS-ACCT-XREF                                      00058200
058300             AT END MOVE 'N' TO WS-FOUND-SW                       00058300
058400             WHEN WS-XREF-ACCT-NUMBER(WS-XREF-IDX) =              00058400
058500                  WS-SEARCH-ACCT-NUMBER                           00058500
058600                 MOVE 'Y' TO WS-FOUND-SW                          00058600
058700                 MOVE WS-XREF-REL-KEY(WS-XREF-IDX)                00058700
058800                         TO WS-ACCT-REL-KEY                       00058800
058900                 PERFORM 500-READ-ACCOUNT THRU 500-EXIT           00058900
059000         END-SEARCH                                               00059000
059100     END-IF.                                                      00059100
059200 600-EXIT.                                                        00059200
059300     EXIT.                                                        00059300

059400* WS-LEG-ACCT-REC AND WS-LEG-PARMS LINE UP FIELD-FOR-FIELD WITH   00059400
059500* TRANAPPL'S LINKAGE SECTION, SO THEY ARE PASSED STRAIGHT THROUGH 00059500
059600* NO SHIFTING TO AN INTERMEDIATE AREA NEEDED.                     00059600
059700 610-CALL-TRANAPPL.                                               00059700
059800     CALL 'TRANAPPL' USING WS-LEG-ACCT-REC, WS-LEG-PARMS.         00059800
059900 610-EXIT.                                                        00059900
060000     EXIT.                                                        00060000

060100* ACCOUNT-MASTER OPENS I-O SINCE THIS RUN BOTH READS AND REWRITES 00060100
060200* IT; THE LOG OPENS EXTEND SO A RESTARTED RUN APPENDS RATHER THAN 00060200
060300* OVERLAYS A PRIOR PARTIAL RUN.  A MISSING MASTER (STATUS 05/35)  00060300
060400* FORCES THE EOF SWITCH ON SO THE MAIN-LINE LOOP NEVER ENTERS AND 00060400
060500* THE JOB ENDS WITH A NONZERO RETURN CODE.                        00060500
060600 700-OPEN-FILES.                                                  00060600
060700* ONE OPEN STATEMENT COVERS ALL FOUR FILES FOR THIS RUN.          00060700
060800     OPEN I-O      ACCOUNT-MASTER                                 00060800
060900          INPUT    TRANSACTION-REQUEST-FILE                       00060900
061000          EXTEND   TRANSACTION-LOG                                00061000
061100          OUTPUT   REPORT-FILE.                                   00061100
061200     IF WS-ACCTMSTR-STATUS = '05' OR '35'                         00061200
061300         DISPLAY 'TRANPOST - ACCOUNT MASTER NOT FOUND, CANNOT RUN'00061300
061400         MOVE 16 TO RETURN-CODE                                   00061400
061500         MOVE 'Y' TO WS-TRANREQ-EOF                               00061500
061600     END-IF.                                                      00061600
061700 700-EXIT.                                                        00061700
061800     EXIT.                                                        00061800

061900* ZEROES THE CONTROL TOTALS AND THE RUNNING TRANSACTION-ID        00061900
062000* SEQUENCE.  SEE THE 03/14/99 CHANGE-LOG ENTRY -- A RESTARTED JOB 00062000
062100* IN THE SAME REGION WAS CARRYING FORWARD THE PRIOR RUN'S TOTAL-  00062100
062200* AMOUNT-POSTED UNTIL THIS INITIALIZE WAS ADDED.                  00062200
062300 705-INIT-COUNTERS.                                               00062300
062400     INITIALIZE REPORT-TOTALS.                                    00062400
062500     MOVE 0 TO WS-NEXT-TRAN-ID.                                   00062500
062600 705-EXIT.                                                        00062600
062700     EXIT.                                                        00062700

062800* READS THE ACCOUNT MASTER ONCE, TOP TO BOTTOM, BUILDING THE IN-  00062800
062900* MEMORY ACCOUNT-NUMBER TABLE THAT 600-FIND-ACCOUNT SEARCHES.  THE00062900
063000* RELATIVE KEY IS DRIVEN FROM 1 UP RATHER THAN TAKEN OFF THE      00063000
063100* RECORD SINCE THE MASTER HAS NO GAPS FOR THIS RUN TO WORRY ABOUT.00063100
063200 705-LOAD-ACCT-XREF.                                              00063200
063300* RELATIVE KEY 1 IS THE FIRST SLOT IN THE FILE -- THE LOOP        00063300
063400* BELOW READS FORWARD UNTIL THE MASTER RUNS OUT OF RECORDS.       00063400
063500     MOVE 0 TO WS-ACCT-XREF-COUNT.                                00063500
063600     MOVE 1 TO WS-ACCT-REL-KEY.                                   00063600
063700     PERFORM 706-LOAD-ONE-ACCT THRU 706-EXIT                      00063700
063800             UNTIL WS-ACCTMSTR-STATUS NOT = '00'.                 00063800
063900 705-LOAD-EXIT.                                                   00063900
064000     EXIT.                                                        00064000

064100* ONE ITERATION OF THE XREF LOAD -- READS ONE SLOT AND, IF FOUND, 00064100
064200* FILES AWAY ITS ACCOUNT NUMBER AND RELATIVE KEY IN THE NEXT TABLE00064200
064300* ENTRY.                                                          00064300
064400 706-LOAD-ONE-ACCT.                                               00064400
064500* A NON-ZERO STATUS HERE JUST MEANS END-OF-FILE -- THE TABLE      00064500
064600* IS ALREADY COMPLETE AT THAT POINT.                              00064600
064700     READ ACCOUNT-MASTER INTO WS-ACCT-RECORD.                     00064700
064800     IF WS-ACCTMSTR-STATUS = '00'                                 00064800
064900         ADD 1 TO WS-ACCT-XREF-COUNT                              00064900
065000         SET WS-XREF-IDX TO WS-ACCT-XREF-COUNT                    00065000
065100         MOVE WS-ACCT-ACCT-NUMBER TO                              00065100
065200                 WS-XREF-ACCT-NUMBER(WS-XREF-IDX)                 00065200
065300         MOVE WS-ACCT-REL-KEY TO                                  00065300
065400                 WS-XREF-REL-KEY(WS-XREF-IDX)                     00065400
065500         ADD 1 TO WS-ACCT-REL-KEY                                 00065500
065600     END-IF.                                                      00065600
065700 706-EXIT.                                                        00065700
065800     EXIT.                                                        00065800

065900* SEQUENTIAL READ OF THE NEXT INCOMING TRANSACTION REQUEST; SETS  00065900
066000* THE EOF SWITCH THAT DRIVES THE 100-PROCESS-REQUEST LOOP IN      00066000
066100* 000-MAIN.                                                       00066100
066200 710-READ-TRAN-REQUEST.                                           00066200
066300* AT-END DRIVES THE UNTIL CONDITION BACK IN 000-MAIN.             00066300
066400     READ TRANSACTION-REQUEST-FILE                                00066400
066500         AT END MOVE 'Y' TO WS-TRANREQ-EOF.                       00066500
066600 710-EXIT.                                                        00066600
066700     EXIT.                                                        00066700

066800* END-OF-RUN CLOSE OF EVERY FILE OPENED IN 700-OPEN-FILES.        00066800
066900 790-CLOSE-FILES.                                                 00066900
067000* SAME FOUR FILES OPENED IN 700-OPEN-FILES, CLOSED IN THE SAME    00067000
067100* ORDER.                                                          00067100
067200     CLOSE ACCOUNT-MASTER                                         00067200
067300           TRANSACTION-REQUEST-FILE                               00067300
067400           TRANSACTION-LOG                                        00067400
067500           REPORT-FILE.                                           00067500
067600 790-EXIT.                                                        00067600
067700     EXIT.                                                        00067700

067800* PRINTS THE THREE HEADER LINES.  RPT-MM/DD/CCYY COME STRAIGHT OFF00067800
067900* THE SYSTEM DATE ACCEPTED AT 000-MAIN -- THERE IS NO SEPARATE    00067900
068000* RUN-DATE PARAMETER FOR THIS JOB.                                00068000
068100 800-INIT-REPORT.                                                 00068100
068200     MOVE CURRENT-MONTH TO RPT-MM.                                00068200
068300     MOVE CURRENT-DAY   TO RPT-DD.                                00068300
068400     MOVE CURRENT-CCYY  TO RPT-CCYY.                              00068400
068500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00068500
068600     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 1.                00068600
068700     WRITE REPORT-RECORD FROM RPT-HEADER3 AFTER 1.                00068700
068800 800-EXIT.                                                        00068800
068900     EXIT.                                                        00068900

069000* WRITES ONE DETAIL LINE, POSTED OR REJECTED, TO THE REPORT.      00069000
069100 830-WRITE-TRAN-DETAIL.                                           00069100
069200     WRITE REPORT-RECORD FROM RPT-TRAN-DETAIL.                    00069200
069300 830-EXIT.                                                        00069300
069400     EXIT.                                                        00069400

069500* PRINTS THE CLOSING CONTROL-TOTALS BLOCK -- REQUESTS READ, EACH  00069500
069600* POSTING TYPE, REQUESTS REJECTED, AND THE GRAND TOTAL AMOUNT     00069600
069700* POSTED ACROSS ALL ACCEPTED DEPOSITS, WITHDRAWALS AND TRANSFERS. 00069700
069800* OPERATIONS RECONCILES THIS BLOCK AGAINST THE TRANSACTION-       00069800
069900* REQUEST-FILE RECORD COUNT EVERY NIGHT.                          00069900
070000 850-REPORT-CONTROL-TOTALS.                                       00070000
070100     WRITE REPORT-RECORD FROM RPT-BREAK-LINE AFTER 1.             00070100
070200     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 1.             00070200

070300     MOVE 'REQUESTS READ . . . . . . . . . .'  TO RPT-TOTAL-LABEL.00070300
070400     MOVE NUM-REQUESTS-READ                    TO RPT-TOTAL-NUM.  00070400
070500     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00070500

070600     MOVE 'DEPOSITS POSTED . . . . . . . . .'  TO RPT-TOTAL-LABEL.00070600
070700     MOVE NUM-DEPOSITS-POSTED                  TO RPT-TOTAL-NUM.  00070700
070800     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00070800

070900     MOVE 'WITHDRAWALS POSTED  . . . . . . .'  TO RPT-TOTAL-LABEL.00070900
071000     MOVE NUM-WITHDRAWALS-POSTED               TO RPT-TOTAL-NUM.  00071000
071100     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00071100

071200     MOVE 'TRANSFERS POSTED  . . . . . . . .'  TO RPT-TOTAL-LABEL.00071200
071300     MOVE NUM-TRANSFERS-POSTED                 TO RPT-TOTAL-NUM.  00071300
071400     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00071400

071500     MOVE 'REQUESTS REJECTED . . . . . . . .'  TO RPT-TOTAL-LABEL.00071500
071600     MOVE NUM-REQUESTS-REJECTED                TO RPT-TOTAL-NUM.  00071600
071700     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.                     00071700

071800     MOVE TOTAL-AMOUNT-POSTED TO RPT-TOTAL-AMOUNT.                00071800
071900     WRITE REPORT-RECORD FROM RPT-TOTAL-AMT-LINE.                 00071900
072000 850-EXIT.                                                        00072000
072100     EXIT.                                                        00072100

