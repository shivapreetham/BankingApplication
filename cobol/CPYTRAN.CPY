000100****************************************************************  00000100
000200* COPYLIB:  CPYTRAN                                               00000200
000300* TRANSACTION LOG RECORD -- APPEND-ONLY AUDIT TRAIL WRITTEN BY    00000300
000400* TRANPOST.  ONE ROW PER ACCOUNT TOUCHED BY AN ACCEPTED POSTING   00000400
000500* (TWO ROWS PER TRANSFER -- ONE FOR THE DEBIT LEG, ONE FOR THE    00000500
000600* CREDIT LEG).  NO KEY -- READ BACK SEQUENTIALLY BY ACCT-ID       00000600
000700* WHEN HISTORY IS NEEDED.                                         00000700
000800*---------------------------------------------------------------- 00000800
000900* 1992-04-05  R.DUTTON   ORIGINAL LAYOUT FOR TRANPOST             00000900
001000* 1998-09-30  T.MARSH    Y2K -- TL-TIMESTAMP WIDENED TO           00001000
001100*                        CCYYMMDD (WAS YYMMDD), CHG RQ 98-0447    00001100
001200****************************************************************  00001200
001300 01  TRANLOG-RECORD.                                              00001300
001400     05  TL-TRANSACTION-ID       PIC 9(09).                       00001400
001500     05  TL-ACCT-ID              PIC 9(09).                       00001500
001600     05  TL-TRANSACTION-TYPE     PIC X(10).                       00001600
001700     05  TL-AMOUNT               PIC S9(13)V99 COMP-3.            00001700
001800     05  TL-BALANCE-AFTER        PIC S9(13)V99 COMP-3.            00001800
001900     05  TL-DESCRIPTION          PIC X(60).                       00001900
002000     05  TL-TIMESTAMP            PIC 9(08).                       00002000
002100     05  TL-STATUS               PIC X(10).                       00002100
002200     05  FILLER                  PIC X(10).                       00002200

